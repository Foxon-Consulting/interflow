000100******************************************************************TLCOWK  
000200*                                                                 TLCOWK  
000300*    C O P Y   T L C O W K                                        TLCOWK  
000400*    AREAS DE TRABAJO DEL BATCH DE COBERTURA DE MATERIA PRIMA     TLCOWK  
000500*    TABLA DE MATERIALES, TABLA DE PASOS DE SIMULACION, TABLAS DE TLCOWK  
000600*    ESTADISTICAS DE REPATRIACION Y BANDERAS DE CONTROL.          TLCOWK  
000700*                                                                 TLCOWK  
000800*    FECHA       : 03/02/2024                                     TLCOWK  
000900*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLCOWK  
001000*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLCOWK  
001100*    PROGRAMA    : TLCOWK, AREAS DE TRABAJO                       TLCOWK  
001200*    BPM/RATIONAL: 231190                                         TLCOWK  
001300*                                                                 TLCOWK  
001400*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLCOWK  
001500*    2024-08-19 PEDR 231933  SE AMPLIA TABLA-MATERIALES DE 200 A  TLCOWK  
001600*                            500 ENTRADAS POR VOLUMEN DE PLANTA.  TLCOWK  
001700*    2025-01-15 PEDR 232460  SE AGREGAN TABLAS DE EMBALAJE Y      TLCOWK  
001800*                            RESPONSABLE PARA LAS ESTADISTICAS    TLCOWK  
001900*                            GLOBALES DE REPATRIACION (R21).      TLCOWK  
001910*    2025-03-10 PEDR 232701  TABLA-PASOS PASA A SER GLOBAL PARA   TLCOWK  
001920*                            TODO EL RUN (SE AGREGA TBP-CODE-MP)  TLCOWK  
001930*                            PARA PODER IMPRIMIR EL DETALLE       TLCOWK  
001940*                            CRONOLOGICO POR MATERIA DESPUES DEL  TLCOWK  
001950*                            ANALISIS COMPLETO; SE AMPLIA A 3000. TLCOWK  
001960*    2025-03-10 PEDR 232702  SE AGREGAN AREAS DE VALIDACION Y     TLCOWK  
001970*                            BUSQUEDA (SUBCADENA, NORMALIZACION   TLCOWK  
001980*                            DE DIVISION, INDICADORES DE          TLCOWK  
001990*                            PRELEVEMENT/SOLDE) PARA TLCOBER1.    TLCOWK  
001995*    2025-03-17 PEDR 232710  SE AGREGA CONTADOR DE RECHAZADOS     TLCOWK  
001996*                            (R23) Y CAMPO DE LONGITUD DE LOT     TLCOWK  
001997*                            PARA LA GENERACION DEL ID DE BESOIN  TLCOWK  
001998*                            (R9).                                TLCOWK  
002000******************************************************************TLCOWK  
001810*    CONTADORES/BANDERAS SUELTOS DE CONTROL DE CORRIDA, NIVEL 77  TLCOWK  
001820*    AL ESTILO DE LOS DEMAS BATCH DE LA APLICACION.               TLCOWK  
001830    77  WKS-CONTADOR-LLAMADAS    PIC 9(05) VALUE 0.               TLCOWK  
001840    77  WKS-TOT-LINEAS-IMPRESAS  PIC 9(07) VALUE 0.               TLCOWK  
001850    77  WKS-INDICADOR-DEBUG      PIC X(01) VALUE 'N'.             TLCOWK  
001860    77  WKS-VERSION-LAYOUT       COMP-3 PIC S9(03) VALUE 0.       TLCOWK  
002100 01  WKS-CONSTANTES.                                              TLCOWK  
002200     03  WKS-MAX-MATERIALES       PIC 9(04) COMP VALUE 500.       TLCOWK  
002210     03  WKS-MAX-BESOINS          PIC 9(04) COMP VALUE 3000.      TLCOWK  
002300     03  WKS-MAX-EXTERNOS         PIC 9(04) COMP VALUE 2000.      TLCOWK  
002400     03  WKS-MAX-PASOS            PIC 9(04) COMP VALUE 3000.      TLCOWK  
002500     03  WKS-MAX-EMBALAJES        PIC 9(04) COMP VALUE 50.        TLCOWK  
002600     03  WKS-MAX-RESPONSABLES     PIC 9(04) COMP VALUE 100.       TLCOWK  
002700     03  WKS-HORIZON-DEFAUT       PIC 9(03) VALUE 5.              TLCOWK  
002800     03  WKS-SEUIL-CRIT-DEFAUT    PIC 9(07)V999 VALUE 100.000.    TLCOWK  
002900     03  WKS-SEUIL-VENC-DEFAUT    PIC 9(03) VALUE 7.              TLCOWK  
002950     03  FILLER                   PIC X(03) VALUE SPACES.         TLCOWK  
003000*                                                                 TLCOWK  
003100 01  WKS-SUBSCRIPTS.                                              TLCOWK  
003200     03  WKS-M                    PIC 9(04) COMP VALUE 0.         TLCOWK  
003300     03  WKS-N                    PIC 9(04) COMP VALUE 0.         TLCOWK  
003400     03  WKS-P                    PIC 9(04) COMP VALUE 0.         TLCOWK  
003500     03  WKS-E                    PIC 9(04) COMP VALUE 0.         TLCOWK  
003600     03  WKS-R                    PIC 9(04) COMP VALUE 0.         TLCOWK  
003700     03  WKS-NB-MATERIALES        PIC 9(04) COMP VALUE 0.         TLCOWK  
003800     03  WKS-NB-EXTERNOS          PIC 9(04) COMP VALUE 0.         TLCOWK  
003900     03  WKS-NB-PASOS             PIC 9(04) COMP VALUE 0.         TLCOWK  
004000     03  WKS-NB-EMBALAJES         PIC 9(04) COMP VALUE 0.         TLCOWK  
004100     03  WKS-NB-RESPONSABLES      PIC 9(04) COMP VALUE 0.         TLCOWK  
004200     03  WKS-IX-MATERIAL          PIC 9(04) COMP VALUE 0.         TLCOWK  
004210     03  WKS-LEN-CODIGO           PIC 9(02) COMP VALUE 0.         TLCOWK  
004220     03  WKS-NB-TBB               PIC 9(04) COMP VALUE 0.         TLCOWK  
004230     03  WKS-NB-BESOINS-MAT       PIC 9(04) COMP VALUE 0.         TLCOWK  
004240     03  WKS-SEQ-LOCAL            PIC 9(04) COMP VALUE 0.         TLCOWK  
004250     03  WKS-MIN-FECHA            PIC 9(08) VALUE 0.              TLCOWK  
004260     03  WKS-MIN-IX               PIC 9(04) COMP VALUE 0.         TLCOWK  
004270     03  WKS-CODE-BUSCADO         PIC X(10) VALUE SPACES.         TLCOWK  
004280     03  FILLER                   PIC X(04) VALUE SPACES.         TLCOWK  
004300*                                                                 TLCOWK  
005000 01  WKS-FLAGS.                                                   TLCOWK  
005100     03  WKS-FIN-BESOINS          PIC 9(01) VALUE 0.              TLCOWK  
005200         88  FIN-BESOINS              VALUE 1.                    TLCOWK  
005300     03  WKS-FIN-STOCKS           PIC 9(01) VALUE 0.              TLCOWK  
005400         88  FIN-STOCKS               VALUE 1.                    TLCOWK  
005500     03  WKS-FIN-RECEPTIONS       PIC 9(01) VALUE 0.              TLCOWK  
005600         88  FIN-RECEPTIONS           VALUE 1.                    TLCOWK  
005700     03  WKS-FIN-RAPPAT           PIC 9(01) VALUE 0.              TLCOWK  
005800         88  FIN-RAPPAT               VALUE 1.                    TLCOWK  
005900     03  WKS-FIN-COUVERTURE       PIC 9(01) VALUE 0.              TLCOWK  
006000         88  FIN-COUVERTURE           VALUE 1.                    TLCOWK  
006100     03  WKS-MATERIAL-ENCONTRADO  PIC 9(01) VALUE 0.              TLCOWK  
006200         88  MATERIAL-ENCONTRADO      VALUE 1.                    TLCOWK  
006300     03  WKS-MODO-UN-MATERIAL     PIC 9(01) VALUE 0.              TLCOWK  
006400         88  MODO-UN-MATERIAL         VALUE 1.                    TLCOWK  
006500     03  WKS-PRIMERO-NO-COUVERT   PIC 9(01) VALUE 0.              TLCOWK  
006600         88  YA-HAY-PRIMERO-NO-COUVERT VALUE 1.                   TLCOWK  
006601     03  WKS-DATO-VALIDO          PIC 9(01) VALUE 0.              TLCOWK  
006602         88  DATO-VALIDO              VALUE 1.                    TLCOWK  
006603     03  WKS-BESOIN-ENCONTRADO    PIC 9(01) VALUE 0.              TLCOWK  
006604         88  BESOIN-ENCONTRADO        VALUE 1.                    TLCOWK  
006605     03  WKS-EXTERNO-ENCONTRADO   PIC 9(01) VALUE 0.              TLCOWK  
006606         88  EXTERNO-ENCONTRADO       VALUE 1.                    TLCOWK  
006607     03  WKS-EMBALAJE-ENCONTRADO  PIC 9(01) VALUE 0.              TLCOWK  
006608         88  EMBALAJE-ENCONTRADO      VALUE 1.                    TLCOWK  
006609     03  WKS-RESP-ENCONTRADO      PIC 9(01) VALUE 0.              TLCOWK  
006610         88  RESP-ENCONTRADO          VALUE 1.                    TLCOWK  
006611     03  WKS-MIN-ENCONTRADO       PIC 9(01) VALUE 0.              TLCOWK  
006650     03  FILLER                   PIC X(01) VALUE SPACES.         TLCOWK  
006700*                                                                 TLCOWK  
007000 01  WKS-FECHAS.                                                  TLCOWK  
007100     03  WKS-FECHA-DEBUT-G.                                       TLCOWK  
007110         05  WKS-FD-AAAA          PIC 9(04) VALUE 0.              TLCOWK  
007120         05  WKS-FD-MM            PIC 9(02) VALUE 0.              TLCOWK  
007130         05  WKS-FD-JJ            PIC 9(02) VALUE 0.              TLCOWK  
007140     03  WKS-FECHA-DEBUT REDEFINES WKS-FECHA-DEBUT-G PIC 9(08).   TLCOWK  
007150     03  WKS-FECHA-LIMITE-G.                                      TLCOWK  
007160         05  WKS-FL-AAAA          PIC 9(04) VALUE 0.              TLCOWK  
007170         05  WKS-FL-MM            PIC 9(02) VALUE 0.              TLCOWK  
007180         05  WKS-FL-JJ            PIC 9(02) VALUE 0.              TLCOWK  
007190     03  WKS-FECHA-LIMITE REDEFINES WKS-FECHA-LIMITE-G PIC 9(08). TLCOWK  
007195     03  WKS-FECHA-SISTEMA        PIC 9(08) VALUE 0.              TLCOWK  
007196     03  WKS-FECHA-LIMITE-VENC    PIC 9(08) VALUE 0.              TLCOWK  
007300     03  WKS-FECHA-COURANTE       PIC 9(08) VALUE 0.              TLCOWK  
007310     03  WKS-DIAS-A-SUMAR         PIC 9(03) COMP VALUE 0.         TLCOWK  
007320     03  WKS-DIAS-RESTANTES       PIC 9(03) COMP VALUE 0.         TLCOWK  
007325     03  FILLER                   PIC X(03) VALUE SPACES.         TLCOWK  
007330*                                                                 TLCOWK  
007340 01  WKS-FECHA-CALC.                                              TLCOWK  
007350     03  WKS-FC-AAAA              PIC 9(04) VALUE 0.              TLCOWK  
007360     03  WKS-FC-MM                PIC 9(02) VALUE 0.              TLCOWK  
007370     03  WKS-FC-JJ                PIC 9(02) VALUE 0.              TLCOWK  
007380 01  WKS-FECHA-CALC-N REDEFINES WKS-FECHA-CALC PIC 9(08).         TLCOWK  
007381*                                                                 TLCOWK  
007382 01  WKS-FECHA-FMT-ENTRADA-G.                                     TLCOWK  
007383     03  WKS-FFE-AAAA             PIC 9(04) VALUE 0.              TLCOWK  
007384     03  WKS-FFE-MM               PIC 9(02) VALUE 0.              TLCOWK  
007385     03  WKS-FFE-JJ               PIC 9(02) VALUE 0.              TLCOWK  
007386 01  WKS-FECHA-FMT-ENTRADA REDEFINES WKS-FECHA-FMT-ENTRADA-G      TLCOWK  
007387                           PIC 9(08).                             TLCOWK  
007388 01  WKS-FECHA-FMT-SALIDA     PIC X(10) VALUE SPACES.             TLCOWK  
007390*                                                                 TLCOWK  
007400******************************************************************TLCOWK  
007410*   T A B L A   D E   D I A S   P O R   M E S (SUMAR-DIAS-FECHA)  TLCOWK  
007420******************************************************************TLCOWK  
007430 01  TABLA-DIAS-MES.                                              TLCOWK  
007440     03  FILLER  PIC X(24) VALUE '312831303130313130313031'.      TLCOWK  
007450 01  DIAS-POR-MES REDEFINES TABLA-DIAS-MES.                       TLCOWK  
007460     03  DIM-DIAS PIC 99 OCCURS 12 TIMES.                         TLCOWK  
007470*                                                                 TLCOWK  
008000 01  WKS-ACUM-GLOBAL.                                             TLCOWK  
008100     03  WKS-GLB-NB-BESOINS       PIC 9(07) COMP VALUE 0.         TLCOWK  
008200     03  WKS-GLB-NB-COUVERTS      PIC 9(07) COMP VALUE 0.         TLCOWK  
008300     03  WKS-GLB-NB-PARTIELS      PIC 9(07) COMP VALUE 0.         TLCOWK  
008400     03  WKS-GLB-NB-NON-COUVERTS  PIC 9(07) COMP VALUE 0.         TLCOWK  
008500     03  WKS-GLB-TAUX-COUVERTURE  PIC 9(03)V99 VALUE 0.           TLCOWK  
008510     03  WKS-GLB-NB-CRITICOS      PIC 9(07) COMP VALUE 0.         TLCOWK  
008520     03  WKS-GLB-NB-RECEPT-VENC   PIC 9(07) COMP VALUE 0.         TLCOWK  
008530     03  WKS-GLB-NB-RECEPT-CRIT   PIC 9(07) COMP VALUE 0.         TLCOWK  
008540     03  WKS-GLB-NB-TRANSFERTS    PIC 9(05) COMP VALUE 0.         TLCOWK  
008550     03  WKS-GLB-POIDS-TOTAL      PIC S9(9)V999 VALUE 0.          TLCOWK  
008560     03  WKS-GLB-CONTENANTS-TOT   PIC 9(07) COMP VALUE 0.         TLCOWK  
008570     03  WKS-GLB-PALETTES-TOT     PIC 9(07) COMP VALUE 0.         TLCOWK  
008580     03  WKS-GLB-NB-LIGNES-RAP    PIC 9(07) COMP VALUE 0.         TLCOWK  
008590     03  WKS-GLB-NB-RECHAZADOS    PIC 9(07) COMP VALUE 0.         TLCOWK  
008595     03  FILLER                   PIC X(05) VALUE SPACES.         TLCOWK  
008600*                                                                 TLCOWK  
009000 01  WKS-ACUM-MATERIAL.                                           TLCOWK  
009300     03  WKS-STOCK-COUVERTURE     PIC S9(7)V999 VALUE 0.          TLCOWK  
009800     03  WKS-STOCK-MANQUANT       PIC S9(7)V999 VALUE 0.          TLCOWK  
009900     03  WKS-STOCK-COURANT        PIC S9(7)V999 VALUE 0.          TLCOWK  
009950     03  FILLER                   PIC X(05) VALUE SPACES.         TLCOWK  
010000*                                                                 TLCOWK  
010100 01  WKS-PREMIER-NON-COUVERT.                                     TLCOWK  
010200     03  WKS-PNC-INDEX            PIC 9(04) COMP VALUE 0.         TLCOWK  
010300     03  WKS-PNC-ECHEANCE         PIC 9(08) VALUE 0.              TLCOWK  
010400     03  WKS-PNC-QUANTITE         PIC S9(7)V999 VALUE 0.          TLCOWK  
010500     03  WKS-PNC-STOCK-AVANT      PIC S9(7)V999 VALUE 0.          TLCOWK  
010600     03  WKS-PNC-QTE-MANQUANTE    PIC S9(7)V999 VALUE 0.          TLCOWK  
010650     03  FILLER                   PIC X(04) VALUE SPACES.         TLCOWK  
010700*                                                                 TLCOWK  
011000******************************************************************TLCOWK  
011100*        T A B L A   D E   M A T E R I A L E S   (U1/U2)          TLCOWK  
011200******************************************************************TLCOWK  
011300 01  TABLA-MATERIALES.                                            TLCOWK  
011400     03  TBM-ENTRADA OCCURS 500 TIMES                             TLCOWK  
011500                     INDEXED BY IX-TBM.                           TLCOWK  
011600         05  TBM-CODE-MP          PIC X(10).                      TLCOWK  
011700         05  TBM-NOM-MATIERE      PIC X(30).                      TLCOWK  
011800         05  TBM-NB-BESOINS       PIC 9(05) COMP.                 TLCOWK  
011900         05  TBM-NB-COUVERTS      PIC 9(05) COMP.                 TLCOWK  
012000         05  TBM-NB-PARTIELS      PIC 9(05) COMP.                 TLCOWK  
012100         05  TBM-NB-NON-COUVERTS  PIC 9(05) COMP.                 TLCOWK  
012200         05  TBM-TAUX-COUVERTURE  PIC 9(03)V99.                   TLCOWK  
012300         05  TBM-QTE-REQUISE      PIC S9(7)V999.                  TLCOWK  
012400         05  TBM-STOCK-INTERNE    PIC S9(7)V999.                  TLCOWK  
012500         05  TBM-STOCK-REPATRIE   PIC S9(7)V999.                  TLCOWK  
012600         05  TBM-RECEPTIONS       PIC S9(7)V999.                  TLCOWK  
012700         05  TBM-STOCK-EXTERNE    PIC S9(7)V999.                  TLCOWK  
012800         05  TBM-TOTAL-DISPO      PIC S9(7)V999.                  TLCOWK  
012900         05  TBM-STOCK-MANQUANT   PIC S9(7)V999.                  TLCOWK  
013000         05  TBM-HAY-NO-COUVERT   PIC 9(01).                      TLCOWK  
013100             88  TBM-TIENE-PRIMERO-NC VALUE 1.                    TLCOWK  
013200         05  TBM-PNC-ECHEANCE     PIC 9(08).                      TLCOWK  
013300         05  TBM-PNC-QTE-MANQUANTE PIC S9(7)V999.                 TLCOWK  
013350         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
013400*                                                                 TLCOWK  
013500******************************************************************TLCOWK  
013600*   T A B L A   G L O B A L   D E   B E S O I N S   (U2)          TLCOWK  
013700*   (BESOINS RETENIDOS EN LA VENTANA DE HORIZON, PENDIENTES DE    TLCOWK  
013800*   PROCESAR MATERIAL POR MATERIAL EN 2000-ANALIZAR-MATERIAL)     TLCOWK  
013900******************************************************************TLCOWK  
014000 01  TABLA-BESOINS-MATERIAL.                                      TLCOWK  
014100     03  TBB-ENTRADA OCCURS 3000 TIMES                            TLCOWK  
014150                     INDEXED BY IX-TBB.                           TLCOWK  
014160         05  TBB-REQ-ID           PIC X(30).                      TLCOWK  
014300         05  TBB-CODE-MP          PIC X(10).                      TLCOWK  
014400         05  TBB-NOM-MATIERE      PIC X(30).                      TLCOWK  
014500         05  TBB-QUANTITE         PIC S9(7)V999.                  TLCOWK  
014600         05  TBB-ECHEANCE         PIC 9(08).                      TLCOWK  
014700         05  TBB-ETAT             PIC X(12).                      TLCOWK  
014800         05  TBB-LOT              PIC X(10).                      TLCOWK  
014900         05  TBB-UTILISE          PIC 9(01).                      TLCOWK  
015000             88  TBB-DEJA-UTILISE     VALUE 1.                    TLCOWK  
015050         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
015100*                                                                 TLCOWK  
015200******************************************************************TLCOWK  
015300*  T A B L A   D E   P A S O S   D E   S I M U L A C I O N        TLCOWK  
015400******************************************************************TLCOWK  
015500 01  TABLA-PASOS.                                                 TLCOWK  
015600     03  TBP-ENTRADA OCCURS 3000 TIMES                            TLCOWK  
015700                     INDEXED BY IX-TBP.                           TLCOWK  
015750         05  TBP-CODE-MP          PIC X(10).                      TLCOWK  
015800         05  TBP-SEQ              PIC 9(04) COMP.                 TLCOWK  
015900         05  TBP-ECHEANCE         PIC 9(08).                      TLCOWK  
016000         05  TBP-QUANTITE         PIC S9(7)V999.                  TLCOWK  
016100         05  TBP-ETAT             PIC X(12).                      TLCOWK  
016200         05  TBP-STOCK-AVANT      PIC S9(7)V999.                  TLCOWK  
016300         05  TBP-STOCK-APRES      PIC S9(7)V999.                  TLCOWK  
016400         05  TBP-QTE-DISPONIBLE   PIC S9(7)V999.                  TLCOWK  
016500         05  TBP-PCT-COUVERTURE   PIC 9(03)V99.                   TLCOWK  
016600         05  TBP-REQ-ID           PIC X(30).                      TLCOWK  
016650         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
016700*                                                                 TLCOWK  
016800******************************************************************TLCOWK  
016900*    T A B L A   D E   S T O C K   E X T E R N O   (U3)           TLCOWK  
017000******************************************************************TLCOWK  
017100 01  TABLA-EXTERNOS.                                              TLCOWK  
017200     03  TBE-ENTRADA OCCURS 2000 TIMES                            TLCOWK  
017300                     INDEXED BY IX-TBE.                           TLCOWK  
017400         05  TBE-CODE-MP          PIC X(10).                      TLCOWK  
017500         05  TBE-MAGASIN          PIC X(06).                      TLCOWK  
017600         05  TBE-QUANTITE         PIC S9(7)V999.                  TLCOWK  
017650         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
017700*                                                                 TLCOWK  
017800******************************************************************TLCOWK  
017900*   T A B L A S   D E   E S T A D I S T I C A S   (U5 / R21)      TLCOWK  
018000******************************************************************TLCOWK  
018100 01  TABLA-EMBALAJES.                                             TLCOWK  
018200     03  TBG-ENTRADA OCCURS 50 TIMES                              TLCOWK  
018300                     INDEXED BY IX-TBG.                           TLCOWK  
018400         05  TBG-TYPE-EMBALLAGE   PIC X(15).                      TLCOWK  
018500         05  TBG-NB-LIGNES        PIC 9(05) COMP.                 TLCOWK  
018600         05  TBG-POIDS-TOTAL      PIC S9(9)V999.                  TLCOWK  
018650         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
018700*                                                                 TLCOWK  
018800 01  TABLA-RESPONSABLES.                                          TLCOWK  
018900     03  TBR-ENTRADA OCCURS 100 TIMES                             TLCOWK  
019000                     INDEXED BY IX-TBR.                           TLCOWK  
019100         05  TBR-RESPONSABLE      PIC X(30).                      TLCOWK  
019200         05  TBR-NB-TRANSFERTS    PIC 9(05) COMP.                 TLCOWK  
019300         05  TBR-POIDS-TOTAL      PIC S9(9)V999.                  TLCOWK  
019350         05  FILLER               PIC X(04) VALUE SPACES.         TLCOWK  
019400*                                                                 TLCOWK  
019500 01  WKS-TRANSFERT-COURANT.                                       TLCOWK  
019600     03  WKS-TRF-NUMERO           PIC X(14) VALUE SPACES.         TLCOWK  
019700     03  WKS-TRF-RESPONSABLE      PIC X(30) VALUE SPACES.         TLCOWK  
019800     03  WKS-TRF-POIDS-TOTAL      PIC S9(7)V999 VALUE 0.          TLCOWK  
019900     03  WKS-TRF-CONTENANTS-TOT   PIC 9(06) VALUE 0.              TLCOWK  
020000     03  WKS-TRF-PALETTES-TOT     PIC 9(06) VALUE 0.              TLCOWK  
020050     03  FILLER                   PIC X(04) VALUE SPACES.         TLCOWK  
020100*                                                                 TLCOWK  
020200******************************************************************TLCOWK  
020300*     M A S C A R A S   D E   E D I C I O N   D E L   R E P O R T TLCOWK  
020400******************************************************************TLCOWK  
020500 01  WKS-MASCARA-CANTIDAD         PIC ZZZ,ZZ9.999.                TLCOWK  
020600 01  WKS-MASCARA-PORCENTAJE       PIC ZZ9.99.                     TLCOWK  
020700 01  WKS-MASCARA-CONTADOR         PIC ZZZ,ZZ9.                    TLCOWK  
020750 01  WKS-TAUX-1DEC                PIC 9(03)V9 VALUE 0.            TLCOWK  
020800 01  WKS-MASCARA-FECHA.                                           TLCOWK  
020900     03  WKS-MF-JJ                PIC 99.                         TLCOWK  
021000     03  FILLER                   PIC X VALUE '/'.                TLCOWK  
021100     03  WKS-MF-MM                PIC 99.                         TLCOWK  
021200     03  FILLER                   PIC X VALUE '/'.                TLCOWK  
021300     03  WKS-MF-AAAA              PIC 9(04).                      TLCOWK  
021350     03  FILLER                   PIC X(01) VALUE SPACES.         TLCOWK  
021400*                                                                 TLCOWK  
021500 01  WKS-NORMALIZACION.                                           TLCOWK  
021600     03  WKS-NORM-ENTRADA         PIC X(15) VALUE SPACES.         TLCOWK  
021700     03  WKS-NORM-SALIDA          PIC S9(7)V999 VALUE 0.          TLCOWK  
021800     03  WKS-NORM-DIVISION        PIC X(04) VALUE SPACES.         TLCOWK  
021900     03  WKS-NORM-DIVISION-N REDEFINES WKS-NORM-DIVISION          TLCOWK  
022000                              PIC 9(04).                          TLCOWK  
022050     03  FILLER                   PIC X(04) VALUE SPACES.         TLCOWK  
022100*                                                                 TLCOWK  
022200******************************************************************TLCOWK  
022300*  A R E A S   D E   V A L I D A C I O N   Y   B U S Q U E D A    TLCOWK  
022400******************************************************************TLCOWK  
022500 01  WKS-DIV-EDITADO              PIC ZZZ9.                       TLCOWK  
022600 01  WKS-DIV-STRIPPED             PIC X(04) VALUE SPACES          TLCOWK  
022700                                  JUSTIFIED LEFT.                 TLCOWK  
022800 01  WKS-ID-TMP                   PIC X(30) VALUE SPACES.         TLCOWK  
022900 01  WKS-ESTADO-MAYUS             PIC X(12) VALUE SPACES.         TLCOWK  
023000 01  WKS-RAP-TXT-MAYUS            PIC X(15) VALUE SPACES.         TLCOWK  
023100 01  WKS-RAP-PRLVM-OUI            PIC 9(01) VALUE 0.              TLCOWK  
023200     88  RAP-PRLVM-ES-OUI             VALUE 1.                    TLCOWK  
023300 01  WKS-RAP-SOLDE-OUI            PIC 9(01) VALUE 0.              TLCOWK  
023400     88  RAP-SOLDE-ES-OUI             VALUE 1.                    TLCOWK  
023500 01  WKS-QTE-MANQUANTE-TMP        PIC S9(7)V999 VALUE 0.          TLCOWK  
023600 01  WKS-SUB-TEXTO                PIC X(40) VALUE SPACES.         TLCOWK  
023700 01  WKS-SUB-PATRON               PIC X(10) VALUE SPACES.         TLCOWK  
023800 01  WKS-SUB-LEN-TEXTO            PIC 9(02) COMP VALUE 0.         TLCOWK  
023900 01  WKS-SUB-LEN-PATRON           PIC 9(02) COMP VALUE 0.         TLCOWK  
024000 01  WKS-SUB-POS                  PIC 9(02) COMP VALUE 0.         TLCOWK  
024100 01  WKS-SUB-ENCONTRADO           PIC 9(01) VALUE 0.              TLCOWK  
024150     88  SUBCADENA-ENCONTRADA         VALUE 1.                    TLCOWK  
024200 01  WKS-LEN-LOT                  PIC 9(02) COMP VALUE 0.         TLCOWK  
024300 01  WKS-STOCK-ID-TMP             PIC X(40) VALUE SPACES.         TLCOWK  
