000100***************************************************************** TLCOBER1
000200*                                                                 TLCOBER1
000300*    ANALYSE DE COUVERTURE DES BESOINS DE MATIERE PREMIERE        TLCOBER1
000400*    (COBERTURA DE BESOINS DE MATERIA PRIMA - PLANTA)             TLCOBER1
000500*                                                                 TLCOBER1
000600*    FECHA       : 14/11/1989                                     TLCOBER1
000700*    PROGRAMADOR : RAUL MELGAR FIGUEROA (RMFG)                    TLCOBER1
000800*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLCOBER1
000900*    PROGRAMA    : TLCOBER1, ANALISIS DE COBERTURA DE BESOINS     TLCOBER1
001000*    TIPO        : BATCH                                          TLCOBER1
001100*    ARCHIVOS    : BESOINS=E, STOCKS=E, RECEPCIO=E, RAPPAT=E,     TLCOBER1
001200*                : COUVERT=S/E, RAPPORT=S                         TLCOBER1
001300*    BPM/RATIONAL: 231190                                         TLCOBER1
001400*    DESCRIPCION : LEE LOS BESOINS (REQUISICIONES) DE MATERIA     TLCOBER1
001500*                : PRIMA PENDIENTES, LOS AGRUPA POR MATERIAL,     TLCOBER1
001600*                : Y SIMULA CRONOLOGICAMENTE SU COBERTURA CON     TLCOBER1
001700*                : EL STOCK INTERNO Y LA REPATRIACION. EMITE UN   TLCOBER1
001800*                : ARCHIVO DE RESULTADOS (COUVERT) Y UN REPORTE   TLCOBER1
001900*                : IMPRESO CON ESTADISTICAS GLOBALES, DETALLE     TLCOBER1
002000*                : POR MATERIAL, DETALLE CRONOLOGICO Y LISTAS     TLCOBER1
002100*                : DE BESOINS NO CUBIERTOS Y PARCIALES.           TLCOBER1
002200*                                                                 TLCOBER1
002300*    BITACORA DE CAMBIOS                                          TLCOBER1
002400*    ------------------------------------------------------------ TLCOBER1
002500*    1989-11-14 RMFG 100234  VERSION INICIAL. LECTURA DE BESOINS  TLCOBER1
002600*                            Y STOCKS, SIMULACION SECUENCIAL      TLCOBER1
002700*                            SENCILLA, REPORTE BASICO.            TLCOBER1
002800*    1990-06-02 RMFG 100501  SE AGREGA EL ARCHIVO DE RECEPCIONES  TLCOBER1
002900*                            (RECEPCIO) COMO INFORMATIVO.         TLCOBER1
003000*    1991-09-20 HGVZ 100888  SE AGREGA LA VARIANTE DE UN SOLO     TLCOBER1
003100*                            MATERIAL (PARM-MATERIAL-UNICO).      TLCOBER1
003200*    1993-04-11 HGVZ 101204  SE AGREGA EL ARCHIVO RAPPAT Y EL     TLCOBER1
003300*                            CALCE DE MATERIAL POR SUBCADENA      TLCOBER1
003400*                            EN CODIGO DE PRODUCTO/DESIGNACION.   TLCOBER1
003500*    1995-02-08 CADM 101690  SE AGREGAN LAS ESTADISTICAS          TLCOBER1
003600*                            GLOBALES DE REPATRIACION POR TIPO    TLCOBER1
003700*                            DE EMBALAJE Y POR RESPONSABLE.       TLCOBER1
003800*    1996-10-30 CADM 102055  SE CORRIGE EL CALCULO DEL PORCENTAJE TLCOBER1
003900*                            DE COBERTURA PARCIAL (REDONDEO).     TLCOBER1
004000*    1998-01-19 JEMR 998811  REVISION Y2K: SE AMPLIAN A CUATRO    TLCOBER1
004100*                            DIGITOS TODOS LOS CAMPOS DE ANO DE   TLCOBER1
004200*                            FECHA MANEJADOS POR EL PROGRAMA.     TLCOBER1
004300*    1999-11-05 JEMR 998877  REVISION Y2K FINAL: TABLA DE DIAS    TLCOBER1
004400*                            POR MES Y SUMA DE DIAS A FECHA       TLCOBER1
004500*                            VALIDADAS CONTRA EL CAMBIO DE SIGLO. TLCOBER1
004600*    2003-05-14 OFVL 105320  SE EXCLUYE EL MAGASIN '30' DE TODOS  TLCOBER1
004700*                            LOS TOTALES DE STOCK (DEPOSITO DE    TLCOBER1
004800*                            CUARENTENA, NO DISPONIBLE).          TLCOBER1
004900*    2008-08-22 OFVL 108710  SE AGREGA LA CLASIFICACION DE STOCK  TLCOBER1
005000*                            EXTERNO (MAGASIN QUE EMPIEZA 'EX')   TLCOBER1
005100*                            COMO DATO INFORMATIVO POR MATERIAL.  TLCOBER1
005200*    2012-03-09 LTNG 112044  SE AGREGA EL UMBRAL DE STOCK CRITICO TLCOBER1
005300*                            Y EL UMBRAL DE RECEPCIONES VENCIDAS, TLCOBER1
005400*                            AMBOS POR TARJETA DE PARAMETROS.     TLCOBER1
005500*    2016-07-01 LTNG 116650  SE REESCRIBE EL REPORTE PARA INCLUIR TLCOBER1
005600*                            EL DETALLE CRONOLOGICO POR MATERIAL  TLCOBER1
005700*                            Y LAS LISTAS DE NO CUBIERTOS Y       TLCOBER1
005800*                            PARCIALES AL FINAL DEL REPORTE.      TLCOBER1
005900*    2024-02-03 PEDR 231190  SE MIGRAN LOS LAYOUTS A COPYBOOKS    TLCOBER1
006000*                            COMUNES (TLBESO/TLSTOK/TLRECE/       TLCOBER1
006100*                            TLRAPA/TLCOUV/TLPARM/TLIMPR/TLCOWK). TLCOBER1
006200*                            SE ADOPTA CALL 'DEBD1R00' PARA LOS   TLCOBER1
006300*                            ERRORES DE ARCHIVO EN VEZ DEL        TLCOBER1
006400*                            DISPLAY DIRECTO ANTERIOR.            TLCOBER1
006500*    2024-05-02 PEDR 231502  SE ORDENAN LOS BESOINS POR MATERIAL  TLCOBER1
006600*                            POR FECHA DE VENCIMIENTO SIN USAR    TLCOBER1
006700*                            SORT, MEDIANTE SELECCION DEL MINIMO  TLCOBER1
006800*                            REPETIDA (VOLUMEN DE PLANTA LO       TLCOBER1
006900*                            PERMITE).                            TLCOBER1
007000*    2024-10-14 PEDR 232199  SE AGREGA LA AGREGACION DE BESOINS   TLCOBER1
007100*                            SIMILARES (MISMO MATERIAL, ESTADO Y  TLCOBER1
007200*                            LOTE) ANTES DE LA SIMULACION.        TLCOBER1
007300*    2024-11-02 PEDR 232290  SE AGREGA LA VARIANTE DE UN SOLO     TLCOBER1
007400*                            MATERIAL (PARM-MATERIAL-UNICO), CON  TLCOBER1
007500*                            ANALISIS VACIO CUANDO NO HAY BESOINS TLCOBER1
007600*                            EN EL HORIZON PARA ESE MATERIAL.     TLCOBER1
007700*    2025-01-15 PEDR 232460  SE AGREGAN LAS ESTADISTICAS GLOBALES TLCOBER1
007800*                            DE REPATRIACION POR EMBALAJE Y POR   TLCOBER1
007900*                            RESPONSABLE (R21) Y LAS LISTAS FINAL TLCOBER1
008000*                            DE NO COUVERT Y PARTIEL DEL REPORTE. TLCOBER1
008100*    2025-03-10 PEDR 232701  TABLA-PASOS PASA A SER GLOBAL PARA   TLCOBER1
008200*                            TODO EL RUN PARA PODER IMPRIMIR EL   TLCOBER1
008300*                            DETALLE CRONOLOGICO POR MATERIAL     TLCOBER1
008400*                            DESPUES DEL ANALISIS COMPLETO.       TLCOBER1
008500*    2025-03-10 PEDR 232703  SE NORMALIZAN LOS INDICADORES DE     TLCOBER1
008600*                            PRELEVEMENT Y STOCK-SOLDE DE RAPPAT, TLCOBER1
008700*                            RECIBIDOS COMO TEXTO LIBRE (R22).    TLCOBER1
008800*    2025-03-17 PEDR 232710  SE AGREGA LA VALIDACION DE CODIGO DE TLCOBER1
008900*                            MATERIAL (R23) Y LA GENERACION DEL   TLCOBER1
009000*                            ID DE BESOIN CUANDO NO VIENE EN LA   TLCOBER1
009100*                            ENTRADA (R9), CON AGREGACION DE      TLCOBER1
009200*                            BESOINS SIMILARES (R8).              TLCOBER1
009210*    2025-08-04 PEDR 233010  SI FALLA LA APERTURA DEL ARCHIVO     TLCOBER1
009220*                            BESOINS SE CORTA LA APERTURA DE LOS  TLCOBER1
009230*                            DEMAS ARCHIVOS Y SE TERMINA EL RUN   TLCOBER1
009240*                            DE INMEDIATO; ANTES SE SEGUIA        TLCOBER1
009250*                            ABRIENDO EL RESTO Y PODIA CONTINUAR  TLCOBER1
009260*                            LA CORRIDA CON EL ARCHIVO PRINCIPAL  TLCOBER1
009270*                            SIN ABRIR.                           TLCOBER1
009300***************************************************************** TLCOBER1
009400 IDENTIFICATION DIVISION.                                         TLCOBER1
009500 PROGRAM-ID.    TLCOBER1.                                         TLCOBER1
009600 AUTHOR.        RAUL MELGAR FIGUEROA.                             TLCOBER1
009700 INSTALLATION.  DEPTO SISTEMAS - LOGISTICA DE PLANTA.             TLCOBER1
009800 DATE-WRITTEN.  14/11/1989.                                       TLCOBER1
009900 DATE-COMPILED.                                                   TLCOBER1
010000 SECURITY.      USO INTERNO.                                      TLCOBER1
010100***************************************************************** TLCOBER1
010200 ENVIRONMENT DIVISION.                                            TLCOBER1
010300 CONFIGURATION SECTION.                                           TLCOBER1
010400 SPECIAL-NAMES.                                                   TLCOBER1
010500     C01 IS TOP-OF-FORM                                           TLCOBER1
010600     CLASS CLASE-NUMERICA IS '0' THRU '9'.                        TLCOBER1
010700 INPUT-OUTPUT SECTION.                                            TLCOBER1
010800 FILE-CONTROL.                                                    TLCOBER1
010900     SELECT BESOINS  ASSIGN TO BESOINS                            TLCOBER1
011000            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
011100            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
011200            FILE STATUS  IS FS-BESOINS.                           TLCOBER1
011300                                                                  TLCOBER1
011400     SELECT STOCKS   ASSIGN TO STOCKS                             TLCOBER1
011500            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
011600            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
011700            FILE STATUS  IS FS-STOCKS.                            TLCOBER1
011800                                                                  TLCOBER1
011900     SELECT RECEPCIO ASSIGN TO RECEPCIO                           TLCOBER1
012000            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
012100            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
012200            FILE STATUS  IS FS-RECEPCIO.                          TLCOBER1
012300                                                                  TLCOBER1
012400     SELECT RAPPAT   ASSIGN TO RAPPAT                             TLCOBER1
012500            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
012600            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
012700            FILE STATUS  IS FS-RAPPAT.                            TLCOBER1
012800                                                                  TLCOBER1
012900     SELECT COUVERT  ASSIGN TO COUVERT                            TLCOBER1
013000            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
013100            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
013200            FILE STATUS  IS FS-COUVERT.                           TLCOBER1
013300                                                                  TLCOBER1
013400     SELECT RAPPORT  ASSIGN TO RAPPORT                            TLCOBER1
013500            ORGANIZATION IS LINE SEQUENTIAL                       TLCOBER1
013600            ACCESS MODE  IS SEQUENTIAL                            TLCOBER1
013700            FILE STATUS  IS FS-RAPPORT.                           TLCOBER1
013800***************************************************************** TLCOBER1
013900 DATA DIVISION.                                                   TLCOBER1
014000 FILE SECTION.                                                    TLCOBER1
014100***************************************************************** TLCOBER1
014200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              TLCOBER1
014300***************************************************************** TLCOBER1
014400*   BESOINS  - REQUISICIONES DE MATERIA PRIMA (ENTRADA)           TLCOBER1
014500 FD  BESOINS                                                      TLCOBER1
014600     LABEL RECORDS ARE STANDARD.                                  TLCOBER1
014700     COPY TLBESO.                                                 TLCOBER1
014800*   STOCKS   - LINEAS DE STOCK DE BODEGA (ENTRADA)                TLCOBER1
014900 FD  STOCKS                                                       TLCOBER1
015000     LABEL RECORDS ARE STANDARD.                                  TLCOBER1
015100     COPY TLSTOK.                                                 TLCOBER1
015200*   RECEPCIO - RECEPCIONES/ORDENES EN CAMINO (ENTRADA)            TLCOBER1
015300 FD  RECEPCIO                                                     TLCOBER1
015400     LABEL RECORDS ARE STANDARD.                                  TLCOBER1
015500     COPY TLRECE.                                                 TLCOBER1
015600*   RAPPAT   - TRANSFERENCIAS DE REPATRIACION (ENTRADA)           TLCOBER1
015700 FD  RAPPAT                                                       TLCOBER1
015800     LABEL RECORDS ARE STANDARD.                                  TLCOBER1
015900     COPY TLRAPA.                                                 TLCOBER1
016000*   COUVERT  - RESULTADO DE COBERTURA POR BESOIN (SALIDA, LUEGO   TLCOBER1
016100*              REABIERTO EN LECTURA PARA LAS LISTAS DEL REPORTE)  TLCOBER1
016200 FD  COUVERT                                                      TLCOBER1
016300     LABEL RECORDS ARE STANDARD.                                  TLCOBER1
016400     COPY TLCOUV.                                                 TLCOBER1
016500*   RAPPORT  - REPORTE IMPRESO, 132 COLUMNAS (SALIDA)             TLCOBER1
016600 FD  RAPPORT                                                      TLCOBER1
016700     LABEL RECORDS ARE OMITTED                                    TLCOBER1
016800     RECORDING MODE IS F.                                         TLCOBER1
016900 01  LIN-RAPPORT                  PIC X(132).                     TLCOBER1
017000***************************************************************** TLCOBER1
017100 WORKING-STORAGE SECTION.                                         TLCOBER1
017200***************************************************************** TLCOBER1
017300*               TARJETA DE PARAMETROS (ACCEPT ... SYSIN)          TLCOBER1
017400***************************************************************** TLCOBER1
017500     COPY TLPARM.                                                 TLCOBER1
017600***************************************************************** TLCOBER1
017700*               AREAS DE TRABAJO Y TABLAS COMUNES                 TLCOBER1
017800*    R6 - TODAS LAS CANTIDADES SE MANEJAN EN PIC S9(7)V999 (TRES  TLCOBER1
017900*    DECIMALES, PUNTO FIJO); NINGUN CAMPO NUMERICO DE ESTE BATCH  TLCOBER1
018000*    USA COMP-1/COMP-2 (PUNTO FLOTANTE).                          TLCOBER1
018100***************************************************************** TLCOBER1
018200     COPY TLCOWK.                                                 TLCOBER1
018300***************************************************************** TLCOBER1
018400*               LINEAS DE IMPRESION DEL REPORTE                   TLCOBER1
018500***************************************************************** TLCOBER1
018600     COPY TLIMPR.                                                 TLCOBER1
018700***************************************************************** TLCOBER1
018800*    E S T A D O   D E   A R C H I V O S   Y   R U T I N A   E/S  TLCOBER1
018900***************************************************************** TLCOBER1
019000 01  WKS-FS-STATUS.                                               TLCOBER1
019010    02  WKS-STATUS.                                               TLCOBER1
019020        04  FS-BESOINS       PIC 9(02) VALUE ZEROES.              TLCOBER1
019030        04  FSE-BESOINS.                                          TLCOBER1
019040            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019050            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019060            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019070        04  FS-STOCKS        PIC 9(02) VALUE ZEROES.              TLCOBER1
019080        04  FSE-STOCKS.                                           TLCOBER1
019090            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019100            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019110            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019120        04  FS-RECEPCIO      PIC 9(02) VALUE ZEROES.              TLCOBER1
019130        04  FSE-RECEPCIO.                                         TLCOBER1
019140            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019150            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019160            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019170        04  FS-RAPPAT        PIC 9(02) VALUE ZEROES.              TLCOBER1
019180        04  FSE-RAPPAT.                                           TLCOBER1
019190            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019200            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019210            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019220        04  FS-COUVERT       PIC 9(02) VALUE ZEROES.              TLCOBER1
019230        04  FSE-COUVERT.                                          TLCOBER1
019240            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019250            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019260            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019270        04  FS-RAPPORT       PIC 9(02) VALUE ZEROES.              TLCOBER1
019280        04  FSE-RAPPORT.                                          TLCOBER1
019290            08  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019300            08  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019310            08  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.    TLCOBER1
019320        04  PROGRAMA             PIC X(08) VALUE 'TLCOBER1'.      TLCOBER1
019330        04  ARCHIVO              PIC X(08) VALUE SPACES.          TLCOBER1
019340        04  ACCION               PIC X(10) VALUE SPACES.          TLCOBER1
019350        04  LLAVE                PIC X(32) VALUE SPACES.          TLCOBER1
020400***************************************************************** TLCOBER1
020500 PROCEDURE DIVISION.                                              TLCOBER1
020600***************************************************************** TLCOBER1
020700*    P A R R A F O   P R I N C I P A L                            TLCOBER1
020800***************************************************************** TLCOBER1
020900 000-MAIN SECTION.                                                TLCOBER1
021000     PERFORM 0100-LEER-PARAMETROS THRU 0100-LEER-PARAMETROS-E     TLCOBER1
021100     PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-ABRIR-ARCHIVOS-E       TLCOBER1
021200     PERFORM 1000-CONSTRUIR-TABLA-BESOINS                         TLCOBER1
021210        THRU 1000-CONSTRUIR-TABLA-BESOINS-E                       TLCOBER1
021300     PERFORM 1300-ACUMULAR-STOCKS THRU 1300-ACUMULAR-STOCKS-E     TLCOBER1
021400     PERFORM 1400-ACUMULAR-RECEPTIONS                             TLCOBER1
021410        THRU 1400-ACUMULAR-RECEPTIONS-E                           TLCOBER1
021500     PERFORM 1500-ACUMULAR-RAPPAT THRU 1500-ACUMULAR-RAPPAT-E     TLCOBER1
021600     IF MODO-UN-MATERIAL AND WKS-NB-MATERIALES = 0                TLCOBER1
021700        PERFORM 1016-FORZAR-MATERIAL-UNICO                        TLCOBER1
021800     END-IF                                                       TLCOBER1
021900     IF WKS-NB-MATERIALES > 0                                     TLCOBER1
022000        PERFORM 2000-ANALIZAR-MATERIAL                            TLCOBER1
022100           VARYING IX-TBM FROM 1 BY 1                             TLCOBER1
022200             UNTIL IX-TBM > WKS-NB-MATERIALES                     TLCOBER1
022300     END-IF                                                       TLCOBER1
022400     PERFORM 7000-ESTADISTICAS-GLOBALES                           TLCOBER1
022500     PERFORM 8000-IMPRIMIR-RAPPORT                                TLCOBER1
022600     PERFORM 9900-CERRAR-ARCHIVOS                                 TLCOBER1
022700     STOP RUN.                                                    TLCOBER1
022800 000-MAIN-E. EXIT.                                                TLCOBER1
022900***************************************************************** TLCOBER1
023000*    L E C T U R A   D E   P A R A M E T R O S   (SYSIN)          TLCOBER1
023100***************************************************************** TLCOBER1
023200 0100-LEER-PARAMETROS SECTION.                                    TLCOBER1
023300     ACCEPT TARJETA-PARAMETROS FROM SYSIN                         TLCOBER1
023400     IF PARM-FECHA-INICIO-N = 0                                   TLCOBER1
023500        ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD               TLCOBER1
023600        MOVE WKS-FECHA-SISTEMA   TO PARM-FECHA-INICIO-N           TLCOBER1
023700     END-IF                                                       TLCOBER1
023800     MOVE PARM-FECHA-INICIO-N    TO WKS-FECHA-DEBUT               TLCOBER1
023900     IF PARM-HORIZON-JOURS = 0                                    TLCOBER1
024000        MOVE WKS-HORIZON-DEFAUT  TO PARM-HORIZON-JOURS            TLCOBER1
024100     END-IF                                                       TLCOBER1
024200     IF PARM-SEUIL-CRITIQUE = 0                                   TLCOBER1
024300        MOVE WKS-SEUIL-CRIT-DEFAUT TO PARM-SEUIL-CRITIQUE         TLCOBER1
024400     END-IF                                                       TLCOBER1
024500     IF PARM-SEUIL-VENCIDO-JRS = 0                                TLCOBER1
024600        MOVE WKS-SEUIL-VENC-DEFAUT TO PARM-SEUIL-VENCIDO-JRS      TLCOBER1
024700     END-IF                                                       TLCOBER1
024800*    LA FECHA LIMITE ES LA FECHA DE INICIO MAS EL HORIZON, EN     TLCOBER1
024900*    DIAS, CALCULADA DIA POR DIA CON LA TABLA DE DIAS DEL MES.    TLCOBER1
025000     MOVE WKS-FECHA-DEBUT        TO WKS-FECHA-CALC-N              TLCOBER1
025100     MOVE PARM-HORIZON-JOURS     TO WKS-DIAS-A-SUMAR              TLCOBER1
025200     PERFORM 0195-SUMAR-DIAS-A-FECHA                              TLCOBER1
025300     MOVE WKS-FECHA-CALC-N       TO WKS-FECHA-LIMITE              TLCOBER1
025400*    R17 - FECHA LIMITE PARA RECEPTIONS VENCIDAS CRITICAS (FECHA  TLCOBER1
025500*    DE INICIO MAS EL UMBRAL DE DIAS DE VENCIDO).                 TLCOBER1
025600     MOVE WKS-FECHA-DEBUT        TO WKS-FECHA-CALC-N              TLCOBER1
025700     MOVE PARM-SEUIL-VENCIDO-JRS TO WKS-DIAS-A-SUMAR              TLCOBER1
025800     PERFORM 0195-SUMAR-DIAS-A-FECHA                              TLCOBER1
025900     MOVE WKS-FECHA-CALC-N       TO WKS-FECHA-LIMITE-VENC         TLCOBER1
026000     IF PARM-MATERIAL-UNICO NOT = SPACES                          TLCOBER1
026100        SET MODO-UN-MATERIAL TO TRUE                              TLCOBER1
026200     END-IF.                                                      TLCOBER1
026300 0100-LEER-PARAMETROS-E. EXIT.                                    TLCOBER1
026400***************************************************************** TLCOBER1
026500*    S U M A   D E   D I A S   A   F E C H A   (Y2K, 1999)        TLCOBER1
026600***************************************************************** TLCOBER1
026700 0195-SUMAR-DIAS-A-FECHA SECTION.                                 TLCOBER1
026800     PERFORM 0196-SUMAR-UN-DIA                                    TLCOBER1
026900        VARYING WKS-DIAS-RESTANTES FROM WKS-DIAS-A-SUMAR BY -1    TLCOBER1
027000          UNTIL WKS-DIAS-RESTANTES = 0.                           TLCOBER1
027100 0195-SUMAR-DIAS-A-FECHA-E. EXIT.                                 TLCOBER1
027200                                                                  TLCOBER1
027300 0196-SUMAR-UN-DIA SECTION.                                       TLCOBER1
027400     ADD 1 TO WKS-FC-JJ                                           TLCOBER1
027500     IF WKS-FC-JJ > DIM-DIAS (WKS-FC-MM)                          TLCOBER1
027600        MOVE 1 TO WKS-FC-JJ                                       TLCOBER1
027700        ADD 1 TO WKS-FC-MM                                        TLCOBER1
027800        IF WKS-FC-MM > 12                                         TLCOBER1
027900           MOVE 1 TO WKS-FC-MM                                    TLCOBER1
028000           ADD 1 TO WKS-FC-AAAA                                   TLCOBER1
028100        END-IF                                                    TLCOBER1
028200     END-IF.                                                      TLCOBER1
028300 0196-SUMAR-UN-DIA-E. EXIT.                                       TLCOBER1
028400***************************************************************** TLCOBER1
028500*    F O R M A T O   D E   F E C H A   P A R A   E L   R A P P O RTLCOBER1
028600*    LA FECHA DE ENTRADA (9(08) AAAAMMJJ) SE DEJA EN WKS-FECHA-FMTTLCOBER1
028700*    ENTRADA POR EL LLAMADOR; SE REGRESA EN WKS-FECHA-FMT-SALIDA  TLCOBER1
028800*    CON EL FORMATO JJ/MM/AAAA QUE USA LA PLANTA EN SUS REPORTES. TLCOBER1
028900***************************************************************** TLCOBER1
029000 0197-FORMATEAR-FECHA SECTION.                                    TLCOBER1
029100     MOVE WKS-FFE-JJ         TO WKS-MF-JJ                         TLCOBER1
029200     MOVE WKS-FFE-MM         TO WKS-MF-MM                         TLCOBER1
029300     MOVE WKS-FFE-AAAA       TO WKS-MF-AAAA                       TLCOBER1
029400     MOVE WKS-MASCARA-FECHA  TO WKS-FECHA-FMT-SALIDA.             TLCOBER1
029500 0197-FORMATEAR-FECHA-E. EXIT.                                    TLCOBER1
029600***************************************************************** TLCOBER1
029700*    A P E R T U R A   D E   A R C H I V O S                      TLCOBER1
029800***************************************************************** TLCOBER1
029850*    2025-08-04 PEDR 233010 - BESOINS ES EL ARCHIVO PRINCIPAL DEL TLCOBER1
029860*    RUN; SI NO ABRE, SE CORTA EL PROCESO DE INMEDIATO (2025-08-09TLCOBER1
029870*    PEDR 233014 - SE QUITA EL GO TO, SE DEJA EL STOP RUN EN LINEATLCOBER1
029880*    COMO EN LA APERTURA DE ARCHIVOS DE MORAS1).                  TLCOBER1
029900 0200-ABRIR-ARCHIVOS SECTION.                                     TLCOBER1
030000     OPEN INPUT BESOINS                                           TLCOBER1
030100     IF FS-BESOINS NOT = ZERO                                     TLCOBER1
030200        MOVE 'BESOINS' TO ARCHIVO                                 TLCOBER1
030300        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
030400        MOVE SPACES    TO LLAVE                                   TLCOBER1
030500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
030600                              LLAVE, FS-BESOINS, FSE-BESOINS      TLCOBER1
030620        PERFORM 9900-CERRAR-ARCHIVOS                              TLCOBER1
030630        MOVE 91        TO RETURN-CODE                             TLCOBER1
030640        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO BESOINS <<<' TLCOBER1
030650                UPON CONSOLE                                      TLCOBER1
030660        DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'       TLCOBER1
030670                UPON CONSOLE                                      TLCOBER1
030680        STOP RUN                                                  TLCOBER1
030700     END-IF                                                       TLCOBER1
030800     OPEN INPUT STOCKS                                            TLCOBER1
030900     IF FS-STOCKS NOT = ZERO                                      TLCOBER1
031000        MOVE 'STOCKS'  TO ARCHIVO                                 TLCOBER1
031100        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
031200        MOVE SPACES    TO LLAVE                                   TLCOBER1
031300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
031400                              LLAVE, FS-STOCKS, FSE-STOCKS        TLCOBER1
031500     END-IF                                                       TLCOBER1
031600     OPEN INPUT RECEPCIO                                          TLCOBER1
031700     IF FS-RECEPCIO NOT = ZERO                                    TLCOBER1
031800        MOVE 'RECEPCIO' TO ARCHIVO                                TLCOBER1
031900        MOVE 'OPEN'     TO ACCION                                 TLCOBER1
032000        MOVE SPACES     TO LLAVE                                  TLCOBER1
032100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
032200                              LLAVE, FS-RECEPCIO, FSE-RECEPCIO    TLCOBER1
032300     END-IF                                                       TLCOBER1
032400     OPEN INPUT RAPPAT                                            TLCOBER1
032500     IF FS-RAPPAT NOT = ZERO                                      TLCOBER1
032600        MOVE 'RAPPAT'  TO ARCHIVO                                 TLCOBER1
032700        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
032800        MOVE SPACES    TO LLAVE                                   TLCOBER1
032900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
033000                              LLAVE, FS-RAPPAT, FSE-RAPPAT        TLCOBER1
033100     END-IF                                                       TLCOBER1
033200     OPEN OUTPUT COUVERT                                          TLCOBER1
033300     IF FS-COUVERT NOT = ZERO                                     TLCOBER1
033400        MOVE 'COUVERT' TO ARCHIVO                                 TLCOBER1
033500        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
033600        MOVE SPACES    TO LLAVE                                   TLCOBER1
033700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
033800                              LLAVE, FS-COUVERT, FSE-COUVERT      TLCOBER1
033900     END-IF                                                       TLCOBER1
034000     OPEN OUTPUT RAPPORT                                          TLCOBER1
034100     IF FS-RAPPORT NOT = ZERO                                     TLCOBER1
034200        MOVE 'RAPPORT' TO ARCHIVO                                 TLCOBER1
034300        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
034400        MOVE SPACES    TO LLAVE                                   TLCOBER1
034500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
034600                              LLAVE, FS-RAPPORT, FSE-RAPPORT      TLCOBER1
034700     END-IF.                                                      TLCOBER1
034800 0200-ABRIR-ARCHIVOS-E. EXIT.                                     TLCOBER1
034900***************************************************************** TLCOBER1
035000*    U 2  -  C O N S T R U C C I O N   D E   L A   T A B L A      TLCOBER1
035100*    D E   B E S O I N S   (R7, R8, R9, R23)                      TLCOBER1
035200***************************************************************** TLCOBER1
035300 1000-CONSTRUIR-TABLA-BESOINS SECTION.                            TLCOBER1
035400     PERFORM 1010-LEER-BESOINS                                    TLCOBER1
035500     PERFORM 1011-PROCESAR-UN-BESOIN UNTIL FIN-BESOINS.           TLCOBER1
035600 1000-CONSTRUIR-TABLA-BESOINS-E. EXIT.                            TLCOBER1
035700                                                                  TLCOBER1
035800 1010-LEER-BESOINS SECTION.                                       TLCOBER1
035900     READ BESOINS                                                 TLCOBER1
036000        AT END                                                    TLCOBER1
036100           SET FIN-BESOINS TO TRUE                                TLCOBER1
036200        NOT AT END                                                TLCOBER1
036300           CONTINUE                                               TLCOBER1
036400     END-READ.                                                    TLCOBER1
036500 1010-LEER-BESOINS-E. EXIT.                                       TLCOBER1
036600*                                                                 TLCOBER1
036700*    R7 - SOLO SE RETIENEN LOS BESOINS EN ESTADO INCONNU CON      TLCOBER1
036800*    ECHEANCE MENOR O IGUAL A LA FECHA LIMITE (DEBUT + HORIZON).  TLCOBER1
036900*    R23 - SE VALIDA EL CODIGO DE MATERIAL ANTES DE RETENERLO.    TLCOBER1
037000*                                                                 TLCOBER1
037100 1011-PROCESAR-UN-BESOIN SECTION.                                 TLCOBER1
037200     MOVE BESO-CODE-MP TO WKS-CODE-BUSCADO                        TLCOBER1
037300     PERFORM 1900-VALIDAR-CODE-MATIERE                            TLCOBER1
037400     IF DATO-VALIDO AND BESO-ETAT-INCONNU                         TLCOBER1
037500                    AND BESO-ECHEANCE-N <= WKS-FECHA-LIMITE       TLCOBER1
037600        IF NOT MODO-UN-MATERIAL                                   TLCOBER1
037700           OR BESO-CODE-MP = PARM-MATERIAL-UNICO                  TLCOBER1
037800           PERFORM 1015-LOCALIZAR-O-CREAR-MATERIAL                TLCOBER1
037900           PERFORM 1013-AGREGAR-A-TABLA-BESOINS                   TLCOBER1
038000        END-IF                                                    TLCOBER1
038100     ELSE                                                         TLCOBER1
038200        IF NOT DATO-VALIDO                                        TLCOBER1
038300           ADD 1 TO WKS-GLB-NB-RECHAZADOS                         TLCOBER1
038400        END-IF                                                    TLCOBER1
038500     END-IF                                                       TLCOBER1
038600     PERFORM 1010-LEER-BESOINS.                                   TLCOBER1
038700 1011-PROCESAR-UN-BESOIN-E. EXIT.                                 TLCOBER1
038800*                                                                 TLCOBER1
038900*    R8 - AGREGACION: DOS BESOINS SON "SIMILARES" CUANDO EL       TLCOBER1
039000*    MATERIAL, EL ESTADO Y EL LOTE COINCIDEN; SE SUMAN LAS        TLCOBER1
039100*    CANTIDADES EN LA ENTRADA YA EXISTENTE EN VEZ DE CREAR UNA    TLCOBER1
039200*    ENTRADA NUEVA. LA FECHA Y EL ID DE LA ENTRADA CONSERVADA     TLCOBER1
039300*    SON LOS DEL PRIMER BESOIN VISTO (ORDEN DE LECTURA).          TLCOBER1
039400*                                                                 TLCOBER1
039500 1013-AGREGAR-A-TABLA-BESOINS SECTION.                            TLCOBER1
039600     MOVE 0 TO WKS-BESOIN-ENCONTRADO                              TLCOBER1
039700     IF WKS-NB-TBB > 0                                            TLCOBER1
039800        PERFORM 1013A-COMPARAR-BESOIN                             TLCOBER1
039900           VARYING IX-TBB FROM 1 BY 1                             TLCOBER1
040000             UNTIL IX-TBB > WKS-NB-TBB                            TLCOBER1
040100                OR BESOIN-ENCONTRADO                              TLCOBER1
040200     END-IF                                                       TLCOBER1
040300     IF BESOIN-ENCONTRADO                                         TLCOBER1
040400        SUBTRACT 1 FROM IX-TBB                                    TLCOBER1
040500        ADD BESO-QUANTITE TO TBB-QUANTITE (IX-TBB)                TLCOBER1
040600     ELSE                                                         TLCOBER1
040700        ADD 1 TO WKS-NB-TBB                                       TLCOBER1
040800        SET IX-TBB TO WKS-NB-TBB                                  TLCOBER1
040900        MOVE BESO-CODE-MP     TO TBB-CODE-MP     (IX-TBB)         TLCOBER1
041000        MOVE BESO-NOM-MATIERE TO TBB-NOM-MATIERE (IX-TBB)         TLCOBER1
041100        MOVE BESO-QUANTITE    TO TBB-QUANTITE    (IX-TBB)         TLCOBER1
041200        MOVE BESO-ECHEANCE-N  TO TBB-ECHEANCE    (IX-TBB)         TLCOBER1
041300        MOVE BESO-ETAT        TO TBB-ETAT        (IX-TBB)         TLCOBER1
041400        MOVE BESO-LOT         TO TBB-LOT         (IX-TBB)         TLCOBER1
041500        MOVE 0                TO TBB-UTILISE     (IX-TBB)         TLCOBER1
041600*       R9 - SI LA ENTRADA NO TRAE UN ID PROPIO, SE GENERA:       TLCOBER1
041700*       CODE-MP + "_" + ECHEANCE(AAAAMMJJ) + "_" + LOT (SI HAY).  TLCOBER1
041800        IF BESO-REQ-ID = SPACES                                   TLCOBER1
041900           PERFORM 1014-GENERAR-ID-BESOIN                         TLCOBER1
042000        ELSE                                                      TLCOBER1
042100           MOVE BESO-REQ-ID   TO TBB-REQ-ID      (IX-TBB)         TLCOBER1
042200        END-IF                                                    TLCOBER1
042300        ADD 1 TO TBM-NB-BESOINS (WKS-IX-MATERIAL)                 TLCOBER1
042400     END-IF.                                                      TLCOBER1
042500 1013-AGREGAR-A-TABLA-BESOINS-E. EXIT.                            TLCOBER1
042600                                                                  TLCOBER1
042700 1013A-COMPARAR-BESOIN SECTION.                                   TLCOBER1
042800     IF TBB-CODE-MP (IX-TBB) = BESO-CODE-MP                       TLCOBER1
042900    AND TBB-ETAT    (IX-TBB) = BESO-ETAT                          TLCOBER1
043000    AND TBB-LOT     (IX-TBB) = BESO-LOT                           TLCOBER1
043100        MOVE 1 TO WKS-BESOIN-ENCONTRADO                           TLCOBER1
043200     END-IF.                                                      TLCOBER1
043300 1013A-COMPARAR-BESOIN-E. EXIT.                                   TLCOBER1
043400                                                                  TLCOBER1
043500 1014-GENERAR-ID-BESOIN SECTION.                                  TLCOBER1
043600     MOVE SPACES TO WKS-ID-TMP                                    TLCOBER1
043700     MOVE 0 TO WKS-LEN-LOT                                        TLCOBER1
043800     INSPECT BESO-LOT TALLYING WKS-LEN-LOT                        TLCOBER1
043900             FOR CHARACTERS BEFORE INITIAL SPACE                  TLCOBER1
044000     IF WKS-LEN-LOT = 0                                           TLCOBER1
044100        STRING BESO-CODE-MP DELIMITED BY SPACE                    TLCOBER1
044200               '_'          DELIMITED BY SIZE                     TLCOBER1
044300               BESO-ECHEANCE-N DELIMITED BY SIZE                  TLCOBER1
044400               INTO WKS-ID-TMP                                    TLCOBER1
044500        END-STRING                                                TLCOBER1
044600     ELSE                                                         TLCOBER1
044700        STRING BESO-CODE-MP DELIMITED BY SPACE                    TLCOBER1
044800               '_'          DELIMITED BY SIZE                     TLCOBER1
044900               BESO-ECHEANCE-N DELIMITED BY SIZE                  TLCOBER1
045000               '_'          DELIMITED BY SIZE                     TLCOBER1
045100               BESO-LOT (1:WKS-LEN-LOT) DELIMITED BY SIZE         TLCOBER1
045200               INTO WKS-ID-TMP                                    TLCOBER1
045300        END-STRING                                                TLCOBER1
045400     END-IF                                                       TLCOBER1
045500     MOVE WKS-ID-TMP TO TBB-REQ-ID (IX-TBB).                      TLCOBER1
045600 1014-GENERAR-ID-BESOIN-E. EXIT.                                  TLCOBER1
045700*                                                                 TLCOBER1
045800*    SE LOCALIZA LA MATIERE EN TABLA-MATERIALES, O SE DA DE       TLCOBER1
045900*    ALTA SI ES LA PRIMERA VEZ QUE SE VE EN ESTE RUN. EL INDICE   TLCOBER1
046000*    RESULTANTE SE DEJA EN WKS-IX-MATERIAL.                       TLCOBER1
046100*                                                                 TLCOBER1
046200 1015-LOCALIZAR-O-CREAR-MATERIAL SECTION.                         TLCOBER1
046300     MOVE BESO-CODE-MP TO WKS-CODE-BUSCADO                        TLCOBER1
046400     PERFORM 1090-BUSCAR-MATERIAL                                 TLCOBER1
046500     IF MATERIAL-ENCONTRADO                                       TLCOBER1
046600        MOVE IX-TBM TO WKS-IX-MATERIAL                            TLCOBER1
046700     ELSE                                                         TLCOBER1
046800        ADD 1 TO WKS-NB-MATERIALES                                TLCOBER1
046900        MOVE WKS-NB-MATERIALES   TO WKS-IX-MATERIAL               TLCOBER1
047000        SET IX-TBM TO WKS-IX-MATERIAL                             TLCOBER1
047100        MOVE BESO-CODE-MP        TO TBM-CODE-MP     (IX-TBM)      TLCOBER1
047200        MOVE BESO-NOM-MATIERE    TO TBM-NOM-MATIERE (IX-TBM)      TLCOBER1
047300        MOVE 0 TO TBM-NB-BESOINS      (IX-TBM)                    TLCOBER1
047400        MOVE 0 TO TBM-NB-COUVERTS     (IX-TBM)                    TLCOBER1
047500        MOVE 0 TO TBM-NB-PARTIELS     (IX-TBM)                    TLCOBER1
047600        MOVE 0 TO TBM-NB-NON-COUVERTS (IX-TBM)                    TLCOBER1
047700        MOVE 0 TO TBM-TAUX-COUVERTURE (IX-TBM)                    TLCOBER1
047800        MOVE 0 TO TBM-QTE-REQUISE     (IX-TBM)                    TLCOBER1
047900        MOVE 0 TO TBM-STOCK-INTERNE   (IX-TBM)                    TLCOBER1
048000        MOVE 0 TO TBM-STOCK-REPATRIE  (IX-TBM)                    TLCOBER1
048100        MOVE 0 TO TBM-RECEPTIONS      (IX-TBM)                    TLCOBER1
048200        MOVE 0 TO TBM-STOCK-EXTERNE   (IX-TBM)                    TLCOBER1
048300        MOVE 0 TO TBM-TOTAL-DISPO     (IX-TBM)                    TLCOBER1
048400        MOVE 0 TO TBM-STOCK-MANQUANT  (IX-TBM)                    TLCOBER1
048500        MOVE 0 TO TBM-HAY-NO-COUVERT  (IX-TBM)                    TLCOBER1
048600        MOVE 0 TO TBM-PNC-ECHEANCE    (IX-TBM)                    TLCOBER1
048700        MOVE 0 TO TBM-PNC-QTE-MANQUANTE (IX-TBM)                  TLCOBER1
048800     END-IF.                                                      TLCOBER1
048900 1015-LOCALIZAR-O-CREAR-MATERIAL-E. EXIT.                         TLCOBER1
049000*                                                                 TLCOBER1
049100*    VARIANTE DE UN SOLO MATERIAL: CUANDO NO SE ENCONTRO NINGUN   TLCOBER1
049200*    BESOIN EN EL HORIZON PARA PARM-MATERIAL-UNICO, SE FUERZA     TLCOBER1
049300*    UNA ENTRADA EN TABLA-MATERIALES CON TODOS LOS CONTADORES EN  TLCOBER1
049400*    CERO, PARA QUE EL REPORTE MUESTRE UN ANALISIS VACIO.         TLCOBER1
049500*                                                                 TLCOBER1
049600 1016-FORZAR-MATERIAL-UNICO SECTION.                              TLCOBER1
049700     ADD 1 TO WKS-NB-MATERIALES                                   TLCOBER1
049800     SET IX-TBM TO WKS-NB-MATERIALES                              TLCOBER1
049900     MOVE PARM-MATERIAL-UNICO TO TBM-CODE-MP     (IX-TBM)         TLCOBER1
050000     MOVE 'MATIERE INCONNUE'  TO TBM-NOM-MATIERE (IX-TBM)         TLCOBER1
050100     MOVE 0 TO TBM-NB-BESOINS      (IX-TBM)                       TLCOBER1
050200     MOVE 0 TO TBM-NB-COUVERTS     (IX-TBM)                       TLCOBER1
050300     MOVE 0 TO TBM-NB-PARTIELS     (IX-TBM)                       TLCOBER1
050400     MOVE 0 TO TBM-NB-NON-COUVERTS (IX-TBM)                       TLCOBER1
050500     MOVE 0 TO TBM-TAUX-COUVERTURE (IX-TBM)                       TLCOBER1
050600     MOVE 0 TO TBM-QTE-REQUISE     (IX-TBM)                       TLCOBER1
050700     MOVE 0 TO TBM-STOCK-INTERNE   (IX-TBM)                       TLCOBER1
050800     MOVE 0 TO TBM-STOCK-REPATRIE  (IX-TBM)                       TLCOBER1
050900     MOVE 0 TO TBM-RECEPTIONS      (IX-TBM)                       TLCOBER1
051000     MOVE 0 TO TBM-STOCK-EXTERNE   (IX-TBM)                       TLCOBER1
051100     MOVE 0 TO TBM-TOTAL-DISPO     (IX-TBM)                       TLCOBER1
051200     MOVE 0 TO TBM-STOCK-MANQUANT  (IX-TBM)                       TLCOBER1
051300     MOVE 0 TO TBM-HAY-NO-COUVERT  (IX-TBM)                       TLCOBER1
051400     MOVE 0 TO TBM-PNC-ECHEANCE    (IX-TBM)                       TLCOBER1
051500     MOVE 0 TO TBM-PNC-QTE-MANQUANTE (IX-TBM).                    TLCOBER1
051600 1016-FORZAR-MATERIAL-UNICO-E. EXIT.                              TLCOBER1
051700***************************************************************** TLCOBER1
051800*    B U S Q U E D A   G E N E R I C A   D E   M A T E R I A L    TLCOBER1
051900*    (SE USA DESDE U2, U3, U4, U5)                                TLCOBER1
052000***************************************************************** TLCOBER1
052100 1090-BUSCAR-MATERIAL SECTION.                                    TLCOBER1
052200     MOVE 0 TO WKS-MATERIAL-ENCONTRADO                            TLCOBER1
052300     IF WKS-NB-MATERIALES > 0                                     TLCOBER1
052400        PERFORM 1091-COMPARAR-MATERIAL                            TLCOBER1
052500           VARYING IX-TBM FROM 1 BY 1                             TLCOBER1
052600             UNTIL IX-TBM > WKS-NB-MATERIALES                     TLCOBER1
052700                OR MATERIAL-ENCONTRADO                            TLCOBER1
052800        IF MATERIAL-ENCONTRADO                                    TLCOBER1
052900           SUBTRACT 1 FROM IX-TBM                                 TLCOBER1
053000        END-IF                                                    TLCOBER1
053100     END-IF.                                                      TLCOBER1
053200 1090-BUSCAR-MATERIAL-E. EXIT.                                    TLCOBER1
053300                                                                  TLCOBER1
053400 1091-COMPARAR-MATERIAL SECTION.                                  TLCOBER1
053500     IF TBM-CODE-MP (IX-TBM) = WKS-CODE-BUSCADO                   TLCOBER1
053600        MOVE 1 TO WKS-MATERIAL-ENCONTRADO                         TLCOBER1
053700     END-IF.                                                      TLCOBER1
053800 1091-COMPARAR-MATERIAL-E. EXIT.                                  TLCOBER1
053900***************************************************************** TLCOBER1
054000*    VARIANTE GENERICA DE 1015, USADA DESDE STOCKS/RECEPTIONS/    TLCOBER1
054100*    RAPPAT (U3/U4/U5) CUANDO EL MATERIAL SE VE POR PRIMERA VEZ   TLCOBER1
054200*    FUERA DE UN BESOIN. EL LLAMADOR DEJA EL CODIGO BUSCADO EN    TLCOBER1
054300*    WKS-CODE-BUSCADO ANTES DE LLAMAR. R26 - NOMBRE POR DEFECTO   TLCOBER1
054400*    'MATIERE INCONNUE' CUANDO NO HAY NOMBRE DISPONIBLE.          TLCOBER1
054500***************************************************************** TLCOBER1
054600 1092-LOCALIZAR-O-CREAR-MAT-GEN SECTION.                          TLCOBER1
054700     PERFORM 1090-BUSCAR-MATERIAL                                 TLCOBER1
054800     IF MATERIAL-ENCONTRADO                                       TLCOBER1
054900        MOVE IX-TBM TO WKS-IX-MATERIAL                            TLCOBER1
055000     ELSE                                                         TLCOBER1
055100        ADD 1 TO WKS-NB-MATERIALES                                TLCOBER1
055200        MOVE WKS-NB-MATERIALES   TO WKS-IX-MATERIAL               TLCOBER1
055300        SET IX-TBM TO WKS-IX-MATERIAL                             TLCOBER1
055400        MOVE WKS-CODE-BUSCADO    TO TBM-CODE-MP     (IX-TBM)      TLCOBER1
055500        MOVE 'MATIERE INCONNUE'  TO TBM-NOM-MATIERE (IX-TBM)      TLCOBER1
055600        MOVE 0 TO TBM-NB-BESOINS      (IX-TBM)                    TLCOBER1
055700        MOVE 0 TO TBM-NB-COUVERTS     (IX-TBM)                    TLCOBER1
055800        MOVE 0 TO TBM-NB-PARTIELS     (IX-TBM)                    TLCOBER1
055900        MOVE 0 TO TBM-NB-NON-COUVERTS (IX-TBM)                    TLCOBER1
056000        MOVE 0 TO TBM-TAUX-COUVERTURE (IX-TBM)                    TLCOBER1
056100        MOVE 0 TO TBM-QTE-REQUISE     (IX-TBM)                    TLCOBER1
056200        MOVE 0 TO TBM-STOCK-INTERNE   (IX-TBM)                    TLCOBER1
056300        MOVE 0 TO TBM-STOCK-REPATRIE  (IX-TBM)                    TLCOBER1
056400        MOVE 0 TO TBM-RECEPTIONS      (IX-TBM)                    TLCOBER1
056500        MOVE 0 TO TBM-STOCK-EXTERNE   (IX-TBM)                    TLCOBER1
056600        MOVE 0 TO TBM-TOTAL-DISPO     (IX-TBM)                    TLCOBER1
056700        MOVE 0 TO TBM-STOCK-MANQUANT  (IX-TBM)                    TLCOBER1
056800        MOVE 0 TO TBM-HAY-NO-COUVERT  (IX-TBM)                    TLCOBER1
056900        MOVE 0 TO TBM-PNC-ECHEANCE    (IX-TBM)                    TLCOBER1
057000        MOVE 0 TO TBM-PNC-QTE-MANQUANTE (IX-TBM)                  TLCOBER1
057100     END-IF.                                                      TLCOBER1
057200 1092-LOCALIZAR-O-CREAR-MAT-GEN-E. EXIT.                          TLCOBER1
057300***************************************************************** TLCOBER1
057400*    R23 - VALIDACION DEL CODIGO DE MATERIAL DE UN BESOIN.        TLCOBER1
057500*    SE RECHAZA CUANDO VIENE EN BLANCO, CUANDO SU LONGITUD        TLCOBER1
057600*    UTIL ES MENOR A TRES POSICIONES, O CUANDO TRAE LA            TLCOBER1
057700*    LEYENDA 'NAN' (VALOR DE ERROR DEL SISTEMA DE ORIGEN).        TLCOBER1
057800*    NOTA (R24/R25): LA NORMALIZACION DE SEPARADORES DE MILES,    TLCOBER1
057900*    COMAS DECIMALES Y LEYENDAS NAN/NONE/NULL EN CAMPOS DE        TLCOBER1
058000*    TEXTO LIBRE SE HACE EN LA CAPTURA DE LA PLANILLA DE ORIGEN,  TLCOBER1
058100*    ANTES DE GENERAR BESOINS; ESTE BATCH SOLO LEE CAMPOS FIJOS   TLCOBER1
058200*    YA NORMALIZADOS Y POR ESO NO LA REPITE AQUI.                 TLCOBER1
058300***************************************************************** TLCOBER1
058400 1900-VALIDAR-CODE-MATIERE SECTION.                               TLCOBER1
058500     MOVE 1 TO WKS-DATO-VALIDO                                    TLCOBER1
058600     MOVE 0 TO WKS-LEN-CODIGO                                     TLCOBER1
058700     IF WKS-CODE-BUSCADO = SPACES                                 TLCOBER1
058800        MOVE 0 TO WKS-DATO-VALIDO                                 TLCOBER1
058900     ELSE                                                         TLCOBER1
059000        INSPECT WKS-CODE-BUSCADO TALLYING WKS-LEN-CODIGO          TLCOBER1
059100           FOR CHARACTERS BEFORE INITIAL SPACE                    TLCOBER1
059200        IF WKS-LEN-CODIGO < 3                                     TLCOBER1
059300           MOVE 0 TO WKS-DATO-VALIDO                              TLCOBER1
059400        END-IF                                                    TLCOBER1
059500        IF WKS-CODE-BUSCADO (1:3) = 'NAN' OR 'nan' OR 'Nan'       TLCOBER1
059600           MOVE 0 TO WKS-DATO-VALIDO                              TLCOBER1
059700        END-IF                                                    TLCOBER1
059800     END-IF.                                                      TLCOBER1
059900 1900-VALIDAR-CODE-MATIERE-E. EXIT.                               TLCOBER1
060000***************************************************************** TLCOBER1
060100*    A C U M U L A C I O N   D E   S T O C K S   (U3)             TLCOBER1
060200***************************************************************** TLCOBER1
060300 1300-ACUMULAR-STOCKS SECTION.                                    TLCOBER1
060400     PERFORM 1310-LEER-STOCKS                                     TLCOBER1
060500     PERFORM 1311-PROCESAR-UN-STOCK UNTIL FIN-STOCKS.             TLCOBER1
060600 1300-ACUMULAR-STOCKS-E. EXIT.                                    TLCOBER1
060700                                                                  TLCOBER1
060800 1310-LEER-STOCKS SECTION.                                        TLCOBER1
060900     READ STOCKS                                                  TLCOBER1
061000        AT END                                                    TLCOBER1
061100           SET FIN-STOCKS TO TRUE                                 TLCOBER1
061200        NOT AT END                                                TLCOBER1
061300           CONTINUE                                               TLCOBER1
061400     END-READ.                                                    TLCOBER1
061500 1310-LEER-STOCKS-E. EXIT.                                        TLCOBER1
061600*                                                                 TLCOBER1
061700*    R10 - EL MAGASIN '30' SE EXCLUYE DE TODA LISTA Y TOTAL.      TLCOBER1
061800*                                                                 TLCOBER1
061900 1311-PROCESAR-UN-STOCK SECTION.                                  TLCOBER1
062000     IF NOT TLST-MAGASIN-EXCLU                                    TLCOBER1
062100        MOVE TLST-ARTICLE TO WKS-CODE-BUSCADO                     TLCOBER1
062200        PERFORM 1092-LOCALIZAR-O-CREAR-MAT-GEN                    TLCOBER1
062300        PERFORM 1312-NORMALIZAR-DIVISION-STOCK                    TLCOBER1
062400        PERFORM 1313-GENERAR-STOCK-ID                             TLCOBER1
062500*       R11 - MAGASIN QUE INICIA CON 'EX' ES EXTERNO; EL RESTO    TLCOBER1
062600*       ES INTERNO.                                               TLCOBER1
062700        IF TLST-MAGASIN (1:2) = 'EX'                              TLCOBER1
062800           PERFORM 1314-ACUMULAR-STOCK-EXTERNO                    TLCOBER1
062900        ELSE                                                      TLCOBER1
063000           ADD TLST-QUANTITE TO TBM-STOCK-INTERNE (WKS-IX-MATERIALTLCOBER1
063100        END-IF                                                    TLCOBER1
063200        PERFORM 1316-EVALUAR-STOCK-CRITICO                        TLCOBER1
063300     END-IF                                                       TLCOBER1
063400     PERFORM 1310-LEER-STOCKS.                                    TLCOBER1
063500 1311-PROCESAR-UN-STOCK-E. EXIT.                                  TLCOBER1
063600*                                                                 TLCOBER1
063700*    R12 - DIVISION PURAMENTE NUMERICA DE MAS DE UN CARACTER: SE  TLCOBER1
063800*    DESPOJAN LOS CEROS A LA IZQUIERDA (TLST-DIVISION-N, VER      TLCOBER1
063900*    REDEFINES DE TLSTOK); EL VALOR DESPOJADO SE USA SIEMPRE QUE  TLCOBER1
064000*    CONSERVE A LO SUMO 4 DIGITOS, DE LO CONTRARIO SE DEJA TAL CUATLCOBER1
064100*                                                                 TLCOBER1
064200 1312-NORMALIZAR-DIVISION-STOCK SECTION.                          TLCOBER1
064300     MOVE TLST-DIVISION TO WKS-NORM-DIVISION                      TLCOBER1
064400     MOVE 0 TO WKS-LEN-CODIGO                                     TLCOBER1
064500     INSPECT TLST-DIVISION TALLYING WKS-LEN-CODIGO                TLCOBER1
064600             FOR CHARACTERS BEFORE INITIAL SPACE                  TLCOBER1
064700     IF TLST-DIVISION IS NUMERIC AND WKS-LEN-CODIGO > 1           TLCOBER1
064800        MOVE TLST-DIVISION-N   TO WKS-DIV-EDITADO                 TLCOBER1
064900        MOVE WKS-DIV-EDITADO  TO WKS-DIV-STRIPPED                 TLCOBER1
065000        MOVE WKS-DIV-STRIPPED TO WKS-NORM-DIVISION                TLCOBER1
065100     END-IF.                                                      TLCOBER1
065200 1312-NORMALIZAR-DIVISION-STOCK-E. EXIT.                          TLCOBER1
065300*                                                                 TLCOBER1
065400*    R14 - STOCK ID = ARTICLE + "_" + MAGASIN + "_" + EMPLACEMENT TLCOBER1
065500*    "_" + CONTENANT. SE ARMA EN WKS-STOCK-ID-TMP Y SE GUARDA EN  TLCOBER1
065600*    TLST-STOCK-ID PARA QUE QUEDE DISPONIBLE EN EL REGISTRO DE    TLCOBER1
065620*    STOCK PARA TRAZABILIDAD (2025-08-09 PEDR 233014 - CORREGIDO  TLCOBER1
065640*    ERROR: EL VALOR SE ARMABA Y SE DESCARTABA).                  TLCOBER1
065700*                                                                 TLCOBER1
065800 1313-GENERAR-STOCK-ID SECTION.                                   TLCOBER1
065900     STRING TLST-ARTICLE      DELIMITED BY SPACE                  TLCOBER1
066000            '_'              DELIMITED BY SIZE                    TLCOBER1
066100            TLST-MAGASIN      DELIMITED BY SPACE                  TLCOBER1
066200            '_'              DELIMITED BY SIZE                    TLCOBER1
066300            TLST-EMPLACEMENT  DELIMITED BY SPACE                  TLCOBER1
066400            '_'              DELIMITED BY SIZE                    TLCOBER1
066500            TLST-CONTENANT    DELIMITED BY SPACE                  TLCOBER1
066600            INTO WKS-STOCK-ID-TMP                                 TLCOBER1
066700     END-STRING                                                  TLCOBER1 
066750     MOVE WKS-STOCK-ID-TMP TO TLST-STOCK-ID.                      TLCOBER1
066800 1313-GENERAR-STOCK-ID-E. EXIT.                                   TLCOBER1
066900*                                                                 TLCOBER1
067000*    STOCK EXTERNO: SE ACUMULA EL TOTAL POR MATERIAL Y SE MANTIENETLCOBER1
067100*    EL DETALLE POR MAGASIN EN TABLA-EXTERNOS PARA EL BLOQUE 3 DELTLCOBER1
067200*    REPORT (DETALLE POR ALMACEN EXTERNO).                        TLCOBER1
067300*                                                                 TLCOBER1
067400 1314-ACUMULAR-STOCK-EXTERNO SECTION.                             TLCOBER1
067500     ADD TLST-QUANTITE TO TBM-STOCK-EXTERNE (WKS-IX-MATERIAL)     TLCOBER1
067600     MOVE 0 TO WKS-EXTERNO-ENCONTRADO                             TLCOBER1
067700     IF WKS-NB-EXTERNOS > 0                                       TLCOBER1
067800        PERFORM 1314A-COMPARAR-EXTERNO                            TLCOBER1
067900           VARYING IX-TBE FROM 1 BY 1                             TLCOBER1
068000             UNTIL IX-TBE > WKS-NB-EXTERNOS                       TLCOBER1
068100                OR EXTERNO-ENCONTRADO                             TLCOBER1
068200     END-IF                                                       TLCOBER1
068300     IF EXTERNO-ENCONTRADO                                        TLCOBER1
068400        SUBTRACT 1 FROM IX-TBE                                    TLCOBER1
068500        ADD TLST-QUANTITE TO TBE-QUANTITE (IX-TBE)                TLCOBER1
068600     ELSE                                                         TLCOBER1
068700        ADD 1 TO WKS-NB-EXTERNOS                                  TLCOBER1
068800        SET IX-TBE TO WKS-NB-EXTERNOS                             TLCOBER1
068900        MOVE TLST-ARTICLE  TO TBE-CODE-MP  (IX-TBE)               TLCOBER1
069000        MOVE TLST-MAGASIN  TO TBE-MAGASIN  (IX-TBE)               TLCOBER1
069100        MOVE TLST-QUANTITE TO TBE-QUANTITE (IX-TBE)               TLCOBER1
069200     END-IF.                                                      TLCOBER1
069300 1314-ACUMULAR-STOCK-EXTERNO-E. EXIT.                             TLCOBER1
069400                                                                  TLCOBER1
069500 1314A-COMPARAR-EXTERNO SECTION.                                  TLCOBER1
069600     IF TBE-CODE-MP (IX-TBE) = TLST-ARTICLE                       TLCOBER1
069700    AND TBE-MAGASIN (IX-TBE) = TLST-MAGASIN                       TLCOBER1
069800        MOVE 1 TO WKS-EXTERNO-ENCONTRADO                          TLCOBER1
069900     END-IF.                                                      TLCOBER1
070000 1314A-COMPARAR-EXTERNO-E. EXIT.                                  TLCOBER1
070100*                                                                 TLCOBER1
070200*    R13 - LINEA DE STOCK CRITICA CUANDO SU CANTIDAD ES MENOR O   TLCOBER1
070300*    IGUAL AL UMBRAL (PARM-SEUIL-CRITIQUE, DEFAULT 100.000).      TLCOBER1
070400*                                                                 TLCOBER1
070500 1316-EVALUAR-STOCK-CRITICO SECTION.                              TLCOBER1
070600     IF TLST-QUANTITE <= PARM-SEUIL-CRITIQUE                      TLCOBER1
070700        ADD 1 TO WKS-GLB-NB-CRITICOS                              TLCOBER1
070800     END-IF.                                                      TLCOBER1
070900 1316-EVALUAR-STOCK-CRITICO-E. EXIT.                              TLCOBER1
071000***************************************************************** TLCOBER1
071100*    A C U M U L A C I O N   D E   R E C E P T I O N S   (U4)     TLCOBER1
071200***************************************************************** TLCOBER1
071300 1400-ACUMULAR-RECEPTIONS SECTION.                                TLCOBER1
071400     PERFORM 1410-LEER-RECEPTIONS                                 TLCOBER1
071500     PERFORM 1411-PROCESAR-UNA-RECEPTION UNTIL FIN-RECEPTIONS.    TLCOBER1
071600 1400-ACUMULAR-RECEPTIONS-E. EXIT.                                TLCOBER1
071700                                                                  TLCOBER1
071800 1410-LEER-RECEPTIONS SECTION.                                    TLCOBER1
071900     READ RECEPCIO                                                TLCOBER1
072000        AT END                                                    TLCOBER1
072100           SET FIN-RECEPTIONS TO TRUE                             TLCOBER1
072200        NOT AT END                                                TLCOBER1
072300           CONTINUE                                               TLCOBER1
072400     END-READ.                                                    TLCOBER1
072500 1410-LEER-RECEPTIONS-E. EXIT.                                    TLCOBER1
072600                                                                  TLCOBER1
072700 1411-PROCESAR-UNA-RECEPTION SECTION.                             TLCOBER1
072800     PERFORM 1412-MAPEAR-ESTADO-RECEPTION                         TLCOBER1
072900     MOVE REC-CODE-MP TO WKS-CODE-BUSCADO                         TLCOBER1
073000     PERFORM 1092-LOCALIZAR-O-CREAR-MAT-GEN                       TLCOBER1
073100*    R16 - SOLO SE SUMAN AL TOTAL EN PROCESO LAS RECEPTIONS EN    TLCOBER1
073200*    ESTADO 'en_cours' QUE COINCIDEN EXACTAMENTE EN CODIGO.       TLCOBER1
073300     IF REC-ETAT-EN-COURS                                         TLCOBER1
073400        ADD REC-QUANTITE TO TBM-RECEPTIONS (WKS-IX-MATERIAL)      TLCOBER1
073500        PERFORM 1417-EVALUAR-RECEPTION-VENCIDA                    TLCOBER1
073600     END-IF                                                       TLCOBER1
073700     PERFORM 1410-LEER-RECEPTIONS.                                TLCOBER1
073800 1411-PROCESAR-UNA-RECEPTION-E. EXIT.                             TLCOBER1
073900*                                                                 TLCOBER1
074000*    R15 - MAPEO DE ESTADO CRUDO A ESTADO UNIFICADO (SOLO PARA    TLCOBER1
074100*    RECEPTIONS INTERNAS; LAS DE PRESTATAIRE QUEDAN SIEMPRE EN    TLCOBER1
074200*    'en_cours'). COMPARACION INSENSIBLE A MAYUSCULAS.            TLCOBER1
074300*                                                                 TLCOBER1
074400 1412-MAPEAR-ESTADO-RECEPTION SECTION.                            TLCOBER1
074500     IF REC-TIPO-PRESTATAIRE                                      TLCOBER1
074600        MOVE 'en_cours' TO REC-ETAT                               TLCOBER1
074700     ELSE                                                         TLCOBER1
074800        MOVE SPACES TO WKS-ESTADO-MAYUS                           TLCOBER1
074900        MOVE REC-STATUT-ORDRE TO WKS-ESTADO-MAYUS                 TLCOBER1
075000        INSPECT WKS-ESTADO-MAYUS CONVERTING                       TLCOBER1
075100                'abcdefghijklmnopqrstuvwxyz'                      TLCOBER1
075200             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      TLCOBER1
075300        EVALUATE TRUE                                             TLCOBER1
075400           WHEN WKS-ESTADO-MAYUS (1:8)  = 'RELACHE '              TLCOBER1
075500              MOVE 'relache'    TO REC-ETAT                       TLCOBER1
075600           WHEN WKS-ESTADO-MAYUS (1:11) = 'EN ATTENTE '           TLCOBER1
075700              MOVE 'en_attente' TO REC-ETAT                       TLCOBER1
075800           WHEN WKS-ESTADO-MAYUS (1:11) = 'EN_ATTENTE '           TLCOBER1
075900              MOVE 'en_attente' TO REC-ETAT                       TLCOBER1
076000           WHEN WKS-ESTADO-MAYUS (1:8)  = 'TERMINE '              TLCOBER1
076100              MOVE 'terminee'   TO REC-ETAT                       TLCOBER1
076200           WHEN WKS-ESTADO-MAYUS (1:7)  = 'ANNULE '               TLCOBER1
076300              MOVE 'annulee'    TO REC-ETAT                       TLCOBER1
076400           WHEN OTHER                                             TLCOBER1
076500              MOVE 'en_cours'   TO REC-ETAT                       TLCOBER1
076600        END-EVALUATE                                              TLCOBER1
076700     END-IF.                                                      TLCOBER1
076800 1412-MAPEAR-ESTADO-RECEPTION-E. EXIT.                            TLCOBER1
076900*                                                                 TLCOBER1
077000*    R17 - RECEPTION VENCIDA CUANDO SU FECHA ESPERADA ES MENOR O  TLCOBER1
077100*    IGUAL A LA FECHA DE REFERENCIA; CRITICA CUANDO ADEMAS ESTA   TLCOBER1
077200*    DENTRO DEL UMBRAL DE DIAS (PARM-SEUIL-VENCIDO-JRS, DEFAULT 7)TLCOBER1
077300*    R18 - EL ID DE RECEPTION (REC-REC-ID) VIENE YA ASIGNADO DESDETLCOBER1
077400*    ORIGEN; NINGUN REPORTE DE ESTE BATCH LO CONSUME, POR LO QUE  TLCOBER1
077500*    NO SE RECALCULA.                                             TLCOBER1
077600*                                                                 TLCOBER1
077700 1417-EVALUAR-RECEPTION-VENCIDA SECTION.                          TLCOBER1
077800     IF REC-DATE-RECEPTION-N <= WKS-FECHA-DEBUT                   TLCOBER1
077900        ADD 1 TO WKS-GLB-NB-RECEPT-VENC                           TLCOBER1
078000        IF REC-DATE-RECEPTION-N <= WKS-FECHA-LIMITE-VENC          TLCOBER1
078100           ADD 1 TO WKS-GLB-NB-RECEPT-CRIT                        TLCOBER1
078200        END-IF                                                    TLCOBER1
078300     END-IF.                                                      TLCOBER1
078400 1417-EVALUAR-RECEPTION-VENCIDA-E. EXIT.                          TLCOBER1
078500***************************************************************** TLCOBER1
078600*    A C U M U L A C I O N   D E   R A P P A T   (U5)             TLCOBER1
078700*    EL ENCABEZADO DEL TRANSFERT SE REPITE EN CADA LINEA DE       TLCOBER1
078800*    PRODUCTO; SE DETECTA EL CAMBIO DE NUMERO DE TRANSFERT COMO   TLCOBER1
078900*    UN CONTROL BREAK CLASICO (R20).                              TLCOBER1
079000***************************************************************** TLCOBER1
079100 1500-ACUMULAR-RAPPAT SECTION.                                    TLCOBER1
079200     PERFORM 1510-LEER-RAPPAT                                     TLCOBER1
079300     PERFORM 1511-PROCESAR-UNA-LINEA-RAPPAT UNTIL FIN-RAPPAT      TLCOBER1
079400     IF WKS-TRF-NUMERO NOT = SPACES                               TLCOBER1
079500        PERFORM 1513-CERRAR-TRANSFERT-ACTUAL                      TLCOBER1
079600     END-IF.                                                      TLCOBER1
079700 1500-ACUMULAR-RAPPAT-E. EXIT.                                    TLCOBER1
079800                                                                  TLCOBER1
079900 1510-LEER-RAPPAT SECTION.                                        TLCOBER1
080000     READ RAPPAT                                                  TLCOBER1
080100        AT END                                                    TLCOBER1
080200           SET FIN-RAPPAT TO TRUE                                 TLCOBER1
080300        NOT AT END                                                TLCOBER1
080400           CONTINUE                                               TLCOBER1
080500     END-READ.                                                    TLCOBER1
080600 1510-LEER-RAPPAT-E. EXIT.                                        TLCOBER1
080700                                                                  TLCOBER1
080800 1511-PROCESAR-UNA-LINEA-RAPPAT SECTION.                          TLCOBER1
080900     IF RAP-NUMERO-TRANSFERT NOT = WKS-TRF-NUMERO                 TLCOBER1
081000        IF WKS-TRF-NUMERO NOT = SPACES                            TLCOBER1
081100           PERFORM 1513-CERRAR-TRANSFERT-ACTUAL                   TLCOBER1
081200        END-IF                                                    TLCOBER1
081300        PERFORM 1512-INICIAR-TRANSFERT-ACTUAL                     TLCOBER1
081400     END-IF                                                       TLCOBER1
081500     ADD RAP-POIDS-NET     TO WKS-TRF-POIDS-TOTAL                 TLCOBER1
081600     ADD RAP-NB-CONTENANTS TO WKS-TRF-CONTENANTS-TOT              TLCOBER1
081700     ADD RAP-NB-PALETTES   TO WKS-TRF-PALETTES-TOT                TLCOBER1
081800     PERFORM 1516-ACUMULAR-EMBALAJE                               TLCOBER1
081900     PERFORM 1550-NORMALIZAR-INDICADORES-RAPPAT                   TLCOBER1
082000     PERFORM 1560-BUSCAR-MATERIALES-EN-LINEA                      TLCOBER1
082100     ADD 1                 TO WKS-GLB-NB-LIGNES-RAP               TLCOBER1
082200     ADD RAP-POIDS-NET     TO WKS-GLB-POIDS-TOTAL                 TLCOBER1
082300     ADD RAP-NB-CONTENANTS TO WKS-GLB-CONTENANTS-TOT              TLCOBER1
082400     ADD RAP-NB-PALETTES   TO WKS-GLB-PALETTES-TOT                TLCOBER1
082500     PERFORM 1510-LEER-RAPPAT.                                    TLCOBER1
082600 1511-PROCESAR-UNA-LINEA-RAPPAT-E. EXIT.                          TLCOBER1
082700*                                                                 TLCOBER1
082800*    R20 - TOTALES POR TRANSFERT (PESO, PALETAS, CONTENEDORES).   TLCOBER1
082900*                                                                 TLCOBER1
083000 1512-INICIAR-TRANSFERT-ACTUAL SECTION.                           TLCOBER1
083100     MOVE RAP-NUMERO-TRANSFERT TO WKS-TRF-NUMERO                  TLCOBER1
083200     MOVE RAP-RESPONSABLE      TO WKS-TRF-RESPONSABLE             TLCOBER1
083300     MOVE 0 TO WKS-TRF-POIDS-TOTAL                                TLCOBER1
083400     MOVE 0 TO WKS-TRF-CONTENANTS-TOT                             TLCOBER1
083500     MOVE 0 TO WKS-TRF-PALETTES-TOT                               TLCOBER1
083600     ADD 1 TO WKS-GLB-NB-TRANSFERTS                               TLCOBER1
083700     PERFORM 1514-ACUMULAR-CONTEO-RESPONSABLE.                    TLCOBER1
083800 1512-INICIAR-TRANSFERT-ACTUAL-E. EXIT.                           TLCOBER1
083900                                                                  TLCOBER1
084000 1513-CERRAR-TRANSFERT-ACTUAL SECTION.                            TLCOBER1
084100     PERFORM 1515-ACUMULAR-PESO-RESPONSABLE.                      TLCOBER1
084200 1513-CERRAR-TRANSFERT-ACTUAL-E. EXIT.                            TLCOBER1
084300*                                                                 TLCOBER1
084400*    R21 - ESTADISTICA GLOBAL POR RESPONSABLE: NUMERO DE          TLCOBER1
084500*    TRANSFERTS (AL ABRIR EL TRANSFERT) Y PESO TOTAL (AL CERRARLO)TLCOBER1
084600*                                                                 TLCOBER1
084700 1514-ACUMULAR-CONTEO-RESPONSABLE SECTION.                        TLCOBER1
084800     MOVE 0 TO WKS-RESP-ENCONTRADO                                TLCOBER1
084900     IF WKS-NB-RESPONSABLES > 0                                   TLCOBER1
085000        PERFORM 1514A-COMPARAR-RESP-ALTA                          TLCOBER1
085100           VARYING IX-TBR FROM 1 BY 1                             TLCOBER1
085200             UNTIL IX-TBR > WKS-NB-RESPONSABLES                   TLCOBER1
085300                OR RESP-ENCONTRADO                                TLCOBER1
085400     END-IF                                                       TLCOBER1
085500     IF RESP-ENCONTRADO                                           TLCOBER1
085600        SUBTRACT 1 FROM IX-TBR                                    TLCOBER1
085700     ELSE                                                         TLCOBER1
085800        ADD 1 TO WKS-NB-RESPONSABLES                              TLCOBER1
085900        SET IX-TBR TO WKS-NB-RESPONSABLES                         TLCOBER1
086000        MOVE RAP-RESPONSABLE TO TBR-RESPONSABLE   (IX-TBR)        TLCOBER1
086100        MOVE 0 TO TBR-NB-TRANSFERTS (IX-TBR)                      TLCOBER1
086200        MOVE 0 TO TBR-POIDS-TOTAL   (IX-TBR)                      TLCOBER1
086300     END-IF                                                       TLCOBER1
086400     ADD 1 TO TBR-NB-TRANSFERTS (IX-TBR).                         TLCOBER1
086500 1514-ACUMULAR-CONTEO-RESPONSABLE-E. EXIT.                        TLCOBER1
086600                                                                  TLCOBER1
086700 1514A-COMPARAR-RESP-ALTA SECTION.                                TLCOBER1
086800     IF TBR-RESPONSABLE (IX-TBR) = RAP-RESPONSABLE                TLCOBER1
086900        MOVE 1 TO WKS-RESP-ENCONTRADO                             TLCOBER1
087000     END-IF.                                                      TLCOBER1
087100 1514A-COMPARAR-RESP-ALTA-E. EXIT.                                TLCOBER1
087200                                                                  TLCOBER1
087300 1515-ACUMULAR-PESO-RESPONSABLE SECTION.                          TLCOBER1
087400     MOVE 0 TO WKS-RESP-ENCONTRADO                                TLCOBER1
087500     IF WKS-NB-RESPONSABLES > 0                                   TLCOBER1
087600        PERFORM 1515A-COMPARAR-RESP-CIERRE                        TLCOBER1
087700           VARYING IX-TBR FROM 1 BY 1                             TLCOBER1
087800             UNTIL IX-TBR > WKS-NB-RESPONSABLES                   TLCOBER1
087900                OR RESP-ENCONTRADO                                TLCOBER1
088000     END-IF                                                       TLCOBER1
088100     IF RESP-ENCONTRADO                                           TLCOBER1
088200        SUBTRACT 1 FROM IX-TBR                                    TLCOBER1
088300        ADD WKS-TRF-POIDS-TOTAL TO TBR-POIDS-TOTAL (IX-TBR)       TLCOBER1
088400     END-IF.                                                      TLCOBER1
088500 1515-ACUMULAR-PESO-RESPONSABLE-E. EXIT.                          TLCOBER1
088600                                                                  TLCOBER1
088700 1515A-COMPARAR-RESP-CIERRE SECTION.                              TLCOBER1
088800     IF TBR-RESPONSABLE (IX-TBR) = WKS-TRF-RESPONSABLE            TLCOBER1
088900        MOVE 1 TO WKS-RESP-ENCONTRADO                             TLCOBER1
089000     END-IF.                                                      TLCOBER1
089100 1515A-COMPARAR-RESP-CIERRE-E. EXIT.                              TLCOBER1
089200*                                                                 TLCOBER1
089300*    R21 - ESTADISTICA GLOBAL POR TIPO DE EMBALAJE (RENGLONES Y   TLCOBER1
089400*    PESO), ACUMULADA POR LINEA DE PRODUCTO.                      TLCOBER1
089500*                                                                 TLCOBER1
089600 1516-ACUMULAR-EMBALAJE SECTION.                                  TLCOBER1
089700     MOVE 0 TO WKS-EMBALAJE-ENCONTRADO                            TLCOBER1
089800     IF WKS-NB-EMBALAJES > 0                                      TLCOBER1
089900        PERFORM 1516A-COMPARAR-EMBALAJE                           TLCOBER1
090000           VARYING IX-TBG FROM 1 BY 1                             TLCOBER1
090100             UNTIL IX-TBG > WKS-NB-EMBALAJES                      TLCOBER1
090200                OR EMBALAJE-ENCONTRADO                            TLCOBER1
090300     END-IF                                                       TLCOBER1
090400     IF EMBALAJE-ENCONTRADO                                       TLCOBER1
090500        SUBTRACT 1 FROM IX-TBG                                    TLCOBER1
090600     ELSE                                                         TLCOBER1
090700        ADD 1 TO WKS-NB-EMBALAJES                                 TLCOBER1
090800        SET IX-TBG TO WKS-NB-EMBALAJES                            TLCOBER1
090900        MOVE RAP-TYPE-EMBALLAGE TO TBG-TYPE-EMBALLAGE (IX-TBG)    TLCOBER1
091000        MOVE 0 TO TBG-NB-LIGNES   (IX-TBG)                        TLCOBER1
091100        MOVE 0 TO TBG-POIDS-TOTAL (IX-TBG)                        TLCOBER1
091200     END-IF                                                       TLCOBER1
091300     ADD 1             TO TBG-NB-LIGNES   (IX-TBG)                TLCOBER1
091400     ADD RAP-POIDS-NET TO TBG-POIDS-TOTAL (IX-TBG).               TLCOBER1
091500 1516-ACUMULAR-EMBALAJE-E. EXIT.                                  TLCOBER1
091600                                                                  TLCOBER1
091700 1516A-COMPARAR-EMBALAJE SECTION.                                 TLCOBER1
091800     IF TBG-TYPE-EMBALLAGE (IX-TBG) = RAP-TYPE-EMBALLAGE          TLCOBER1
091900        MOVE 1 TO WKS-EMBALAJE-ENCONTRADO                         TLCOBER1
092000     END-IF.                                                      TLCOBER1
092100 1516A-COMPARAR-EMBALAJE-E. EXIT.                                 TLCOBER1
092200*                                                                 TLCOBER1
092300*    R22 - RAP-PRELEVEMENT ES VERDADERO SOLO CUANDO EL TEXTO      TLCOBER1
092400*    CRUDO ES 'POUR PRLVM' (SIN IMPORTAR MAYUSCULAS). LOS DEMAS   TLCOBER1
092500*    INDICADORES TIPO BOOLEANO (STOCK-SOLDE) SON VERDADEROS PARA  TLCOBER1
092600*    OUI/YES/TRUE/1/X.                                            TLCOBER1
092700*                                                                 TLCOBER1
092800 1550-NORMALIZAR-INDICADORES-RAPPAT SECTION.                      TLCOBER1
092900     MOVE 0 TO WKS-RAP-PRLVM-OUI                                  TLCOBER1
093000     MOVE 0 TO WKS-RAP-SOLDE-OUI                                  TLCOBER1
093100     MOVE SPACES           TO WKS-RAP-TXT-MAYUS                   TLCOBER1
093200     MOVE RAP-PRELEVEMENT  TO WKS-RAP-TXT-MAYUS                   TLCOBER1
093300     INSPECT WKS-RAP-TXT-MAYUS CONVERTING                         TLCOBER1
093400             'abcdefghijklmnopqrstuvwxyz'                         TLCOBER1
093500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         TLCOBER1
093600     IF WKS-RAP-TXT-MAYUS (1:10) = 'POUR PRLVM'                   TLCOBER1
093700        MOVE 1 TO WKS-RAP-PRLVM-OUI                               TLCOBER1
093800     END-IF                                                       TLCOBER1
093900     MOVE SPACES           TO WKS-RAP-TXT-MAYUS                   TLCOBER1
094000     MOVE RAP-STOCK-SOLDE  TO WKS-RAP-TXT-MAYUS                   TLCOBER1
094100     INSPECT WKS-RAP-TXT-MAYUS CONVERTING                         TLCOBER1
094200             'abcdefghijklmnopqrstuvwxyz'                         TLCOBER1
094300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         TLCOBER1
094400     EVALUATE TRUE                                                TLCOBER1
094500        WHEN WKS-RAP-TXT-MAYUS (1:4) = 'OUI '                     TLCOBER1
094600           MOVE 1 TO WKS-RAP-SOLDE-OUI                            TLCOBER1
094700        WHEN WKS-RAP-TXT-MAYUS (1:4) = 'YES '                     TLCOBER1
094800           MOVE 1 TO WKS-RAP-SOLDE-OUI                            TLCOBER1
094900        WHEN WKS-RAP-TXT-MAYUS (1:5) = 'TRUE '                    TLCOBER1
095000           MOVE 1 TO WKS-RAP-SOLDE-OUI                            TLCOBER1
095100        WHEN WKS-RAP-TXT-MAYUS (1:2) = '1 '                       TLCOBER1
095200           MOVE 1 TO WKS-RAP-SOLDE-OUI                            TLCOBER1
095300        WHEN WKS-RAP-TXT-MAYUS (1:2) = 'X '                       TLCOBER1
095400           MOVE 1 TO WKS-RAP-SOLDE-OUI                            TLCOBER1
095500     END-EVALUATE.                                                TLCOBER1
095600 1550-NORMALIZAR-INDICADORES-RAPPAT-E. EXIT.                      TLCOBER1
095700*                                                                 TLCOBER1
095800*    BUSQUEDA GENERICA DE SUBCADENA (CASE YA NORMALIZADO POR EL   TLCOBER1
095900*    LLAMADOR). SE ESPERA WKS-SUB-TEXTO/WKS-SUB-PATRON Y SUS      TLCOBER1
096000*    LONGITUDES UTILES YA CARGADAS.                               TLCOBER1
096100*                                                                 TLCOBER1
096200 1520-BUSCAR-SUBCADENA SECTION.                                   TLCOBER1
096300     MOVE 0 TO WKS-SUB-ENCONTRADO                                 TLCOBER1
096400     IF WKS-SUB-LEN-PATRON > 0                                    TLCOBER1
096500    AND WKS-SUB-LEN-TEXTO >= WKS-SUB-LEN-PATRON                   TLCOBER1
096600        PERFORM 1521-COMPARAR-POSICION                            TLCOBER1
096700           VARYING WKS-SUB-POS FROM 1 BY 1                        TLCOBER1
096800             UNTIL WKS-SUB-POS >                                  TLCOBER1
096900                      WKS-SUB-LEN-TEXTO - WKS-SUB-LEN-PATRON + 1  TLCOBER1
097000                OR SUBCADENA-ENCONTRADA                           TLCOBER1
097100     END-IF.                                                      TLCOBER1
097200 1520-BUSCAR-SUBCADENA-E. EXIT.                                   TLCOBER1
097300                                                                  TLCOBER1
097400 1521-COMPARAR-POSICION SECTION.                                  TLCOBER1
097500     IF WKS-SUB-TEXTO (WKS-SUB-POS : WKS-SUB-LEN-PATRON) =        TLCOBER1
097600        WKS-SUB-PATRON (1 : WKS-SUB-LEN-PATRON)                   TLCOBER1
097700        MOVE 1 TO WKS-SUB-ENCONTRADO                              TLCOBER1
097800     END-IF.                                                      TLCOBER1
097900 1521-COMPARAR-POSICION-E. EXIT.                                  TLCOBER1
098000*                                                                 TLCOBER1
098100*    R19 - EL CODIGO DE MATERIAL APARECE, SIN IMPORTAR MAYUSCULAS,TLCOBER1
098200*    COMO SUBCADENA DEL CODIGO DE PRODUCTO O DE LA DESIGNACION.   TLCOBER1
098300*    SE PRUEBA CONTRA TODOS LOS MATERIALES CONOCIDOS EN EL RUN.   TLCOBER1
098400*                                                                 TLCOBER1
098500 1560-BUSCAR-MATERIALES-EN-LINEA SECTION.                         TLCOBER1
098600     IF WKS-NB-MATERIALES > 0                                     TLCOBER1
098700        PERFORM 1561-EVALUAR-MATERIAL-EN-LINEA                    TLCOBER1
098800           VARYING IX-TBM FROM 1 BY 1                             TLCOBER1
098900             UNTIL IX-TBM > WKS-NB-MATERIALES                     TLCOBER1
099000     END-IF.                                                      TLCOBER1
099100 1560-BUSCAR-MATERIALES-EN-LINEA-E. EXIT.                         TLCOBER1
099200                                                                  TLCOBER1
099300 1561-EVALUAR-MATERIAL-EN-LINEA SECTION.                          TLCOBER1
099400     MOVE SPACES TO WKS-SUB-PATRON                                TLCOBER1
099500     MOVE TBM-CODE-MP (IX-TBM) TO WKS-SUB-PATRON                  TLCOBER1
099600     MOVE 0 TO WKS-SUB-LEN-PATRON                                 TLCOBER1
099700     INSPECT WKS-SUB-PATRON TALLYING WKS-SUB-LEN-PATRON           TLCOBER1
099800             FOR CHARACTERS BEFORE INITIAL SPACE                  TLCOBER1
099900     INSPECT WKS-SUB-PATRON CONVERTING                            TLCOBER1
100000             'abcdefghijklmnopqrstuvwxyz'                         TLCOBER1
100100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         TLCOBER1
100200     MOVE SPACES        TO WKS-SUB-TEXTO                          TLCOBER1
100300     MOVE RAP-CODE-PRDT TO WKS-SUB-TEXTO                          TLCOBER1
100400     MOVE 0 TO WKS-SUB-LEN-TEXTO                                  TLCOBER1
100500     INSPECT WKS-SUB-TEXTO TALLYING WKS-SUB-LEN-TEXTO             TLCOBER1
100600             FOR CHARACTERS BEFORE INITIAL SPACE                  TLCOBER1
100700     INSPECT WKS-SUB-TEXTO CONVERTING                             TLCOBER1
100800             'abcdefghijklmnopqrstuvwxyz'                         TLCOBER1
100900          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         TLCOBER1
101000     PERFORM 1520-BUSCAR-SUBCADENA                                TLCOBER1
101100     IF NOT SUBCADENA-ENCONTRADA                                  TLCOBER1
101200        MOVE SPACES          TO WKS-SUB-TEXTO                     TLCOBER1
101300        MOVE RAP-DESIGNATION TO WKS-SUB-TEXTO                     TLCOBER1
101400        MOVE 0 TO WKS-SUB-LEN-TEXTO                               TLCOBER1
101500        INSPECT WKS-SUB-TEXTO TALLYING WKS-SUB-LEN-TEXTO          TLCOBER1
101600                FOR CHARACTERS BEFORE INITIAL SPACE               TLCOBER1
101700        INSPECT WKS-SUB-TEXTO CONVERTING                          TLCOBER1
101800                'abcdefghijklmnopqrstuvwxyz'                      TLCOBER1
101900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      TLCOBER1
102000        PERFORM 1520-BUSCAR-SUBCADENA                             TLCOBER1
102100     END-IF                                                       TLCOBER1
102200     IF SUBCADENA-ENCONTRADA                                      TLCOBER1
102300        ADD RAP-POIDS-NET TO TBM-STOCK-REPATRIE (IX-TBM)          TLCOBER1
102400     END-IF.                                                      TLCOBER1
102500 1561-EVALUAR-MATERIAL-EN-LINEA-E. EXIT.                          TLCOBER1
102600***************************************************************** TLCOBER1
102700*    M O T O R   D E   A N A L I S I S   D E   C O B E R T U R A  TLCOBER1
102800*    (U1) - UN MATERIAL POR PASADA, IMPULSADO DESDE 000-MAIN.     TLCOBER1
102900***************************************************************** TLCOBER1
103000 2000-ANALIZAR-MATERIAL SECTION.                                  TLCOBER1
103100     PERFORM 2010-PREPARAR-MATERIAL                               TLCOBER1
103200     PERFORM 2020-CONSUMIR-BESOIN-SIGUIENTE                       TLCOBER1
103300        UNTIL WKS-NB-BESOINS-MAT = 0                              TLCOBER1
103400     PERFORM 2090-FINALIZAR-MATERIAL.                             TLCOBER1
103500 2000-ANALIZAR-MATERIAL-E. EXIT.                                  TLCOBER1
103600*                                                                 TLCOBER1
103700*    R3 - EL STOCK DE COBERTURA ES SOLO STOCK INTERNO MAS EL PESO TLCOBER1
103800*    DE REPATRIACION. EL STOCK EXTERNO Y LAS RECEPTIONS EN CURSO  TLCOBER1
103900*    SON INFORMATIVOS Y NUNCA SE CONSUMEN.                        TLCOBER1
104000*                                                                 TLCOBER1
104100 2010-PREPARAR-MATERIAL SECTION.                                  TLCOBER1
104200     COMPUTE WKS-STOCK-COURANT =                                  TLCOBER1
104300             TBM-STOCK-INTERNE (IX-TBM) + TBM-STOCK-REPATRIE (IX-TTLCOBER1
104400     MOVE 0 TO WKS-SEQ-LOCAL                                      TLCOBER1
104500     MOVE 0 TO WKS-PRIMERO-NO-COUVERT                             TLCOBER1
104600     MOVE 0 TO WKS-PNC-ECHEANCE                                   TLCOBER1
104700     MOVE 0 TO WKS-PNC-QUANTITE                                   TLCOBER1
104800     MOVE 0 TO WKS-PNC-STOCK-AVANT                                TLCOBER1
104900     MOVE 0 TO WKS-PNC-QTE-MANQUANTE                              TLCOBER1
105000     MOVE 0 TO TBM-NB-COUVERTS     (IX-TBM)                       TLCOBER1
105100     MOVE 0 TO TBM-NB-PARTIELS     (IX-TBM)                       TLCOBER1
105200     MOVE 0 TO TBM-NB-NON-COUVERTS (IX-TBM)                       TLCOBER1
105300     MOVE 0 TO TBM-QTE-REQUISE     (IX-TBM)                       TLCOBER1
105400     PERFORM 2011-CONTAR-BESOINS-MATERIAL.                        TLCOBER1
105500 2010-PREPARAR-MATERIAL-E. EXIT.                                  TLCOBER1
105600*                                                                 TLCOBER1
105700*    SE CUENTAN LOS BESOINS DE ESTE MATERIAL PENDIENTES DE        TLCOBER1
105800*    CONSUMIR EN LA TABLA GLOBAL DE BESOINS (TABLA-BESOINS-MATERIATLCOBER1
105900*    ES COMUN A TODOS LOS MATERIALES DEL RUN).                    TLCOBER1
106000*                                                                 TLCOBER1
106100 2011-CONTAR-BESOINS-MATERIAL SECTION.                            TLCOBER1
106200     MOVE 0 TO WKS-NB-BESOINS-MAT                                 TLCOBER1
106300     IF WKS-NB-TBB > 0                                            TLCOBER1
106400        PERFORM 2011A-CONTAR-UN-BESOIN                            TLCOBER1
106500           VARYING IX-TBB FROM 1 BY 1                             TLCOBER1
106600             UNTIL IX-TBB > WKS-NB-TBB                            TLCOBER1
106700     END-IF                                                       TLCOBER1
106800     MOVE WKS-NB-BESOINS-MAT TO TBM-NB-BESOINS (IX-TBM).          TLCOBER1
106900 2011-CONTAR-BESOINS-MATERIAL-E. EXIT.                            TLCOBER1
107000                                                                  TLCOBER1
107100 2011A-CONTAR-UN-BESOIN SECTION.                                  TLCOBER1
107200     IF TBB-CODE-MP (IX-TBB) = TBM-CODE-MP (IX-TBM)               TLCOBER1
107300    AND NOT TBB-DEJA-UTILISE (IX-TBB)                             TLCOBER1
107400        ADD 1 TO WKS-NB-BESOINS-MAT                               TLCOBER1
107500     END-IF.                                                      TLCOBER1
107600 2011A-CONTAR-UN-BESOIN-E. EXIT.                                  TLCOBER1
107700*                                                                 TLCOBER1
107800*    EL ORDEN CRONOLOGICO SE LOGRA POR SELECCION REPETIDA DEL     TLCOBER1
107900*    MENOR ECHEANCE ENTRE LOS BESOINS AUN NO UTILIZADOS DE ESTE   TLCOBER1
108000*    MATERIAL (SE EVITA EL VERBO SORT PARA UNA SOLA TABLA DE      TLCOBER1
108100*    TRABAJO Y SE EVITA SEARCH ALL PORQUE LA TABLA NO ESTA        TLCOBER1
108200*    ORDENADA POR ECHEANCE).                                      TLCOBER1
108300*                                                                 TLCOBER1
108400 2020-CONSUMIR-BESOIN-SIGUIENTE SECTION.                          TLCOBER1
108500     PERFORM 2021-LOCALIZAR-MENOR-ECHEANCE                        TLCOBER1
108600     PERFORM 2030-SIMULAR-CONSUMO                                 TLCOBER1
108700     MOVE 1 TO TBB-UTILISE (WKS-MIN-IX)                           TLCOBER1
108800     SUBTRACT 1 FROM WKS-NB-BESOINS-MAT.                          TLCOBER1
108900 2020-CONSUMIR-BESOIN-SIGUIENTE-E. EXIT.                          TLCOBER1
109000                                                                  TLCOBER1
109100 2021-LOCALIZAR-MENOR-ECHEANCE SECTION.                           TLCOBER1
109200     MOVE 0        TO WKS-MIN-ENCONTRADO                          TLCOBER1
109300     MOVE 0        TO WKS-MIN-IX                                  TLCOBER1
109400     MOVE 99999999 TO WKS-MIN-FECHA                               TLCOBER1
109500     PERFORM 2021A-EVALUAR-CANDIDATO                              TLCOBER1
109600        VARYING IX-TBB FROM 1 BY 1                                TLCOBER1
109700          UNTIL IX-TBB > WKS-NB-TBB.                              TLCOBER1
109800 2021-LOCALIZAR-MENOR-ECHEANCE-E. EXIT.                           TLCOBER1
109900                                                                  TLCOBER1
110000 2021A-EVALUAR-CANDIDATO SECTION.                                 TLCOBER1
110100     IF TBB-CODE-MP (IX-TBB) = TBM-CODE-MP (IX-TBM)               TLCOBER1
110200    AND NOT TBB-DEJA-UTILISE (IX-TBB)                             TLCOBER1
110300        IF WKS-MIN-ENCONTRADO = 0                                 TLCOBER1
110400        OR TBB-ECHEANCE (IX-TBB) < WKS-MIN-FECHA                  TLCOBER1
110500           MOVE 1                     TO WKS-MIN-ENCONTRADO       TLCOBER1
110600           MOVE TBB-ECHEANCE (IX-TBB) TO WKS-MIN-FECHA            TLCOBER1
110700           MOVE IX-TBB                TO WKS-MIN-IX               TLCOBER1
110800        END-IF                                                    TLCOBER1
110900     END-IF.                                                      TLCOBER1
111000 2021A-EVALUAR-CANDIDATO-E. EXIT.                                 TLCOBER1
111100*                                                                 TLCOBER1
111200*    R1 - CONSUMO CRONOLOGICO CONTRA EL STOCK EN CURSO (S).       TLCOBER1
111300*                                                                 TLCOBER1
111400 2030-SIMULAR-CONSUMO SECTION.                                    TLCOBER1
111500     MOVE WKS-STOCK-COURANT TO WKS-PNC-STOCK-AVANT                TLCOBER1
111600     ADD TBB-QUANTITE (WKS-MIN-IX) TO TBM-QTE-REQUISE (IX-TBM)    TLCOBER1
111700     ADD 1 TO WKS-SEQ-LOCAL                                       TLCOBER1
111800     IF WKS-STOCK-COURANT >= TBB-QUANTITE (WKS-MIN-IX)            TLCOBER1
111900        MOVE 'COUVERT'                  TO COUV-ETAT-COUVERTURE   TLCOBER1
112000        MOVE TBB-QUANTITE (WKS-MIN-IX)  TO COUV-QTE-DISPONIBLE    TLCOBER1
112100        MOVE 100.00                     TO COUV-PCT-COUVERTURE    TLCOBER1
112200        SUBTRACT TBB-QUANTITE (WKS-MIN-IX) FROM WKS-STOCK-COURANT TLCOBER1
112300        ADD 1 TO TBM-NB-COUVERTS (IX-TBM)                         TLCOBER1
112400     ELSE                                                         TLCOBER1
112500        IF WKS-STOCK-COURANT > 0                                  TLCOBER1
112600           MOVE 'PARTIEL'               TO COUV-ETAT-COUVERTURE   TLCOBER1
112700           MOVE WKS-STOCK-COURANT       TO COUV-QTE-DISPONIBLE    TLCOBER1
112800           COMPUTE COUV-PCT-COUVERTURE ROUNDED =                  TLCOBER1
112900                   (WKS-STOCK-COURANT / TBB-QUANTITE (WKS-MIN-IX))TLCOBER1
113000           MOVE 0 TO WKS-STOCK-COURANT                            TLCOBER1
113100           ADD 1 TO TBM-NB-PARTIELS (IX-TBM)                      TLCOBER1
113200        ELSE                                                      TLCOBER1
113300           MOVE 'NON_COUVERT'           TO COUV-ETAT-COUVERTURE   TLCOBER1
113400           MOVE 0                       TO COUV-QTE-DISPONIBLE    TLCOBER1
113500           MOVE 0                       TO COUV-PCT-COUVERTURE    TLCOBER1
113600           ADD 1 TO TBM-NB-NON-COUVERTS (IX-TBM)                  TLCOBER1
113700        END-IF                                                    TLCOBER1
113800        PERFORM 2031-REGISTRAR-PRIMERO-NO-COUVERT                 TLCOBER1
113900     END-IF                                                       TLCOBER1
114000     PERFORM 2040-ESCRIBIR-COUVERTURE                             TLCOBER1
114100     PERFORM 2050-REGISTRAR-PASO.                                 TLCOBER1
114200 2030-SIMULAR-CONSUMO-E. EXIT.                                    TLCOBER1
114300*                                                                 TLCOBER1
114400*    R2 - PRIMER BESOIN NO CUBIERTO DEL MATERIAL (SOLO EL PRIMERO,TLCOBER1
114500*    EN ORDEN CRONOLOGICO).                                       TLCOBER1
114600*                                                                 TLCOBER1
114700 2031-REGISTRAR-PRIMERO-NO-COUVERT SECTION.                       TLCOBER1
114800     IF NOT YA-HAY-PRIMERO-NO-COUVERT                             TLCOBER1
114900        SET YA-HAY-PRIMERO-NO-COUVERT TO TRUE                     TLCOBER1
115000        MOVE TBB-ECHEANCE (WKS-MIN-IX) TO WKS-PNC-ECHEANCE        TLCOBER1
115100        MOVE TBB-QUANTITE (WKS-MIN-IX) TO WKS-PNC-QUANTITE        TLCOBER1
115200        COMPUTE WKS-PNC-QTE-MANQUANTE =                           TLCOBER1
115300                TBB-QUANTITE (WKS-MIN-IX) - WKS-PNC-STOCK-AVANT   TLCOBER1
115400        MOVE 1                     TO TBM-HAY-NO-COUVERT     (IX-TTLCOBER1
115500        MOVE WKS-PNC-ECHEANCE      TO TBM-PNC-ECHEANCE       (IX-TTLCOBER1
115600        MOVE WKS-PNC-QTE-MANQUANTE TO TBM-PNC-QTE-MANQUANTE  (IX-TTLCOBER1
115700     END-IF.                                                      TLCOBER1
115800 2031-REGISTRAR-PRIMERO-NO-COUVERT-E. EXIT.                       TLCOBER1
115900*                                                                 TLCOBER1
116000*    UN REGISTRO DE COUVERTURE-OUT POR CADA BESOIN ANALIZADO.     TLCOBER1
116100*                                                                 TLCOBER1
116200 2040-ESCRIBIR-COUVERTURE SECTION.                                TLCOBER1
116300     MOVE TBB-REQ-ID   (WKS-MIN-IX) TO COUV-REQ-ID                TLCOBER1
116400     MOVE TBM-CODE-MP  (IX-TBM)     TO COUV-CODE-MP               TLCOBER1
116500     MOVE TBB-ECHEANCE (WKS-MIN-IX) TO COUV-ECHEANCE              TLCOBER1
116600     MOVE TBB-QUANTITE (WKS-MIN-IX) TO COUV-QUANTITE              TLCOBER1
116700     MOVE WKS-STOCK-COURANT         TO COUV-STOCK-RESTANT         TLCOBER1
116800     MOVE SPACES                    TO FILLER OF REG-COUVERTURE   TLCOBER1
116900     WRITE REG-COUVERTURE                                         TLCOBER1
117000     IF FS-COUVERT NOT = ZERO                                     TLCOBER1
117100        MOVE 'COUVERT'   TO ARCHIVO                               TLCOBER1
117200        MOVE 'WRITE'     TO ACCION                                TLCOBER1
117300        MOVE COUV-REQ-ID TO LLAVE                                 TLCOBER1
117400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
117500                              LLAVE, FS-COUVERT, FSE-COUVERT      TLCOBER1
117600     END-IF.                                                      TLCOBER1
117700 2040-ESCRIBIR-COUVERTURE-E. EXIT.                                TLCOBER1
117800*                                                                 TLCOBER1
117900*    SE GUARDA EL PASO EN LA TABLA GLOBAL DE PASOS PARA PODER     TLCOBER1
118000*    IMPRIMIR EL DETALLE CRONOLOGICO POR MATERIAL EN EL BLOQUE 4  TLCOBER1
118100*    DEL REPORT, DESPUES DE TERMINADO TODO EL ANALISIS.           TLCOBER1
118200*                                                                 TLCOBER1
118300 2050-REGISTRAR-PASO SECTION.                                     TLCOBER1
118400     IF WKS-NB-PASOS < WKS-MAX-PASOS                              TLCOBER1
118500        ADD 1 TO WKS-NB-PASOS                                     TLCOBER1
118600        SET IX-TBP TO WKS-NB-PASOS                                TLCOBER1
118700        MOVE TBM-CODE-MP (IX-TBM)      TO TBP-CODE-MP        (IX-TTLCOBER1
118800        MOVE WKS-SEQ-LOCAL             TO TBP-SEQ            (IX-TTLCOBER1
118900        MOVE TBB-ECHEANCE (WKS-MIN-IX) TO TBP-ECHEANCE       (IX-TTLCOBER1
119000        MOVE TBB-QUANTITE (WKS-MIN-IX) TO TBP-QUANTITE       (IX-TTLCOBER1
119100        MOVE COUV-ETAT-COUVERTURE      TO TBP-ETAT           (IX-TTLCOBER1
119200        MOVE WKS-PNC-STOCK-AVANT       TO TBP-STOCK-AVANT    (IX-TTLCOBER1
119300        MOVE WKS-STOCK-COURANT         TO TBP-STOCK-APRES    (IX-TTLCOBER1
119400        MOVE COUV-QTE-DISPONIBLE       TO TBP-QTE-DISPONIBLE (IX-TTLCOBER1
119500        MOVE COUV-PCT-COUVERTURE       TO TBP-PCT-COUVERTURE (IX-TTLCOBER1
119600        MOVE COUV-REQ-ID               TO TBP-REQ-ID         (IX-TTLCOBER1
119700     END-IF.                                                      TLCOBER1
119800 2050-REGISTRAR-PASO-E. EXIT.                                     TLCOBER1
119900*                                                                 TLCOBER1
120000*    R4 - STOCK FALTANTE = MAX(0, REQUERIDO - STOCK DE COBERTURA).TLCOBER1
120100*    R5 - TASA DE COBERTURA DEL MATERIAL (COUVERTS / BESOINS).    TLCOBER1
120200*                                                                 TLCOBER1
120300 2090-FINALIZAR-MATERIAL SECTION.                                 TLCOBER1
120400     COMPUTE TBM-TOTAL-DISPO (IX-TBM) =                           TLCOBER1
120500             TBM-STOCK-INTERNE  (IX-TBM) + TBM-STOCK-EXTERNE (IX-TTLCOBER1
120600           + TBM-RECEPTIONS    (IX-TBM) + TBM-STOCK-REPATRIE (IX-TTLCOBER1
120700     COMPUTE WKS-STOCK-MANQUANT =                                 TLCOBER1
120800             TBM-QTE-REQUISE (IX-TBM)                             TLCOBER1
120900           - (TBM-STOCK-INTERNE (IX-TBM) + TBM-STOCK-REPATRIE (IX-TLCOBER1
121000     IF WKS-STOCK-MANQUANT < 0                                    TLCOBER1
121100        MOVE 0 TO WKS-STOCK-MANQUANT                              TLCOBER1
121200     END-IF                                                       TLCOBER1
121300     MOVE WKS-STOCK-MANQUANT TO TBM-STOCK-MANQUANT (IX-TBM)       TLCOBER1
121400     IF TBM-NB-BESOINS (IX-TBM) > 0                               TLCOBER1
121500        COMPUTE TBM-TAUX-COUVERTURE (IX-TBM) ROUNDED =            TLCOBER1
121600              (TBM-NB-COUVERTS (IX-TBM) / TBM-NB-BESOINS (IX-TBM))TLCOBER1
121700     ELSE                                                         TLCOBER1
121800        MOVE 0 TO TBM-TAUX-COUVERTURE (IX-TBM)                    TLCOBER1
121900     END-IF.                                                      TLCOBER1
122000 2090-FINALIZAR-MATERIAL-E. EXIT.                                 TLCOBER1
122100***************************************************************** TLCOBER1
122200*    E S T A D I S T I C A S   G L O B A L E S   (R5)             TLCOBER1
122300*    SE SUMAN LOS CONTADORES YA CALCULADOS POR MATERIAL EN LA     TLCOBER1
122400*    TABLA-MATERIALES; NO SE VUELVE A RECORRER NINGUN ARCHIVO.    TLCOBER1
122500***************************************************************** TLCOBER1
122600 7000-ESTADISTICAS-GLOBALES SECTION.                              TLCOBER1
122700     MOVE 0 TO WKS-GLB-NB-BESOINS                                 TLCOBER1
122800     MOVE 0 TO WKS-GLB-NB-COUVERTS                                TLCOBER1
122900     MOVE 0 TO WKS-GLB-NB-PARTIELS                                TLCOBER1
123000     MOVE 0 TO WKS-GLB-NB-NON-COUVERTS                            TLCOBER1
123100     IF WKS-NB-MATERIALES > 0                                     TLCOBER1
123200        PERFORM 7010-ACUMULAR-MATERIAL-GLOBAL                     TLCOBER1
123300           VARYING IX-TBM FROM 1 BY 1                             TLCOBER1
123400             UNTIL IX-TBM > WKS-NB-MATERIALES                     TLCOBER1
123500     END-IF                                                       TLCOBER1
123600     IF WKS-GLB-NB-BESOINS > 0                                    TLCOBER1
123700        COMPUTE WKS-GLB-TAUX-COUVERTURE ROUNDED =                 TLCOBER1
123800                (WKS-GLB-NB-COUVERTS / WKS-GLB-NB-BESOINS) * 100  TLCOBER1
123900     ELSE                                                         TLCOBER1
124000        MOVE 0 TO WKS-GLB-TAUX-COUVERTURE                         TLCOBER1
124100     END-IF.                                                      TLCOBER1
124200 7000-ESTADISTICAS-GLOBALES-E. EXIT.                              TLCOBER1
124300                                                                  TLCOBER1
124400 7010-ACUMULAR-MATERIAL-GLOBAL SECTION.                           TLCOBER1
124500     ADD TBM-NB-BESOINS       (IX-TBM) TO WKS-GLB-NB-BESOINS      TLCOBER1
124600     ADD TBM-NB-COUVERTS      (IX-TBM) TO WKS-GLB-NB-COUVERTS     TLCOBER1
124700     ADD TBM-NB-PARTIELS      (IX-TBM) TO WKS-GLB-NB-PARTIELS     TLCOBER1
124800     ADD TBM-NB-NON-COUVERTS  (IX-TBM) TO WKS-GLB-NB-NON-COUVERTS.TLCOBER1
124900 7010-ACUMULAR-MATERIAL-GLOBAL-E. EXIT.                           TLCOBER1
125000***************************************************************** TLCOBER1
125100*    I M P R E S I O N   D E L   R A P P O R T   D E              TLCOBER1
125200*    C O U V E R T U R E   (132 COLUMNAS)                         TLCOBER1
125300***************************************************************** TLCOBER1
125400 8000-IMPRIMIR-RAPPORT SECTION.                                   TLCOBER1
125500     PERFORM 8010-IMPRIMIR-ENCABEZADO                             TLCOBER1
125600     IF WKS-NB-MATERIALES > 0                                     TLCOBER1
125700        PERFORM 8020-IMPRIMIR-MATERIAL                            TLCOBER1
125800           VARYING IX-TBM FROM 1 BY 1                             TLCOBER1
125900             UNTIL IX-TBM > WKS-NB-MATERIALES                     TLCOBER1
126000     END-IF                                                       TLCOBER1
126100     PERFORM 8100-CERRAR-Y-REABRIR-COUVERT                        TLCOBER1
126200     PERFORM 8110-IMPRIMIR-SECCION-NON-COUVERT                    TLCOBER1
126300     PERFORM 8100-CERRAR-Y-REABRIR-COUVERT                        TLCOBER1
126400     PERFORM 8120-IMPRIMIR-SECCION-PARTIEL                        TLCOBER1
126500     PERFORM 8200-IMPRIMIR-TOTALES-FINALES.                       TLCOBER1
126600 8000-IMPRIMIR-RAPPORT-E. EXIT.                                   TLCOBER1
126700*                                                                 TLCOBER1
126800*    BLOQUE 1 Y 2 DEL REPORT - TITULO Y ESTADISTICAS GLOBALES.    TLCOBER1
126900*                                                                 TLCOBER1
127000 8010-IMPRIMIR-ENCABEZADO SECTION.                                TLCOBER1
127100     WRITE LIN-RAPPORT FROM LIN-TITULO                            TLCOBER1
127200     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
127300     WRITE LIN-RAPPORT FROM LIN-BLANCO                            TLCOBER1
127400     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
127500     MOVE PARM-HORIZON-JOURS  TO LT-HORIZON                       TLCOBER1
127600     MOVE WKS-FECHA-DEBUT     TO WKS-FECHA-FMT-ENTRADA            TLCOBER1
127700     PERFORM 0197-FORMATEAR-FECHA                                 TLCOBER1
127800     MOVE WKS-FECHA-FMT-SALIDA TO LT-DEBUT                        TLCOBER1
127900     MOVE WKS-FECHA-LIMITE    TO WKS-FECHA-FMT-ENTRADA            TLCOBER1
128000     PERFORM 0197-FORMATEAR-FECHA                                 TLCOBER1
128100     MOVE WKS-FECHA-FMT-SALIDA TO LT-LIMITE                       TLCOBER1
128200     WRITE LIN-RAPPORT FROM LIN-SUBTITULO                         TLCOBER1
128300     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
128400     WRITE LIN-RAPPORT FROM LIN-SEPARADOR                         TLCOBER1
128500     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
128600     MOVE WKS-GLB-NB-BESOINS  TO LG-TOTAL-BESOINS                 TLCOBER1
128700     MOVE WKS-GLB-NB-COUVERTS TO LG-TOTAL-COUVERTS                TLCOBER1
128800     COMPUTE WKS-TAUX-1DEC ROUNDED = WKS-GLB-TAUX-COUVERTURE      TLCOBER1
128900     MOVE WKS-TAUX-1DEC       TO LG-TAUX-GLOBAL                   TLCOBER1
129000     WRITE LIN-RAPPORT FROM LIN-STATS-GLOBALES                    TLCOBER1
129100     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
129200     WRITE LIN-RAPPORT FROM LIN-BLANCO                            TLCOBER1
129300     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT.                    TLCOBER1
129400 8010-IMPRIMIR-ENCABEZADO-E. EXIT.                                TLCOBER1
129500*                                                                 TLCOBER1
129600*    BLOQUE 3 DEL REPORT - UN BLOQUE POR MATERIAL (RUPTURA DE     TLCOBER1
129700*    CONTROL YA IMPLICITA POR EL RECORRIDO DE TABLA-MATERIALES),  TLCOBER1
129800*    SEGUIDO DEL BLOQUE 4 (DETALLE CRONOLOGICO DE ESE MATERIAL).  TLCOBER1
129900*                                                                 TLCOBER1
130000 8020-IMPRIMIR-MATERIAL SECTION.                                  TLCOBER1
130100     WRITE LIN-RAPPORT FROM LIN-SEPARADOR                         TLCOBER1
130200     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
130300     MOVE TBM-CODE-MP     (IX-TBM) TO LM-CODE-MP                  TLCOBER1
130400     MOVE TBM-NOM-MATIERE (IX-TBM) TO LM-NOM-MATIERE              TLCOBER1
130500     WRITE LIN-RAPPORT FROM LIN-MATERIAL-CABECERA                 TLCOBER1
130600     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
130700     MOVE TBM-NB-BESOINS       (IX-TBM) TO LM1-NB-BESOINS         TLCOBER1
130800     MOVE TBM-NB-COUVERTS      (IX-TBM) TO LM1-NB-COUVERTS        TLCOBER1
130900     MOVE TBM-TAUX-COUVERTURE  (IX-TBM) TO LM1-TAUX               TLCOBER1
131000     WRITE LIN-RAPPORT FROM LIN-MATERIAL-DETALLE-1                TLCOBER1
131100     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
131200     MOVE TBM-QTE-REQUISE      (IX-TBM) TO LM2-QTE-REQUISE        TLCOBER1
131300     MOVE TBM-STOCK-INTERNE    (IX-TBM) TO LM2-STOCK-INTERNE      TLCOBER1
131400     MOVE TBM-RECEPTIONS       (IX-TBM) TO LM2-RECEPTIONS         TLCOBER1
131500     WRITE LIN-RAPPORT FROM LIN-MATERIAL-DETALLE-2                TLCOBER1
131600     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
131700     MOVE TBM-STOCK-REPATRIE   (IX-TBM) TO LM3-RAPATRIEMENT       TLCOBER1
131800     COMPUTE WKS-STOCK-COUVERTURE = TBM-STOCK-INTERNE  (IX-TBM)   TLCOBER1
131900                                   + TBM-STOCK-REPATRIE (IX-TBM)  TLCOBER1
132000     MOVE WKS-STOCK-COUVERTURE          TO LM3-STOCK-COUVERTURE   TLCOBER1
132100     MOVE TBM-STOCK-MANQUANT  (IX-TBM)  TO LM3-STOCK-MANQUANT     TLCOBER1
132200     WRITE LIN-RAPPORT FROM LIN-MATERIAL-DETALLE-3                TLCOBER1
132300     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
132400     MOVE TBM-STOCK-EXTERNE (IX-TBM) TO LM4-STOCK-EXTERNE-TOT     TLCOBER1
132500     MOVE TBM-TOTAL-DISPO   (IX-TBM) TO LM4-TOTAL-DISPO           TLCOBER1
132600     WRITE LIN-RAPPORT FROM LIN-MATERIAL-DETALLE-4                TLCOBER1
132700     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
132800     IF WKS-NB-EXTERNOS > 0                                       TLCOBER1
132900        PERFORM 8040-IMPRIMIR-EXTERNO-DETALLE                     TLCOBER1
133000           VARYING IX-TBE FROM 1 BY 1                             TLCOBER1
133100             UNTIL IX-TBE > WKS-NB-EXTERNOS                       TLCOBER1
133200     END-IF                                                       TLCOBER1
133300     IF TBM-TIENE-PRIMERO-NC (IX-TBM)                             TLCOBER1
133400        MOVE TBM-PNC-ECHEANCE (IX-TBM) TO WKS-FECHA-FMT-ENTRADA   TLCOBER1
133500        PERFORM 0197-FORMATEAR-FECHA                              TLCOBER1
133600        MOVE WKS-FECHA-FMT-SALIDA           TO LPN-ECHEANCE       TLCOBER1
133700        MOVE TBM-PNC-QTE-MANQUANTE (IX-TBM) TO LPN-QTE-MANQUANTE  TLCOBER1
133800        WRITE LIN-RAPPORT FROM LIN-MATERIAL-PREMIER-NC            TLCOBER1
133900        PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                  TLCOBER1
134000     END-IF                                                       TLCOBER1
134100     WRITE LIN-RAPPORT FROM LIN-BLANCO                            TLCOBER1
134200     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
134300     WRITE LIN-RAPPORT FROM LIN-DETALLE-CABECERA                  TLCOBER1
134400     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
134500     IF WKS-NB-PASOS > 0                                          TLCOBER1
134600        PERFORM 8050-IMPRIMIR-PASO-DETALLE                        TLCOBER1
134700           VARYING IX-TBP FROM 1 BY 1                             TLCOBER1
134800             UNTIL IX-TBP > WKS-NB-PASOS                          TLCOBER1
134900     END-IF                                                       TLCOBER1
135000     WRITE LIN-RAPPORT FROM LIN-BLANCO                            TLCOBER1
135100     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT.                    TLCOBER1
135200 8020-IMPRIMIR-MATERIAL-E. EXIT.                                  TLCOBER1
135300*                                                                 TLCOBER1
135400*    DETALLE POR ALMACEN EXTERNO (SOLO LAS LINEAS DEL MATERIAL    TLCOBER1
135500*    ACTUAL, WKS-NB-EXTERNOS ES GLOBAL PARA TODO EL RUN).         TLCOBER1
135600*                                                                 TLCOBER1
135700 8040-IMPRIMIR-EXTERNO-DETALLE SECTION.                           TLCOBER1
135800     IF TBE-CODE-MP (IX-TBE) = TBM-CODE-MP (IX-TBM)               TLCOBER1
135900        MOVE TBE-MAGASIN  (IX-TBE) TO LME-MAGASIN                 TLCOBER1
136000        MOVE TBE-QUANTITE (IX-TBE) TO LME-QUANTITE                TLCOBER1
136100        WRITE LIN-RAPPORT FROM LIN-MATERIAL-EXTERNE-DETAIL        TLCOBER1
136200        PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                  TLCOBER1
136300     END-IF.                                                      TLCOBER1
136400 8040-IMPRIMIR-EXTERNO-DETALLE-E. EXIT.                           TLCOBER1
136500*                                                                 TLCOBER1
136600*    BLOQUE 4 DEL REPORT - DETALLE CRONOLOGICO, FILTRADO DE LA    TLCOBER1
136700*    TABLA-PASOS GLOBAL POR EL CODIGO DEL MATERIAL ACTUAL.        TLCOBER1
136800*                                                                 TLCOBER1
136900 8050-IMPRIMIR-PASO-DETALLE SECTION.                              TLCOBER1
137000     IF TBP-CODE-MP (IX-TBP) = TBM-CODE-MP (IX-TBM)               TLCOBER1
137100        MOVE TBP-SEQ           (IX-TBP) TO LDC-SEQ                TLCOBER1
137200        MOVE TBP-ECHEANCE      (IX-TBP) TO WKS-FECHA-FMT-ENTRADA  TLCOBER1
137300        PERFORM 0197-FORMATEAR-FECHA                              TLCOBER1
137400        MOVE WKS-FECHA-FMT-SALIDA        TO LDC-ECHEANCE          TLCOBER1
137500        MOVE TBP-QUANTITE      (IX-TBP) TO LDC-QUANTITE           TLCOBER1
137600        MOVE TBP-ETAT          (IX-TBP) TO LDC-ETAT               TLCOBER1
137700        MOVE TBP-STOCK-AVANT   (IX-TBP) TO LDC-STOCK-AVANT        TLCOBER1
137800        MOVE TBP-STOCK-APRES   (IX-TBP) TO LDC-STOCK-APRES        TLCOBER1
137900        WRITE LIN-RAPPORT FROM LIN-DETALLE-CHRONO                 TLCOBER1
138000        PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                  TLCOBER1
138100     END-IF.                                                      TLCOBER1
138200 8050-IMPRIMIR-PASO-DETALLE-E. EXIT.                              TLCOBER1
138300*                                                                 TLCOBER1
138400*    EL ARCHIVO COUVERT SE CIERRA Y SE REABRE EN LECTURA PARA     TLCOBER1
138500*    RECORRERLO DE NUEVO DESDE EL PRINCIPIO; SE USA UNA VEZ PARA  TLCOBER1
138600*    EL BLOQUE 5 (NON COUVERT) Y OTRA PARA EL BLOQUE 6 (PARTIEL). TLCOBER1
138700*                                                                 TLCOBER1
138800 8100-CERRAR-Y-REABRIR-COUVERT SECTION.                           TLCOBER1
138900     MOVE 0 TO WKS-FIN-COUVERTURE                                 TLCOBER1
139000     CLOSE COUVERT                                                TLCOBER1
139100     OPEN INPUT COUVERT                                           TLCOBER1
139200     IF FS-COUVERT NOT = ZERO                                     TLCOBER1
139300        MOVE 'COUVERT' TO ARCHIVO                                 TLCOBER1
139400        MOVE 'OPEN'    TO ACCION                                  TLCOBER1
139500        MOVE SPACES    TO LLAVE                                   TLCOBER1
139600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
139700                              LLAVE, FS-COUVERT, FSE-COUVERT      TLCOBER1
139800     END-IF.                                                      TLCOBER1
139900 8100-CERRAR-Y-REABRIR-COUVERT-E. EXIT.                           TLCOBER1
140000*                                                                 TLCOBER1
140100*    BLOQUE 5 DEL REPORT - LISTA NON COUVERT.                     TLCOBER1
140200*                                                                 TLCOBER1
140300 8110-IMPRIMIR-SECCION-NON-COUVERT SECTION.                       TLCOBER1
140400     MOVE SPACES TO LIN-SECCION-TITULO                            TLCOBER1
140500     MOVE 'SECTION NON COUVERT' TO LST-TEXTO                      TLCOBER1
140600     WRITE LIN-RAPPORT FROM LIN-SECCION-TITULO                    TLCOBER1
140700     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
140800     PERFORM 8111-LEER-COUVERT-RELEC                              TLCOBER1
140900     PERFORM 8112-PROCESAR-COUVERT-NC UNTIL FIN-COUVERTURE.       TLCOBER1
141000 8110-IMPRIMIR-SECCION-NON-COUVERT-E. EXIT.                       TLCOBER1
141100                                                                  TLCOBER1
141200 8111-LEER-COUVERT-RELEC SECTION.                                 TLCOBER1
141300     READ COUVERT                                                 TLCOBER1
141400        AT END                                                    TLCOBER1
141500           SET FIN-COUVERTURE TO TRUE                             TLCOBER1
141600        NOT AT END                                                TLCOBER1
141700           CONTINUE                                               TLCOBER1
141800     END-READ.                                                    TLCOBER1
141900 8111-LEER-COUVERT-RELEC-E. EXIT.                                 TLCOBER1
142000                                                                  TLCOBER1
142100 8112-PROCESAR-COUVERT-NC SECTION.                                TLCOBER1
142200     IF COUV-EST-NON-COUVERT                                      TLCOBER1
142300        MOVE COUV-CODE-MP TO WKS-CODE-BUSCADO                     TLCOBER1
142400        PERFORM 1090-BUSCAR-MATERIAL                              TLCOBER1
142500        IF MATERIAL-ENCONTRADO                                    TLCOBER1
142600           MOVE TBM-NOM-MATIERE (IX-TBM) TO LNC-NOM-MATIERE       TLCOBER1
142700        ELSE                                                      TLCOBER1
142800           MOVE 'MATIERE INCONNUE'       TO LNC-NOM-MATIERE       TLCOBER1
142900        END-IF                                                    TLCOBER1
143000        MOVE COUV-QUANTITE        TO LNC-QUANTITE                 TLCOBER1
143100        MOVE COUV-ECHEANCE        TO WKS-FECHA-FMT-ENTRADA        TLCOBER1
143200        PERFORM 0197-FORMATEAR-FECHA                              TLCOBER1
143300        MOVE WKS-FECHA-FMT-SALIDA  TO LNC-ECHEANCE                TLCOBER1
143400        MOVE COUV-QTE-DISPONIBLE   TO LNC-DISPONIBLE              TLCOBER1
143500        COMPUTE WKS-QTE-MANQUANTE-TMP = COUV-QUANTITE             TLCOBER1
143600                                       - COUV-QTE-DISPONIBLE      TLCOBER1
143700        MOVE WKS-QTE-MANQUANTE-TMP TO LNC-MANQUANT                TLCOBER1
143800        WRITE LIN-RAPPORT FROM LIN-NON-COUVERT                    TLCOBER1
143900        PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                  TLCOBER1
144000     END-IF                                                       TLCOBER1
144100     PERFORM 8111-LEER-COUVERT-RELEC.                             TLCOBER1
144200 8112-PROCESAR-COUVERT-NC-E. EXIT.                                TLCOBER1
144300*                                                                 TLCOBER1
144400*    BLOQUE 6 DEL REPORT - LISTA PARTIEL.                         TLCOBER1
144500*                                                                 TLCOBER1
144600 8120-IMPRIMIR-SECCION-PARTIEL SECTION.                           TLCOBER1
144700     MOVE SPACES TO LIN-SECCION-TITULO                            TLCOBER1
144800     MOVE 'SECTION PARTIEL' TO LST-TEXTO                          TLCOBER1
144900     WRITE LIN-RAPPORT FROM LIN-SECCION-TITULO                    TLCOBER1
145000     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
145100     PERFORM 8111-LEER-COUVERT-RELEC                              TLCOBER1
145200     PERFORM 8121-PROCESAR-COUVERT-PARTIEL UNTIL FIN-COUVERTURE.  TLCOBER1
145300 8120-IMPRIMIR-SECCION-PARTIEL-E. EXIT.                           TLCOBER1
145400                                                                  TLCOBER1
145500 8121-PROCESAR-COUVERT-PARTIEL SECTION.                           TLCOBER1
145600     IF COUV-EST-PARTIEL                                          TLCOBER1
145700        MOVE COUV-CODE-MP TO WKS-CODE-BUSCADO                     TLCOBER1
145800        PERFORM 1090-BUSCAR-MATERIAL                              TLCOBER1
145900        IF MATERIAL-ENCONTRADO                                    TLCOBER1
146000           MOVE TBM-NOM-MATIERE (IX-TBM) TO LPA-NOM-MATIERE       TLCOBER1
146100        ELSE                                                      TLCOBER1
146200           MOVE 'MATIERE INCONNUE'       TO LPA-NOM-MATIERE       TLCOBER1
146300        END-IF                                                    TLCOBER1
146400        MOVE COUV-QUANTITE         TO LPA-QUANTITE                TLCOBER1
146500        MOVE COUV-ECHEANCE         TO WKS-FECHA-FMT-ENTRADA       TLCOBER1
146600        PERFORM 0197-FORMATEAR-FECHA                              TLCOBER1
146700        MOVE WKS-FECHA-FMT-SALIDA   TO LPA-ECHEANCE               TLCOBER1
146800        COMPUTE WKS-TAUX-1DEC ROUNDED = COUV-PCT-COUVERTURE       TLCOBER1
146900        MOVE WKS-TAUX-1DEC          TO LPA-PCT                    TLCOBER1
147000        MOVE COUV-QTE-DISPONIBLE    TO LPA-DISPONIBLE             TLCOBER1
147100        WRITE LIN-RAPPORT FROM LIN-PARTIEL                        TLCOBER1
147200        PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                  TLCOBER1
147300     END-IF                                                       TLCOBER1
147400     PERFORM 8111-LEER-COUVERT-RELEC.                             TLCOBER1
147500 8121-PROCESAR-COUVERT-PARTIEL-E. EXIT.                           TLCOBER1
147600*                                                                 TLCOBER1
147700*    BLOQUE 7 DEL REPORT - TOTALES FINALES.                       TLCOBER1
147800*                                                                 TLCOBER1
147900 8200-IMPRIMIR-TOTALES-FINALES SECTION.                           TLCOBER1
148000     WRITE LIN-RAPPORT FROM LIN-SEPARADOR                         TLCOBER1
148100     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT                     TLCOBER1
148200     MOVE WKS-GLB-NB-COUVERTS     TO LTF-COUVERTS                 TLCOBER1
148300     MOVE WKS-GLB-NB-PARTIELS     TO LTF-PARTIELS                 TLCOBER1
148400     MOVE WKS-GLB-NB-NON-COUVERTS TO LTF-NON-COUVERTS             TLCOBER1
148500     WRITE LIN-RAPPORT FROM LIN-TOTAUX-FINAUX                     TLCOBER1
148600     PERFORM 8900-VERIFICAR-ESCRITURA-RAPPORT.                    TLCOBER1
148700 8200-IMPRIMIR-TOTALES-FINALES-E. EXIT.                           TLCOBER1
148800*                                                                 TLCOBER1
148900*    VERIFICACION DE ESTADO DE ESCRITURA DEL RAPPORT, LLAMADA     TLCOBER1
149000*    DESPUES DE CADA WRITE LIN-RAPPORT DEL BLOQUE COMPLETO.       TLCOBER1
149100*                                                                 TLCOBER1
149200 8900-VERIFICAR-ESCRITURA-RAPPORT SECTION.                        TLCOBER1
149300     IF FS-RAPPORT NOT = ZERO                                     TLCOBER1
149400        MOVE 'RAPPORT' TO ARCHIVO                                 TLCOBER1
149500        MOVE 'WRITE'   TO ACCION                                  TLCOBER1
149600        MOVE SPACES    TO LLAVE                                   TLCOBER1
149700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          TLCOBER1
149800                              LLAVE, FS-RAPPORT, FSE-RAPPORT      TLCOBER1
149900     END-IF.                                                      TLCOBER1
150000 8900-VERIFICAR-ESCRITURA-RAPPORT-E. EXIT.                        TLCOBER1
150100***************************************************************** TLCOBER1
150200*    C I E R R E   D E   A R C H I V O S                          TLCOBER1
150300***************************************************************** TLCOBER1
150400 9900-CERRAR-ARCHIVOS SECTION.                                    TLCOBER1
150500     CLOSE BESOINS                                                TLCOBER1
150600     CLOSE STOCKS                                                 TLCOBER1
150700     CLOSE RECEPCIO                                               TLCOBER1
150800     CLOSE RAPPAT                                                 TLCOBER1
150900     CLOSE COUVERT                                                TLCOBER1
151000     CLOSE RAPPORT.                                               TLCOBER1
151100 9900-CERRAR-ARCHIVOS-E. EXIT.                                    TLCOBER1
