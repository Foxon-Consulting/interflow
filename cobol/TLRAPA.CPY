000100******************************************************************TLRAPA  
000200*                                                                 TLRAPA  
000300*    C O P Y   T L R A P A                                        TLRAPA  
000400*    LAYOUT DEL ARCHIVO RAPPAT (TRANSFERENCIAS DE REPATRIACION,   TLRAPA  
000500*    ENCABEZADO REPETIDO EN CADA LINEA DE PRODUCTO)               TLRAPA  
000600*                                                                 TLRAPA  
000700*    FECHA       : 03/02/2024                                     TLRAPA  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLRAPA  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLRAPA  
001000*    PROGRAMA    : TLRAPA, LAYOUT DE ARCHIVO RAPPAT               TLRAPA  
001100*    BPM/RATIONAL: 231190                                         TLRAPA  
001200*                                                                 TLRAPA  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLRAPA  
001400*    2024-10-14 PEDR 232199  SE AGREGAN INDICADORES RAP-PRLVM Y   TLRAPA  
001500*                        RAP-SOLDE COMO CAMPOS 88 DE UN SOLO      TLRAPA  
001600*                        BYTE, TAL COMO LOS RECIBE LA PLANTA.     TLRAPA  
001700*    2025-03-10 PEDR 232703  SE AMPLIAN RAP-PRELEVEMENT Y         TLRAPA  
001800*                        RAP-STOCK-SOLDE A TEXTO LIBRE (15        TLRAPA  
001900*                        BYTES); LA PLANTA LOS ESTA MANDANDO CON  TLRAPA  
002000*                        LEYENDAS COMPLETAS ('POUR PRLVM', 'OUI', TLRAPA  
002100*                        'NON', ETC.) Y NO CON UN INDICADOR DE UN TLRAPA  
002200*                        SOLO CARACTER.  LA NORMALIZACION SE HACE TLRAPA  
002300*                        EN TLCOBER1.                             TLRAPA  
002400*    2025-06-09 PEDR 232922  SE AMPLIA EL ENCABEZADO CON DATOS    TLRAPA  
002500*                        DE TRANSPORTE Y AUTORIZACION QUE PIDE EL TLRAPA  
002600*                        NUEVO FORMULARIO DE REPATRIACION.        TLRAPA  
002700******************************************************************TLRAPA  
002800     01  REG-RAPPAT.                                              TLRAPA  
002900     03  RAP-CABECERA.                                            TLRAPA  
003000         05  RAP-NUMERO-TRANSFERT PIC X(14).                      TLRAPA  
003050         05  RAP-RESPONSABLE      PIC X(30).                      TLRAPA  
003100         05  RAP-DATE-DEMANDE     PIC X(08).                      TLRAPA  
003150         05  RAP-ADRESSE-DEST     PIC X(40).                      TLRAPA  
003200         05  RAP-ADRESSE-ENLEV    PIC X(40).                      TLRAPA  
003250         05  RAP-CENTRE-AUTORISANT PIC X(06).                     TLRAPA  
003300         05  RAP-USUARIO-AUTORIZA PIC X(08).                      TLRAPA  
003350         05  RAP-TRANSPORTISTA    PIC X(20).                      TLRAPA  
003400         05  RAP-INDICADOR-URGENTE PIC X(01).                     TLRAPA  
003450             88  RAP-ES-URGENTE   VALUE 'S'.                      TLRAPA  
003500     03  RAP-LIGNE-PRODUIT.                                       TLRAPA  
003600         05  RAP-CODE-PRDT        PIC X(10).                      TLRAPA  
003650         05  RAP-DESIGNATION      PIC X(30).                      TLRAPA  
003700         05  RAP-LOT              PIC X(10).                      TLRAPA  
003750         05  RAP-POIDS-NET        PIC S9(7)V999.                  TLRAPA  
003800         05  RAP-TYPE-EMBALLAGE   PIC X(15).                      TLRAPA  
003850         05  RAP-NB-CONTENANTS    PIC 9(04).                      TLRAPA  
003900         05  RAP-NB-PALETTES      PIC 9(04).                      TLRAPA  
003950         05  RAP-PRELEVEMENT      PIC X(15).                      TLRAPA  
004000         05  RAP-STOCK-SOLDE      PIC X(15).                      TLRAPA  
004050         05  RAP-UDM-PRODUIT      PIC X(05).                      TLRAPA  
004100         05  RAP-NUMERO-LIGNE     PIC 9(03).                      TLRAPA  
004150         05  RAP-CENTRE-DESTINO   PIC X(06).                      TLRAPA  
004200         05  RAP-OBSERVACIONES    PIC X(30).                      TLRAPA  
004250     03  FILLER                   PIC X(20).                      TLRAPA  
