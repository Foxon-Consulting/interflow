000100******************************************************************TLBESO  
000200*                                                                 TLBESO  
000300*    C O P Y   T L B E S O                                        TLBESO  
000400*    LAYOUT DEL ARCHIVO BESOINS (BESOINS DE MATERIA PRIMA)        TLBESO  
000500*    UN REGISTRO POR REQUERIMIENTO/FECHA DE VENCIMIENTO           TLBESO  
000600*                                                                 TLBESO  
000700*    FECHA       : 03/02/2024                                     TLBESO  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLBESO  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLBESO  
001000*    PROGRAMA    : TLBESO, LAYOUT DE ARCHIVO BESOINS              TLBESO  
001100*    BPM/RATIONAL: 231190                                         TLBESO  
001200*                                                                 TLBESO  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLBESO  
001400*    2024-06-11 PEDR 231704  SE AGREGA REDEFINES DE FECHA PARA    TLBESO  
001500*                        PODER RESTAR CONTRA LA FECHA LIMITE.     TLBESO  
001600*    1999-01-08 JEMR 998877  AJUSTE VENTANA AAAA A CUATRO DIGITOS TLBESO  
001700*                        (PROYECTO Y2K).                          TLBESO  
001800*    2025-04-22 PEDR 232811  SE AMPLIA EL LAYOUT CON DATOS DE     TLBESO  
001900*                        ORIGEN/AUDITORIA (SITIO, CENTRO DE       TLBESO  
002000*                        COSTO, SOLICITANTE, PRIORIDAD, ETC.)     TLBESO  
002100*                        QUE VENIAN DEL EXTRACTOR SAP SIN CAMPO   TLBESO  
002200*                        PROPIO EN EL COPY.                       TLBESO  
002300*    2025-06-30 PEDR 232977  SE AGREGA BLOQUE DE COSTEO HEREDADO  TLBESO  
002400*                        DEL VIEJO SISTEMA DE COMPRAS (BESO-      TLBESO  
002500*                        MONEDA/BESO-COSTO-ESTIMADO); EL BATCH    TLBESO  
002600*                        DE COBERTURA NO LOS UTILIZA, SE DEJAN    TLBESO  
002700*                        POR EL REPORTE DE COSTOS DE MATERIA      TLBESO  
002800*                        PRIMA QUE TAMBIEN LEE ESTE ARCHIVO.      TLBESO  
002900******************************************************************TLBESO  
003000     01  REG-BESOINS.                                             TLBESO  
003100     03  BESO-REQ-ID              PIC X(30).                      TLBESO  
003200     03  BESO-CODE-MP             PIC X(10).                      TLBESO  
003300     03  BESO-NOM-MATIERE         PIC X(30).                      TLBESO  
003400     03  BESO-QUANTITE            PIC S9(7)V999.                  TLBESO  
003500     03  BESO-ECHEANCE.                                           TLBESO  
003600         05  BESO-ECH-AAAA        PIC 9(04).                      TLBESO  
003650         05  BESO-ECH-MM          PIC 9(02).                      TLBESO  
003700         05  BESO-ECH-JJ          PIC 9(02).                      TLBESO  
003750     03  BESO-ECHEANCE-N REDEFINES BESO-ECHEANCE                  TLBESO  
003850                                  PIC 9(08).                      TLBESO  
003950     03  BESO-ETAT                PIC X(12).                      TLBESO  
004050         88  BESO-ETAT-INCONNU    VALUE 'INCONNU'.                TLBESO  
004100         88  BESO-ETAT-COUVERT    VALUE 'COUVERT'.                TLBESO  
004150         88  BESO-ETAT-PARTIEL    VALUE 'PARTIEL'.                TLBESO  
004200         88  BESO-ETAT-NON-COUVERT VALUE 'NON_COUVERT'.           TLBESO  
004250     03  BESO-LOT                 PIC X(10).                      TLBESO  
004350     03  BESO-SITE                PIC X(04).                      TLBESO  
004450     03  BESO-CENTRO-COSTO        PIC X(06).                      TLBESO  
004550     03  BESO-UNIDAD-MEDIDA       PIC X(03).                      TLBESO  
004650         88  BESO-UDM-KILOS       VALUE 'KG '.                    TLBESO  
004700         88  BESO-UDM-LITROS      VALUE 'LT '.                    TLBESO  
004750         88  BESO-UDM-UNIDAD      VALUE 'UN '.                    TLBESO  
004800     03  BESO-PRIORIDAD           PIC X(01).                      TLBESO  
004900         88  BESO-PRIOR-ALTA      VALUE 'A'.                      TLBESO  
004950         88  BESO-PRIOR-MEDIA     VALUE 'M'.                      TLBESO  
005000         88  BESO-PRIOR-BAJA      VALUE 'B'.                      TLBESO  
005050     03  BESO-SOLICITANTE         PIC X(20).                      TLBESO  
005150     03  BESO-FECHA-CREACION.                                     TLBESO  
005250         05  BESO-CRE-AAAA        PIC 9(04).                      TLBESO  
005300         05  BESO-CRE-MM          PIC 9(02).                      TLBESO  
005350         05  BESO-CRE-JJ          PIC 9(02).                      TLBESO  
005400     03  BESO-FECHA-CREACION-N REDEFINES BESO-FECHA-CREACION      TLBESO  
005500                                  PIC 9(08).                      TLBESO  
005600     03  BESO-FECHA-ULT-MOD.                                      TLBESO  
005700         05  BESO-MOD-AAAA        PIC 9(04).                      TLBESO  
005750         05  BESO-MOD-MM          PIC 9(02).                      TLBESO  
005800         05  BESO-MOD-JJ          PIC 9(02).                      TLBESO  
005850     03  BESO-FECHA-ULT-MOD-N REDEFINES BESO-FECHA-ULT-MOD        TLBESO  
005950                                  PIC 9(08).                      TLBESO  
006050     03  BESO-USUARIO-ULT-MOD     PIC X(08).                      TLBESO  
006150     03  BESO-INDICADOR-URGENTE   PIC X(01).                      TLBESO  
006250         88  BESO-ES-URGENTE      VALUE 'S'.                      TLBESO  
006300     03  BESO-CANTIDAD-ORIGINAL   PIC S9(7)V999.                  TLBESO  
006400     03  BESO-MONEDA              PIC X(03).                      TLBESO  
006500     03  BESO-COSTO-ESTIMADO      PIC S9(9)V99.                   TLBESO  
006600     03  BESO-OBSERVACIONES       PIC X(40).                      TLBESO  
006700     03  FILLER                   PIC X(20).                      TLBESO  
