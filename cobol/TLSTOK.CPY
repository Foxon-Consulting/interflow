000100******************************************************************TLSTOK  
000200*                                                                 TLSTOK  
000300*    C O P Y   T L S T O K                                        TLSTOK  
000400*    LAYOUT DEL ARCHIVO STOCKS (EXISTENCIAS DE MATERIA PRIMA)     TLSTOK  
000500*                                                                 TLSTOK  
000600*    FECHA       : 03/02/2024                                     TLSTOK  
000700*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLSTOK  
000800*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLSTOK  
000900*    PROGRAMA    : TLSTOK, LAYOUT DE ARCHIVO STOCKS               TLSTOK  
001000*    BPM/RATIONAL: 231190                                         TLSTOK  
001100*                                                                 TLSTOK  
001200*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLSTOK  
001300*    2024-07-22 PEDR 231855  SE AGREGA TLST-DIVISION-N PARA PODER TLSTOK  
001400*                        DESPOJAR CEROS A LA IZQUIERDA SIN TENER  TLSTOK  
001500*                        QUE REDECLARAR EL CAMPO.                 TLSTOK  
001600*    2025-05-12 PEDR 232866  SE AMPLIA EL LAYOUT CON DATOS DE     TLSTOK  
001700*                        BODEGA/CALIDAD QUE LA PLANTA YA MANDABA  TLSTOK  
001800*                        EN EL EXTRACTO PERO NO TENIAN CAMPO      TLSTOK  
001900*                        PROPIO (RESPONSABLE, FECHA DE ULTIMO     TLSTOK  
002000*                        CONTEO FISICO, CLASIFICACION ABC).       TLSTOK  
002100*    2025-07-18 PEDR 232940  SE AGREGA COSTO UNITARIO HEREDADO    TLSTOK  
002200*                        DEL MAESTRO DE MATERIALES; NO SE USA EN  TLSTOK  
002300*                        ESTE BATCH DE COBERTURA, SOLO EN EL      TLSTOK  
002400*                        REPORTE DE VALORIZACION DE INVENTARIO.   TLSTOK  
002500******************************************************************TLSTOK  
002600     01  REG-STOCKS.                                              TLSTOK  
002700     03  TLST-ARTICLE             PIC X(10).                      TLSTOK  
002800     03  TLST-LIBELLE             PIC X(30).                      TLSTOK  
002900     03  TLST-QUANTITE            PIC S9(7)V999.                  TLSTOK  
003000     03  TLST-UDM                 PIC X(05).                      TLSTOK  
003100     03  TLST-STATUT-LOT          PIC X(10).                      TLSTOK  
003200         88  TLST-LOT-OK          VALUE 'OK'.                     TLSTOK  
003250     03  TLST-DIVISION            PIC X(04).                      TLSTOK  
003350     03  TLST-DIVISION-N REDEFINES TLST-DIVISION                  TLSTOK  
003450                                  PIC 9(04).                      TLSTOK  
003550     03  TLST-MAGASIN             PIC X(06).                      TLSTOK  
003650         88  TLST-MAGASIN-EXCLU   VALUE '30'.                     TLSTOK  
003700     03  TLST-EMPLACEMENT         PIC X(10).                      TLSTOK  
003800     03  TLST-CONTENANT           PIC X(10).                      TLSTOK  
003900     03  TLST-STOCK-ID            PIC X(40).                      TLSTOK  
004000     03  TLST-RESPONSABLE-BODEGA  PIC X(20).                      TLSTOK  
004100     03  TLST-CLASIFICACION-ABC   PIC X(01).                      TLSTOK  
004200         88  TLST-CLASE-A         VALUE 'A'.                      TLSTOK  
004250         88  TLST-CLASE-B         VALUE 'B'.                      TLSTOK  
004300         88  TLST-CLASE-C         VALUE 'C'.                      TLSTOK  
004350     03  TLST-FECHA-ULT-CONTEO.                                   TLSTOK  
004450         05  TLST-CNT-AAAA        PIC 9(04).                      TLSTOK  
004500         05  TLST-CNT-MM          PIC 9(02).                      TLSTOK  
004550         05  TLST-CNT-JJ          PIC 9(02).                      TLSTOK  
004600     03  TLST-FECHA-ULT-CONTEO-N REDEFINES TLST-FECHA-ULT-CONTEO  TLSTOK  
004700                                  PIC 9(08).                      TLSTOK  
004800     03  TLST-INDICADOR-CUARENTENA PIC X(01).                     TLSTOK  
004900         88  TLST-EN-CUARENTENA   VALUE 'S'.                      TLSTOK  
004950     03  TLST-LOTE-PROVEEDOR      PIC X(15).                      TLSTOK  
005050     03  TLST-COSTO-UNITARIO      PIC S9(7)V9999.                 TLSTOK  
005150     03  TLST-UDM-COSTEO          PIC X(05).                      TLSTOK  
005250     03  TLST-OBSERVACIONES       PIC X(30).                      TLSTOK  
005350     03  FILLER                   PIC X(15).                      TLSTOK  
