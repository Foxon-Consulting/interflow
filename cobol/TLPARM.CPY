000100******************************************************************TLPARM  
000200*                                                                 TLPARM  
000300*    C O P Y   T L P A R M                                        TLPARM  
000400*    PARAMETROS DE CORRIDA DEL BATCH DE COBERTURA, RECIBIDOS      TLPARM  
000500*    POR ACCEPT ... FROM SYSIN (TARJETA DE CONTROL)               TLPARM  
000600*                                                                 TLPARM  
000700*    FECHA       : 03/02/2024                                     TLPARM  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLPARM  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLPARM  
001000*    PROGRAMA    : TLPARM, TARJETA DE PARAMETROS                  TLPARM  
001100*    BPM/RATIONAL: 231190                                         TLPARM  
001200*                                                                 TLPARM  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLPARM  
001400*    2024-11-02 PEDR 232290  SE AGREGA PARM-MATERIAL-UNICO PARA   TLPARM  
001500*                        LA VARIANTE DE UN SOLO MATERIAL.         TLPARM  
001600*    2025-05-19 PEDR 232878  SE AMPLIA LA TARJETA CON CAMPOS DE   TLPARM  
001700*                        IDENTIFICACION DE CORRIDA (RUN-ID,       TLPARM  
001800*                        USUARIO QUE SOLICITA) PARA PODER         TLPARM  
001900*                        CORRELACIONAR CON EL JOB LOG DEL         TLPARM  
002000*                        SCHEDULER.                               TLPARM  
002100*    2025-08-11 PEDR 233002  SE AGREGAN INDICADORES DE MODO DE    TLPARM  
002200*                        CORRIDA (SIMULACION/PRODUCCION,          TLPARM  
002300*                        REGENERAR-COMPLETO) PEDIDOS PARA LA      TLPARM  
002400*                        NUEVA MODALIDAD DE PRUEBAS EN PARALELO.  TLPARM  
002500******************************************************************TLPARM  
002600     01  TARJETA-PARAMETROS.                                      TLPARM  
002700     03  PARM-FECHA-INICIO.                                       TLPARM  
002800         05  PARM-INI-AAAA        PIC 9(04).                      TLPARM  
002850         05  PARM-INI-MM          PIC 9(02).                      TLPARM  
002900         05  PARM-INI-JJ          PIC 9(02).                      TLPARM  
002950     03  PARM-FECHA-INICIO-N REDEFINES PARM-FECHA-INICIO          TLPARM  
003050                                  PIC 9(08).                      TLPARM  
003150     03  PARM-HORIZON-JOURS       PIC 9(03).                      TLPARM  
003250     03  PARM-SEUIL-CRITIQUE      PIC 9(07)V999.                  TLPARM  
003350     03  PARM-SEUIL-VENCIDO-JRS   PIC 9(03).                      TLPARM  
003450     03  PARM-MATERIAL-UNICO      PIC X(10).                      TLPARM  
003550     03  PARM-RUN-ID              PIC 9(06).                      TLPARM  
003650     03  PARM-USUARIO-SOLICITA    PIC X(08).                      TLPARM  
003750     03  PARM-CENTRO-COSTO        PIC X(06).                      TLPARM  
003850     03  PARM-MODO-CORRIDA        PIC X(01).                      TLPARM  
003950         88  PARM-MODO-PRODUCCION VALUE 'P'.                      TLPARM  
004000         88  PARM-MODO-SIMULACION VALUE 'S'.                      TLPARM  
004050     03  PARM-INDICADOR-REGENERAR PIC X(01).                      TLPARM  
004150         88  PARM-REGENERAR-COMPLETO VALUE 'S'.                   TLPARM  
004200     03  FILLER                   PIC X(20).                      TLPARM  
