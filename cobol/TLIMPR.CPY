000100******************************************************************TLIMPR  
000200*                                                                 TLIMPR  
000300*    C O P Y   T L I M P R                                        TLIMPR  
000400*    LINEAS DE IMPRESION DEL REPORTE DE ANALISIS DE COBERTURA     TLIMPR  
000500*    132 COLUMNAS, ESTILO IMPRESORA DE CADENA                     TLIMPR  
000600*                                                                 TLIMPR  
000700*    FECHA       : 03/02/2024                                     TLIMPR  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLIMPR  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLIMPR  
001000*    PROGRAMA    : TLIMPR, LINEAS DE REPORTE                      TLIMPR  
001100*    BPM/RATIONAL: 231190                                         TLIMPR  
001200*                                                                 TLIMPR  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLIMPR  
001400*    2025-01-15 PEDR 232460  SE AGREGAN LINEAS DE DETALLE PARA    TLIMPR  
001500*                            LAS SECCIONES NO-COUVERT Y PARTIEL.  TLIMPR  
001600*    2025-03-10 PEDR 232704  SE NOMBRA EL FILLER DE LIN-SECCION-  TLIMPR  
001700*                            TITULO (LST-TEXTO) PARA PODER MOVERLETLIMPR  
001800*                            EL TITULO DE CADA SECCION EN VEZ DE  TLIMPR  
001900*                            TENER DOS COPIAS FIJAS DE LA LINEA.  TLIMPR  
002000******************************************************************TLIMPR  
002100 01  LIN-TITULO.                                                  TLIMPR  
002200     03  FILLER                   PIC X(20) VALUE SPACES.         TLIMPR  
002300     03  FILLER                   PIC X(35)                       TLIMPR  
002400              VALUE 'ANALYSE DE COUVERTURE DES BESOINS'.          TLIMPR  
002500     03  FILLER                   PIC X(77) VALUE SPACES.         TLIMPR  
002600*                                                                 TLIMPR  
002700 01  LIN-SUBTITULO.                                               TLIMPR  
002800     03  FILLER                   PIC X(10) VALUE 'HORIZON : '.   TLIMPR  
002900     03  LT-HORIZON               PIC ZZ9.                        TLIMPR  
003000     03  FILLER                   PIC X(6) VALUE ' JRS  '.        TLIMPR  
003100     03  FILLER                   PIC X(8) VALUE 'DEBUT : '.      TLIMPR  
003200     03  LT-DEBUT                 PIC X(10).                      TLIMPR  
003300     03  FILLER                   PIC X(8) VALUE '  FIN : '.      TLIMPR  
003400     03  LT-LIMITE                PIC X(10).                      TLIMPR  
003500     03  FILLER                   PIC X(80) VALUE SPACES.         TLIMPR  
003600*                                                                 TLIMPR  
003700 01  LIN-BLANCO                   PIC X(132) VALUE SPACES.        TLIMPR  
003800 01  LIN-SEPARADOR                PIC X(132) VALUE ALL '-'.       TLIMPR  
003900*                                                                 TLIMPR  
004000 01  LIN-STATS-GLOBALES.                                          TLIMPR  
004100     03  FILLER                   PIC X(30)                       TLIMPR  
004200              VALUE 'TOTAL BESOINS ANALYSES  : '.                 TLIMPR  
004300     03  LG-TOTAL-BESOINS         PIC ZZZ,ZZ9.                    TLIMPR  
004400     03  FILLER                   PIC X(10) VALUE SPACES.         TLIMPR  
004500     03  FILLER                   PIC X(30)                       TLIMPR  
004600              VALUE 'TOTAL COUVERTS          : '.                 TLIMPR  
004700     03  LG-TOTAL-COUVERTS        PIC ZZZ,ZZ9.                    TLIMPR  
004800     03  FILLER                   PIC X(10) VALUE SPACES.         TLIMPR  
004900     03  FILLER                   PIC X(15) VALUE 'TAUX GLOBAL: '.TLIMPR  
005000     03  LG-TAUX-GLOBAL           PIC ZZ9.9.                      TLIMPR  
005100     03  FILLER                   PIC X(1) VALUE '%'.             TLIMPR  
005200     03  FILLER                   PIC X(1) VALUE SPACES.          TLIMPR  
005300*                                                                 TLIMPR  
005400 01  LIN-MATERIAL-CABECERA.                                       TLIMPR  
005500     03  FILLER                   PIC X(10) VALUE 'MATIERE : '.   TLIMPR  
005600     03  LM-CODE-MP               PIC X(10).                      TLIMPR  
005700     03  FILLER                   PIC X(2) VALUE '  '.            TLIMPR  
005800     03  LM-NOM-MATIERE           PIC X(30).                      TLIMPR  
005900     03  FILLER                   PIC X(80) VALUE SPACES.         TLIMPR  
006000*                                                                 TLIMPR  
006100 01  LIN-MATERIAL-DETALLE-1.                                      TLIMPR  
006200     03  FILLER                   PIC X(20)                       TLIMPR  
006300              VALUE '  BESOINS         : '.                       TLIMPR  
006400     03  LM1-NB-BESOINS           PIC ZZZ,ZZ9.                    TLIMPR  
006500     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
006600     03  FILLER                   PIC X(20)                       TLIMPR  
006700              VALUE '  COUVERTS        : '.                       TLIMPR  
006800     03  LM1-NB-COUVERTS          PIC ZZZ,ZZ9.                    TLIMPR  
006900     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
007000     03  FILLER                   PIC X(14) VALUE '  TAUX     : '.TLIMPR  
007100     03  LM1-TAUX                 PIC ZZ9.99.                     TLIMPR  
007200     03  FILLER                   PIC X(1) VALUE '%'.             TLIMPR  
007300     03  FILLER                   PIC X(45) VALUE SPACES.         TLIMPR  
007400*                                                                 TLIMPR  
007500 01  LIN-MATERIAL-DETALLE-2.                                      TLIMPR  
007600     03  FILLER                   PIC X(20)                       TLIMPR  
007700              VALUE '  QTE REQUISE     : '.                       TLIMPR  
007800     03  LM2-QTE-REQUISE          PIC ZZZ,ZZ9.999.                TLIMPR  
007900     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
008000     03  FILLER                   PIC X(20)                       TLIMPR  
008100              VALUE '  STOCK INTERNE   : '.                       TLIMPR  
008200     03  LM2-STOCK-INTERNE        PIC ZZZ,ZZ9.999.                TLIMPR  
008300     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
008400     03  FILLER                   PIC X(20)                       TLIMPR  
008500              VALUE '  RECEPTIONS      : '.                       TLIMPR  
008600     03  LM2-RECEPTIONS           PIC ZZZ,ZZ9.999.                TLIMPR  
008700     03  FILLER                   PIC X(20) VALUE SPACES.         TLIMPR  
008800*                                                                 TLIMPR  
008900 01  LIN-MATERIAL-DETALLE-3.                                      TLIMPR  
009000     03  FILLER                   PIC X(20)                       TLIMPR  
009100              VALUE '  RAPATRIEMENT    : '.                       TLIMPR  
009200     03  LM3-RAPATRIEMENT         PIC ZZZ,ZZ9.999.                TLIMPR  
009300     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
009400     03  FILLER                   PIC X(20)                       TLIMPR  
009500              VALUE '  STOCK COUVERT   : '.                       TLIMPR  
009600     03  LM3-STOCK-COUVERTURE     PIC ZZZ,ZZ9.999.                TLIMPR  
009700     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
009800     03  FILLER                   PIC X(20)                       TLIMPR  
009900              VALUE '  STOCK MANQUANT  : '.                       TLIMPR  
010000     03  LM3-STOCK-MANQUANT       PIC ZZZ,ZZ9.999.                TLIMPR  
010100     03  FILLER                   PIC X(20) VALUE SPACES.         TLIMPR  
010200*                                                                 TLIMPR  
010300 01  LIN-MATERIAL-DETALLE-4.                                      TLIMPR  
010400     03  FILLER                   PIC X(20)                       TLIMPR  
010500              VALUE '  STOCK EXTERNE   : '.                       TLIMPR  
010600     03  LM4-STOCK-EXTERNE-TOT    PIC ZZZ,ZZ9.999.                TLIMPR  
010700     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
010800     03  FILLER                   PIC X(20)                       TLIMPR  
010900              VALUE '  TOTAL DISPO     : '.                       TLIMPR  
011000     03  LM4-TOTAL-DISPO          PIC ZZZ,ZZ9.999.                TLIMPR  
011100     03  FILLER                   PIC X(64) VALUE SPACES.         TLIMPR  
011200*                                                                 TLIMPR  
011300 01  LIN-MATERIAL-EXTERNE-DETAIL.                                 TLIMPR  
011400     03  FILLER                   PIC X(24)                       TLIMPR  
011500              VALUE '    MAGASIN EXTERNE   : '.                   TLIMPR  
011600     03  LME-MAGASIN              PIC X(06).                      TLIMPR  
011700     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
011800     03  FILLER                   PIC X(10) VALUE 'QUANTITE:'.    TLIMPR  
011900     03  LME-QUANTITE             PIC ZZZ,ZZ9.999.                TLIMPR  
012000     03  FILLER                   PIC X(78) VALUE SPACES.         TLIMPR  
012100*                                                                 TLIMPR  
012200 01  LIN-MATERIAL-PREMIER-NC.                                     TLIMPR  
012300     03  FILLER                   PIC X(30)                       TLIMPR  
012400              VALUE '  PREMIER NON COUVERT ECH. : '.              TLIMPR  
012500     03  LPN-ECHEANCE             PIC X(10).                      TLIMPR  
012600     03  FILLER                   PIC X(6) VALUE SPACES.          TLIMPR  
012700     03  FILLER                   PIC X(20)                       TLIMPR  
012800              VALUE '  QTE MANQUANTE   : '.                       TLIMPR  
012900     03  LPN-QTE-MANQUANTE        PIC ZZZ,ZZ9.999.                TLIMPR  
013000     03  FILLER                   PIC X(46) VALUE SPACES.         TLIMPR  
013100*                                                                 TLIMPR  
013200 01  LIN-DETALLE-CABECERA.                                        TLIMPR  
013300     03  FILLER                   PIC X(34)                       TLIMPR  
013400              VALUE '    SEQ  ECHEANCE   QUANTITE      '.         TLIMPR  
013500     03  FILLER                   PIC X(40)                       TLIMPR  
013600              VALUE 'ETAT          STOCK AVANT -> STOCK APRES'.   TLIMPR  
013700     03  FILLER                   PIC X(58) VALUE SPACES.         TLIMPR  
013800*                                                                 TLIMPR  
013900 01  LIN-DETALLE-CHRONO.                                          TLIMPR  
014000     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
014100     03  LDC-SEQ                  PIC ZZ9.                        TLIMPR  
014200     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
014300     03  LDC-ECHEANCE             PIC X(10).                      TLIMPR  
014400     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
014500     03  LDC-QUANTITE             PIC ZZZ,ZZ9.999.                TLIMPR  
014600     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
014700     03  LDC-ETAT                 PIC X(12).                      TLIMPR  
014800     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
014900     03  LDC-STOCK-AVANT          PIC ZZZ,ZZ9.999.                TLIMPR  
015000     03  FILLER                   PIC X(4) VALUE ' -> '.          TLIMPR  
015100     03  LDC-STOCK-APRES          PIC ZZZ,ZZ9.999.                TLIMPR  
015200     03  FILLER                   PIC X(58) VALUE SPACES.         TLIMPR  
015300*                                                                 TLIMPR  
015400 01  LIN-SECCION-TITULO.                                          TLIMPR  
015500     03  LST-TEXTO                PIC X(50).                      TLIMPR  
015600     03  FILLER                   PIC X(82) VALUE SPACES.         TLIMPR  
015700*                                                                 TLIMPR  
015800 01  LIN-NON-COUVERT.                                             TLIMPR  
015900     03  LNC-NOM-MATIERE          PIC X(30).                      TLIMPR  
016000     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
016100     03  FILLER                   PIC X(6) VALUE 'QTE : '.        TLIMPR  
016200     03  LNC-QUANTITE             PIC ZZZ,ZZ9.999.                TLIMPR  
016300     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
016400     03  FILLER                   PIC X(6) VALUE 'ECH : '.        TLIMPR  
016500     03  LNC-ECHEANCE             PIC X(10).                      TLIMPR  
016600     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
016700     03  FILLER                   PIC X(6) VALUE 'DISP: '.        TLIMPR  
016800     03  LNC-DISPONIBLE           PIC ZZZ,ZZ9.999.                TLIMPR  
016900     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
017000     03  FILLER                   PIC X(7) VALUE 'MANQ : '.       TLIMPR  
017100     03  LNC-MANQUANT             PIC ZZZ,ZZ9.999.                TLIMPR  
017200     03  FILLER                   PIC X(15) VALUE SPACES.         TLIMPR  
017300*                                                                 TLIMPR  
017400 01  LIN-PARTIEL.                                                 TLIMPR  
017500     03  LPA-NOM-MATIERE          PIC X(30).                      TLIMPR  
017600     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
017700     03  FILLER                   PIC X(6) VALUE 'QTE : '.        TLIMPR  
017800     03  LPA-QUANTITE             PIC ZZZ,ZZ9.999.                TLIMPR  
017900     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
018000     03  FILLER                   PIC X(6) VALUE 'ECH : '.        TLIMPR  
018100     03  LPA-ECHEANCE             PIC X(10).                      TLIMPR  
018200     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
018300     03  FILLER                   PIC X(6) VALUE 'PCT : '.        TLIMPR  
018400     03  LPA-PCT                  PIC ZZ9.9.                      TLIMPR  
018500     03  FILLER                   PIC X(1) VALUE '%'.             TLIMPR  
018600     03  FILLER                   PIC X(2) VALUE SPACES.          TLIMPR  
018700     03  FILLER                   PIC X(7) VALUE 'DISP : '.       TLIMPR  
018800     03  LPA-DISPONIBLE           PIC ZZZ,ZZ9.999.                TLIMPR  
018900     03  FILLER                   PIC X(14) VALUE SPACES.         TLIMPR  
019000*                                                                 TLIMPR  
019100 01  LIN-TOTAUX-FINAUX.                                           TLIMPR  
019200     03  FILLER                   PIC X(12) VALUE 'COUVERTS : '.  TLIMPR  
019300     03  LTF-COUVERTS             PIC ZZZ,ZZ9.                    TLIMPR  
019400     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
019500     03  FILLER                   PIC X(12) VALUE 'PARTIELS : '.  TLIMPR  
019600     03  LTF-PARTIELS             PIC ZZZ,ZZ9.                    TLIMPR  
019700     03  FILLER                   PIC X(4) VALUE SPACES.          TLIMPR  
019800     03  FILLER                   PIC X(16)                       TLIMPR  
019900              VALUE 'NON COUVERTS : '.                            TLIMPR  
020000     03  LTF-NON-COUVERTS         PIC ZZZ,ZZ9.                    TLIMPR  
020100     03  FILLER                   PIC X(70) VALUE SPACES.         TLIMPR  
