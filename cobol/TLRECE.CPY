000100******************************************************************TLRECE  
000200*                                                                 TLRECE  
000300*    C O P Y   T L R E C E                                        TLRECE  
000400*    LAYOUT DEL ARCHIVO RECEPTIONS (ORDENES DE COMPRA/PRODUCCION  TLRECE  
000500*    PENDIENTES DE RECIBIR)                                       TLRECE  
000600*                                                                 TLRECE  
000700*    FECHA       : 03/02/2024                                     TLRECE  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLRECE  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLRECE  
001000*    PROGRAMA    : TLRECE, LAYOUT DE ARCHIVO RECEPTIONS           TLRECE  
001100*    BPM/RATIONAL: 231190                                         TLRECE  
001200*                                                                 TLRECE  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLRECE  
001400*    2024-09-05 PEDR 232011  SE AGREGA EL ESTADO UNIFICADO        TLRECE  
001500*                        (REC-ETAT) SEPARADO DEL ESTADO CRUDO     TLRECE  
001600*                        DEL SISTEMA DE ORDENES (STATUT-ORDRE)    TLRECE  
001700*                        PARA NO PERDER EL DATO ORIGINAL.         TLRECE  
001800*    2025-05-30 PEDR 232901  SE AMPLIA EL LAYOUT CON DATOS DE     TLRECE  
001900*                        TRANSPORTE Y COMPRAS QUE VIENEN DEL      TLRECE  
002000*                        SISTEMA DE ORDENES PERO NO SE HABIAN     TLRECE  
002100*                        MAPEADO NUNCA A ESTE COPY.               TLRECE  
002200*    2025-08-04 PEDR 232990  SE AGREGA FECHA COMPROMETIDA POR EL  TLRECE  
002300*                        PROVEEDOR (REC-FECHA-COMPROMISO) PARA    TLRECE  
002400*                        EL FUTURO REPORTE DE CUMPLIMIENTO DE     TLRECE  
002500*                        PROVEEDORES; NO LA USA ESTE BATCH.       TLRECE  
002600******************************************************************TLRECE  
002700     01  REG-RECEPTIONS.                                          TLRECE  
002800     03  REC-REC-ID               PIC X(40).                      TLRECE  
002900     03  REC-TYPE-REC             PIC X(01).                      TLRECE  
003000         88  REC-TIPO-PRESTATAIRE VALUE 'P'.                      TLRECE  
003050         88  REC-TIPO-INTERNE     VALUE 'I'.                      TLRECE  
003100     03  REC-CODE-MP              PIC X(10).                      TLRECE  
003200     03  REC-NOM-MATIERE          PIC X(30).                      TLRECE  
003300     03  REC-QUANTITE             PIC S9(7)V999.                  TLRECE  
003400     03  REC-LOT                  PIC X(10).                      TLRECE  
003500     03  REC-ORDRE                PIC X(10).                      TLRECE  
003600     03  REC-POSTE                PIC X(06).                      TLRECE  
003700     03  REC-STATUT-ORDRE         PIC X(12).                      TLRECE  
003800     03  REC-ETAT                 PIC X(12).                      TLRECE  
003900         88  REC-ETAT-EN-COURS    VALUE 'en_cours'.               TLRECE  
003950         88  REC-ETAT-TERMINEE    VALUE 'terminee'.               TLRECE  
004000         88  REC-ETAT-ANNULEE     VALUE 'annulee'.                TLRECE  
004050         88  REC-ETAT-RELACHE     VALUE 'relache'.                TLRECE  
004100         88  REC-ETAT-EN-ATTENTE  VALUE 'en_attente'.             TLRECE  
004150     03  REC-DATE-RECEPTION.                                      TLRECE  
004250         05  REC-DTR-AAAA         PIC 9(04).                      TLRECE  
004300         05  REC-DTR-MM           PIC 9(02).                      TLRECE  
004350         05  REC-DTR-JJ           PIC 9(02).                      TLRECE  
004400     03  REC-DATE-RECEPTION-N REDEFINES REC-DATE-RECEPTION        TLRECE  
004500                                  PIC 9(08).                      TLRECE  
004600     03  REC-FOURNISSEUR          PIC X(30).                      TLRECE  
004700     03  REC-CODIGO-PROVEEDOR     PIC X(08).                      TLRECE  
004800     03  REC-FECHA-COMPROMISO.                                    TLRECE  
004900         05  REC-CMP-AAAA         PIC 9(04).                      TLRECE  
004950         05  REC-CMP-MM           PIC 9(02).                      TLRECE  
005000         05  REC-CMP-JJ           PIC 9(02).                      TLRECE  
005050     03  REC-FECHA-COMPROMISO-N REDEFINES REC-FECHA-COMPROMISO    TLRECE  
005150                                  PIC 9(08).                      TLRECE  
005250     03  REC-TRANSPORTISTA        PIC X(20).                      TLRECE  
005350     03  REC-MEDIO-TRANSPORTE     PIC X(10).                      TLRECE  
005450     03  REC-NUMERO-GUIA          PIC X(15).                      TLRECE  
005550     03  REC-INDICADOR-URGENTE    PIC X(01).                      TLRECE  
005650         88  REC-ES-URGENTE       VALUE 'S'.                      TLRECE  
005700     03  REC-OBSERVACIONES        PIC X(30).                      TLRECE  
005800     03  FILLER                   PIC X(10).                      TLRECE  
