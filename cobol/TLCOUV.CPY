000100******************************************************************TLCOUV  
000200*                                                                 TLCOUV  
000300*    C O P Y   T L C O U V                                        TLCOUV  
000400*    LAYOUT DEL ARCHIVO COUVERTURE-OUT (RESULTADO DE COBERTURA,   TLCOUV  
000500*    UN REGISTRO POR REQUERIMIENTO ANALIZADO)                     TLCOUV  
000600*                                                                 TLCOUV  
000700*    FECHA       : 03/02/2024                                     TLCOUV  
000800*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              TLCOUV  
000900*    APLICACION  : MATERIA PRIMA / LOGISTICA DE PLANTA            TLCOUV  
001000*    PROGRAMA    : TLCOUV, LAYOUT DE ARCHIVO COUVERTURE-OUT       TLCOUV  
001100*    BPM/RATIONAL: 231190                                         TLCOUV  
001200*                                                                 TLCOUV  
001300*    2024-02-03 PEDR 231190  VERSION INICIAL DEL COPY.            TLCOUV  
001400*    2025-04-22 PEDR 232812  SE AMPLIA EL LAYOUT DE SALIDA CON    TLCOUV  
001500*                        DATOS DE TRAZABILIDAD (LOTE Y DIVISION   TLCOUV  
001600*                        ASIGNADOS) QUE PLANEACION PIDIO PARA     TLCOUV  
001700*                        NO TENER QUE VOLVER A CRUZAR CONTRA      TLCOUV  
001800*                        STOCKS DESPUES DE LA CORRIDA.            TLCOUV  
001900*    2025-07-01 PEDR 232978  SE AGREGA EL SELLO DE FECHA/HORA DE  TLCOUV  
002000*                        PROCESO (COUV-FECHA-PROCESO, COUV-RUN-ID)TLCOUV  
002100*                        PARA PODER DISTINGUIR CORRIDAS EN EL     TLCOUV  
002200*                        HISTORICO ACUMULADO DE COBERTURA.        TLCOUV  
002300******************************************************************TLCOUV  
002400     01  REG-COUVERTURE.                                          TLCOUV  
002500     03  COUV-REQ-ID              PIC X(30).                      TLCOUV  
002600     03  COUV-CODE-MP             PIC X(10).                      TLCOUV  
002700     03  COUV-ECHEANCE            PIC 9(08).                      TLCOUV  
002800     03  COUV-QUANTITE            PIC S9(7)V999.                  TLCOUV  
002900     03  COUV-ETAT-COUVERTURE     PIC X(12).                      TLCOUV  
003000         88  COUV-EST-COUVERT     VALUE 'COUVERT'.                TLCOUV  
003050         88  COUV-EST-PARTIEL     VALUE 'PARTIEL'.                TLCOUV  
003100         88  COUV-EST-NON-COUVERT VALUE 'NON_COUVERT'.            TLCOUV  
003150     03  COUV-QTE-DISPONIBLE      PIC S9(7)V999.                  TLCOUV  
003250     03  COUV-PCT-COUVERTURE      PIC 9(3)V99.                    TLCOUV  
003350     03  COUV-STOCK-RESTANT       PIC S9(7)V999.                  TLCOUV  
003450     03  COUV-LOT-ASIGNADO        PIC X(10).                      TLCOUV  
003550     03  COUV-DIVISION-ASIGNADA   PIC X(04).                      TLCOUV  
003650     03  COUV-MAGASIN-ASIGNADO    PIC X(06).                      TLCOUV  
003750     03  COUV-ORIGEN-STOCK        PIC X(01).                      TLCOUV  
003850         88  COUV-ORIGEN-INTERNO  VALUE 'I'.                      TLCOUV  
003900         88  COUV-ORIGEN-EXTERNO  VALUE 'E'.                      TLCOUV  
003950         88  COUV-ORIGEN-RAPPAT   VALUE 'R'.                      TLCOUV  
004000     03  COUV-FECHA-PROCESO.                                      TLCOUV  
004100         05  COUV-PRC-AAAA        PIC 9(04).                      TLCOUV  
004150         05  COUV-PRC-MM          PIC 9(02).                      TLCOUV  
004200         05  COUV-PRC-JJ          PIC 9(02).                      TLCOUV  
004250     03  COUV-FECHA-PROCESO-N REDEFINES COUV-FECHA-PROCESO        TLCOUV  
004350                                  PIC 9(08).                      TLCOUV  
004450     03  COUV-RUN-ID              PIC 9(06).                      TLCOUV  
004550     03  FILLER                   PIC X(15).                      TLCOUV  
